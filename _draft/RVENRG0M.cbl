000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. RVENRG0M.
001500 AUTHOR. H-J KELLERMANN.
001600 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
001700 DATE-WRITTEN. 1988-02-15.
001800 DATE-COMPILED.
001900 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 1998-11-09
002300* Letzte Version   :: B.01.00
002400* Kurzbeschreibung :: Energie- und Batteriehaushalt Basis-Rover
002500* Auftrag          :: ROVER-2
002600*                     12345678901234567
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1988-02-15| kl  | Neuerstellung - Funktion 01 (Segment-
003300*       |          |     | energie), Sinus/Cosinus als Reihen-
003400*       |          |     | entwicklung, da keine FUNCTION-Bibl.
003500*A.00.01|1988-03-02| kl  | Rauhigkeitszuschlag B1.3 ergaenzt
003600*A.01.00|1989-09-12| lor | Funktion 02 (Aufgabenenergie B1.6)
003700*A.02.00|1991-07-03| lor | Funktionen 03/04 Batteriepolitik (B2/B3)
003800*A.02.01|1993-04-19| mb  | Pruefung Geschwindigkeit <= 0 (B1.5)
003900*A.02.02|1995-11-07| lor | Reihenentwicklung auf 9 Glieder erw.
004000*                  |     | (Genauigkeit bei grossen Steigungen)
004100*B.00.00|1998-11-02| kl  | Jahr-2000 Pruefung - Datumsfelder o.B.,
004200*                  |     | keine Programmaenderung noetig
004300*B.01.00|1998-11-09| kl  | Rundungsregel kaufm. gerundet (ROUNDED)
004400*                  |     | auf alle Ausgabefelder vereinheitlicht
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* Reines Rechenmodul (kein Dateizugriff). Wird von den Treibern
005100* RVSIM0E, RVRPT0E und RVVAL0E ueber LINK-REC (Copybook RVELINK)
005200* angesprochen:
005300*   Funktion 01 - Segmentenergie  (B1.1 - B1.5)
005400*   Funktion 02 - Aufgabenenergie (B1.6)
005500*   Funktion 03 - Verfuegbare Energie bei Batteriestand (B2)
005600*   Funktion 04 - Kritisch-Pruefung Batteriestand (B3)
005700*
005800* Da auf dieser Anlage keine intrinsischen FUNCTION-Bausteine
005900* fuer SIN/COS/EXP zur Verfuegung stehen, werden diese ueber
006000* Reihenentwicklung (Taylorreihe) in den G1nn/G2nn-Abschnitten
006100* errechnet.
006200*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     CLASS ALPHNUM IS "0123456789"
006900                      "abcdefghijklmnopqrstuvwxyz"
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100                      " .,;-_!$%&/=*+".
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008200*--------------------------------------------------------------------*
008300 01          COMP-FELDER.
008400     05      C4-N                PIC S9(04) COMP.
008500     05      C4-TPIX             PIC S9(04) COMP.
008600     05      C4-MAXTERM          PIC S9(04) COMP VALUE 9.
008700
008800*--------------------------------------------------------------------*
008900* Felder mit konstantem Inhalt: Praefix K
009000*--------------------------------------------------------------------*
009100 01          KONSTANTE-FELDER.
009200     05      K-MODUL             PIC X(08)          VALUE "RVENRG0M".
009300     05      K-PI-UEBER-180      PIC 9V9(09)         VALUE
009400                                                      0.017453293.
009500
009600*----------------------------------------------------------------*
009700* Konfigurationsdaten (Konstanten + Task-Leistungstabelle)
009800*----------------------------------------------------------------*
009900     COPY    RVCFG OF "=RVRLIB".
010000
010100*----------------------------------------------------------------*
010200* Conditional-Felder
010300*----------------------------------------------------------------*
010400 01          SCHALTER.
010500     05      TASK-FLAG           PIC 9          VALUE ZERO.
010600          88 TASK-GEFUNDEN                         VALUE 1.
010700          88 TASK-NICHT-GEFUNDEN                    VALUE ZERO.
010800     05      PRG-STATUS          PIC 9.
010900          88 PRG-OK                                 VALUE ZERO.
011000          88 PRG-NOK                                VALUE 1 THRU 9.
011100
011200*--------------------------------------------------------------------*
011300* Arbeitsfelder fuer die Physikrechnung (mind. 6 Nachkommastellen
011400* werden ueber die gesamte Rechnung mitgefuehrt, s. Hausnorm B1)
011500*--------------------------------------------------------------------*
011600 01          WORK-FELDER.
011700     05      W-THETA-GRAD        PIC S9(03)V9(06).
011800     05      W-THETA-RAD         PIC S9(03)V9(09).
011900     05      W-SIN-THETA         PIC S9(03)V9(09).
012000     05      W-COS-THETA         PIC S9(03)V9(09).
012100     05      W-SERIE-X           PIC S9(05)V9(09).
012200     05      W-SERIE-X2          PIC S9(05)V9(09).
012300     05      W-SERIE-TERM        PIC S9(07)V9(09).
012400     05      W-SERIE-SUMME       PIC S9(07)V9(09).
012500     05      W-F-SLOPE           PIC S9(07)V9(06).
012600     05      W-F-SLOPE-ABS       PIC  9(07)V9(06).
012700     05      W-F-ROLL            PIC  9(07)V9(06).
012800     05      W-P-ROUGH           PIC  9(07)V9(06).
012900     05      W-POWER-W           PIC  9(07)V9(06).
013000     05      W-TIME-HRS          PIC  9(07)V9(06).
013100     05      W-ENERGY-KWH        PIC  9(07)V9(06).
013200     05      W-TASK-POWER        PIC  9(03)V9.
013300     05      W-AVAIL-KWH         PIC S9(07)V9(06).
013400
013500 01          W-ENERGY-WORK.
013600     05      W-ENERGY-SIGNED     PIC S9(07)V9(06).
013700 01          W-ENERGY-VIEW REDEFINES W-ENERGY-WORK.
013800     05      W-ENERGY-UNSIGNED   PIC  9(07)V9(06).
013900
014000 01          W-TIME-WORK.
014100     05      W-TIME-RAW          PIC  9(08)V9(04).
014200 01          W-TIME-SPLIT REDEFINES W-TIME-WORK.
014300     05      W-TIME-INT          PIC  9(08).
014400     05      W-TIME-FRAC         PIC  9(04).
014500
014600*----------------------------------------------------------------*
014700* Linkage fuer die Aufrufer (RVSIM0E, RVRPT0E, RVVAL0E)
014800*----------------------------------------------------------------*
014900 LINKAGE SECTION.
015000     COPY    RVELINK OF "=RVRLIB".
015100
015200 PROCEDURE DIVISION USING RVE-LINK-REC.
015300
015400******************************************************************
015500* Steuerungs-Section - wertet RVE-LINK-FUNCTION aus
015600******************************************************************
015700 A100-STEUERUNG SECTION.
015800 A100-00.
015900     MOVE ZERO TO RVE-LINK-RC
016000
016100     EVALUATE TRUE
016200         WHEN RVE-FN-SEGMENT
016300             PERFORM E100-SEGMENTENERGIE
016400         WHEN RVE-FN-TASK
016500             PERFORM E400-TASKENERGIE
016600         WHEN RVE-FN-AVAIL-ENERGY
016700             PERFORM E600-VERFUEGBARE-ENERGIE
016800         WHEN RVE-FN-CRITICAL
016900             PERFORM E700-KRITISCH-PRUEFUNG
017000         WHEN OTHER
017100             MOVE 9999 TO RVE-LINK-RC
017200     END-EVALUATE
017300
017400     EXIT PROGRAM
017500     .
017600 A100-99.
017700     EXIT.
017800
017900******************************************************************
018000* E100 - Segmentenergie (B1.1 - B1.5)
018100******************************************************************
018200 E100-SEGMENTENERGIE SECTION.
018300 E100-00.
018400*    ---> B1.5: Geschwindigkeit muss > 0 sein
018500     IF  RVE-IN-VELOCITY NOT GREATER THAN ZERO
018600         MOVE 100 TO RVE-LINK-RC
018700         GO TO E100-99
018800     END-IF
018900
019000     MOVE RVE-IN-SLOPE TO W-THETA-GRAD
019100     COMPUTE W-THETA-RAD ROUNDED =
019200             W-THETA-GRAD * K-PI-UEBER-180
019300
019400*    ---> B1.1 Hangabtriebskraft = M * g * sin(theta)
019500     PERFORM G100-SINUS-REIHE
019600     COMPUTE W-F-SLOPE ROUNDED =
019700             RVCFG-MASSE * RVCFG-GRAVITATION * W-SIN-THETA
019800     IF  W-F-SLOPE < ZERO
019900         COMPUTE W-F-SLOPE-ABS ROUNDED = W-F-SLOPE * -1
020000     ELSE
020100         MOVE W-F-SLOPE TO W-F-SLOPE-ABS
020200     END-IF
020300
020400*    ---> B1.2 Rollwiderstand = Crr * M * g * cos(theta)
020500     PERFORM G200-COSINUS-REIHE
020600     COMPUTE W-F-ROLL ROUNDED =
020700             RVCFG-ROLLWIDERSTAND * RVCFG-MASSE * RVCFG-GRAVITATION
020800                                   * W-COS-THETA
020900
021000*    ---> B1.3 Rauhigkeitszuschlag (Watt)
021100     COMPUTE W-P-ROUGH ROUNDED =
021200             RVE-IN-ROUGH * RVE-IN-VELOCITY * 50.0
021300
021400*    ---> B1.4 Elektrische Leistung
021500     COMPUTE W-POWER-W ROUNDED =
021600             ((W-F-SLOPE-ABS + W-F-ROLL) * RVE-IN-VELOCITY
021700                 + W-P-ROUGH)
021800             / (RVCFG-WIRKGRAD-MOTOR * RVCFG-WIRKGRAD-ANTRIEB)
021900
022000*    ---> B1.5 Fahrzeit und Segmentenergie
022100     COMPUTE W-TIME-HRS ROUNDED =
022200             RVE-IN-DISTANCE / (RVE-IN-VELOCITY * 3600)
022300     COMPUTE W-ENERGY-KWH ROUNDED =
022400             W-POWER-W * W-TIME-HRS / 1000
022500
022600     MOVE W-TIME-HRS         TO RVE-OUT-TIME-HRS
022700     MOVE W-POWER-W          TO RVE-OUT-POWER-W
022800     MOVE W-ENERGY-KWH       TO RVE-OUT-ENERGY-KWH
022900     .
023000 E100-99.
023100     EXIT.
023200
023300******************************************************************
023400* E400 - Aufgabenenergie (B1.6)
023500******************************************************************
023600 E400-TASKENERGIE SECTION.
023700 E400-00.
023800     SET TASK-NICHT-GEFUNDEN TO TRUE
023900     PERFORM E410-TABELLE-SUCHEN
024000         VARYING RVCFG-TP-IX FROM 1 BY 1
024100             UNTIL RVCFG-TP-IX > 7
024200                OR TASK-GEFUNDEN
024300
024400     IF  TASK-NICHT-GEFUNDEN
024500         MOVE 100 TO RVE-LINK-RC
024600         GO TO E400-99
024700     END-IF
024800
024900     COMPUTE W-ENERGY-KWH ROUNDED =
025000             W-TASK-POWER * RVE-IN-DURATION / 1000
025100     MOVE W-ENERGY-KWH TO RVE-OUT-ENERGY-KWH
025200     .
025300 E400-99.
025400     EXIT.
025500
025600 E410-TABELLE-SUCHEN.
025700     IF  TP-NAME (RVCFG-TP-IX) = RVE-IN-TASK-TYPE
025800         MOVE TP-POWER (RVCFG-TP-IX) TO W-TASK-POWER
025900         SET TASK-GEFUNDEN TO TRUE
026000     END-IF
026100     .
026200
026300******************************************************************
026400* E600 - Verfuegbare Energie bei Batteriestand b (B2)
026500******************************************************************
026600 E600-VERFUEGBARE-ENERGIE SECTION.
026700 E600-00.
026800     COMPUTE W-AVAIL-KWH ROUNDED =
026900             (RVCFG-BATT-KAPAZITAET * RVE-IN-BATT-FRACTION)
027000           - (RVCFG-BATT-KAPAZITAET * RVCFG-RESERVEQUOTE)
027100
027200     IF  W-AVAIL-KWH < ZERO
027300         MOVE ZERO TO W-AVAIL-KWH
027400     END-IF
027500
027600     MOVE W-AVAIL-KWH TO RVE-OUT-AVAIL-KWH
027700     .
027800 E600-99.
027900     EXIT.
028000
028100******************************************************************
028200* E700 - Kritisch-Pruefung Batteriestand (B3)
028300******************************************************************
028400 E700-KRITISCH-PRUEFUNG SECTION.
028500 E700-00.
028600     IF  RVE-IN-BATT-FRACTION NOT GREATER THAN RVCFG-KRIT-SCHWELLE
028700         SET RVE-OUT-IS-CRITICAL TO TRUE
028800     ELSE
028900         SET RVE-OUT-NOT-CRITICAL TO TRUE
029000     END-IF
029100     .
029200 E700-99.
029300     EXIT.
029400
029500******************************************************************
029600* G100 - Sinusreihe: sin(x) = x - x3/3! + x5/5! - ... (9 Glieder)
029700* Rekursion: term(k) = term(k-1) * (-x*x) / ((2k)(2k+1))
029800******************************************************************
029900 G100-SINUS-REIHE SECTION.
030000 G100-00.
030100     MOVE W-THETA-RAD TO W-SERIE-X
030200     COMPUTE W-SERIE-X2 ROUNDED = W-SERIE-X * W-SERIE-X
030300     MOVE W-SERIE-X   TO W-SERIE-TERM
030400     MOVE W-SERIE-X   TO W-SERIE-SUMME
030500     MOVE 1           TO C4-N
030600
030700     PERFORM G110-SINUS-GLIED
030800         VARYING C4-N FROM 1 BY 1 UNTIL C4-N > C4-MAXTERM
030900
031000     MOVE W-SERIE-SUMME TO W-SIN-THETA
031100     .
031200 G100-99.
031300     EXIT.
031400
031500 G110-SINUS-GLIED.
031600     COMPUTE W-SERIE-TERM ROUNDED =
031700             W-SERIE-TERM * W-SERIE-X2 * -1
031800                          / ((2 * C4-N) * (2 * C4-N + 1))
031900     ADD     W-SERIE-TERM TO W-SERIE-SUMME
032000     .
032100
032200******************************************************************
032300* G200 - Cosinusreihe: cos(x) = 1 - x2/2! + x4/4! - ... (9 Glieder)
032400* Rekursion: term(k) = term(k-1) * (-x*x) / ((2k-1)(2k))
032500******************************************************************
032600 G200-COSINUS-REIHE SECTION.
032700 G200-00.
032800     MOVE W-THETA-RAD TO W-SERIE-X
032900     COMPUTE W-SERIE-X2 ROUNDED = W-SERIE-X * W-SERIE-X
033000     MOVE 1           TO W-SERIE-TERM
033100     MOVE 1           TO W-SERIE-SUMME
033200     MOVE 1           TO C4-N
033300
033400     PERFORM G210-COSINUS-GLIED
033500         VARYING C4-N FROM 1 BY 1 UNTIL C4-N > C4-MAXTERM
033600
033700     MOVE W-SERIE-SUMME TO W-COS-THETA
033800     .
033900 G200-99.
034000     EXIT.
034100
034200 G210-COSINUS-GLIED.
034300     COMPUTE W-SERIE-TERM ROUNDED =
034400             W-SERIE-TERM * W-SERIE-X2 * -1
034500                          / ((2 * C4-N - 1) * (2 * C4-N))
034600     ADD     W-SERIE-TERM TO W-SERIE-SUMME
034700     .
