000100******************************************************************
000200* Copybook      :: RVCFG
000300* Letzte Aenderung :: 1998-11-09
000400* Letzte Version   :: B.01.00
000500* Kurzbeschreibung :: Konstanten und Task-Leistungstabelle fuer
000600*                     den Rover-Energiehaushalt (Basis-Konfig.)
000700* Auftrag          :: ROVER-2
000800*----------------------------------------------------------------*
000900* Vers.  | Datum    | von | Kommentar                            *
001000*--------|----------|-----|--------------------------------------*
001100*A.00.00 |1988-02-11| kl  | Neuerstellung - Marskonstanten
001200*A.01.00 |1991-07-03| lor | Tabelle Task-Leistung ergaenzt
001300*B.00.00 |1998-11-02| kl  | Jahr-2000 Pruefung Datumsfelder o.B.
001400*B.01.00 |1998-11-09| kl  | Reservequote/Kritisch-Schwelle def.
001500*----------------------------------------------------------------*
001600* Beschreibung
001700* ------------
001800* Physikalische Konstanten des Basis-Rover-Modells (Gewicht,
001900* Schwerkraft, Wirkungsgrade) sowie die Leistungsaufnahme der
002000* Aufgabentypen (Watt) fuer die Missionssimulation RVSIM0E und
002100* die Auswertungen RVRPT0E/RVVAL0E.
002200******************************************************************
002300 01          RVCFG-KONSTANTEN.
002400     05      RVCFG-GRAVITATION       PIC 9V999     VALUE 3.710.
002500     05      RVCFG-MASSE             PIC 9(04)V9   VALUE 899.0.
002600     05      RVCFG-BATT-KAPAZITAET   PIC 9(02)V9(06)
002700                                                    VALUE 42.240000.
002800     05      RVCFG-ROLLWIDERSTAND    PIC 9V99      VALUE 0.15.
002900     05      RVCFG-WIRKGRAD-MOTOR    PIC 9V99      VALUE 0.85.
003000     05      RVCFG-WIRKGRAD-ANTRIEB  PIC 9V99      VALUE 0.90.
003100     05      RVCFG-NENNGESCHW        PIC 9V9(06)   VALUE 0.042000.
003200     05      RVCFG-RESERVEQUOTE      PIC 9V99      VALUE 0.20.
003300     05      RVCFG-KRIT-SCHWELLE     PIC 9V99      VALUE 0.10.
003400     05      FILLER                  PIC X(08).
003500
003600******************************************************************
003700* Task-Leistungstabelle (TP-NAME / TP-POWER) - ueber VALUE/
003800* REDEFINES geladen, s. Hausstandard COMP-FELDER-Konventionen.
003900******************************************************************
004000 01          RVCFG-TP-WERTE.
004100     05      FILLER  PIC X(22) VALUE "navigation        0500".
004200     05      FILLER  PIC X(22) VALUE "sample_collection 0800".
004300     05      FILLER  PIC X(22) VALUE "drilling          1200".
004400     05      FILLER  PIC X(22) VALUE "imaging           0300".
004500     05      FILLER  PIC X(22) VALUE "spectrometry      0450".
004600     05      FILLER  PIC X(22) VALUE "communication     0250".
004700     05      FILLER  PIC X(22) VALUE "idle              0100".
004800
004900 01          RVCFG-TP-TABELLE REDEFINES RVCFG-TP-WERTE.
005000     05      RVCFG-TP-EINTRAG OCCURS 7 TIMES
005100                               INDEXED BY RVCFG-TP-IX.
005200         10  TP-NAME             PIC X(18).
005300         10  TP-POWER            PIC 9(03)V9.
