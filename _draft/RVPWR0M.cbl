000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. RVPWR0M.
001500 AUTHOR. L. ORTMANN.
001600 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
001700 DATE-WRITTEN. 1989-06-01.
001800 DATE-COMPILED.
001900 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 1999-02-22
002300* Letzte Version   :: B.01.00
002400* Kurzbeschreibung :: RTG+Batterie Detailmodell, Machbarkeits-
002500*                     pruefung Einzelaufgabe
002600* Auftrag          :: ROVER-3
002700*                     12345678901234567
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1989-06-01| lor | Neuerstellung - Funktion 01 (Tages-
003400*       |          |     | budget RTG), EXP/LN als Reihen-
003500*       |          |     | entwicklung, da keine FUNCTION-Bibl.
003600*A.01.00|1990-02-14| lor | Funktion 02 (Verfuegbare Energie B5)
003700*A.02.00|1993-10-18| mb  | Funktion 03 Machbarkeitspruefung (B6)
003800*A.02.01|1994-01-09| mb  | Reihenfolge der B6-Pruefungen fixiert
003900*       |          |     | (Peakleistung vor Energiebudget)
004000*A.03.00|1996-01-20| lor | Funktion 04 Nachtladung (B6b)
004100*A.03.01|1997-08-11| mb  | Legacy-Tabelle B6c als reine Konfig-
004200*       |          |     | daten aufgenommen (keine Verarbeitung)
004300*B.00.00|1998-12-04| kl  | Jahr-2000 Pruefung - keine Aenderung
004400*B.01.00|1999-02-22| lor | Rundungsregel kaufm. gerundet (ROUNDED)
004500*                  |     | auf alle Ausgabefelder vereinheitlicht
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000*
005100* Reines Rechenmodul (kein Dateizugriff). Wird vom Treiber
005200* RVCHK0E ueber LINK-REC (Copybook RVPLINK) je Anfrage
005300* (Aufgabenname + Ladezustand) angesprochen:
005400*   Funktion 01 - Tagesbudget RTG mit Degradation     (B4)
005500*   Funktion 02 - Verfuegbare Energie (Aufschluesselung) (B5)
005600*   Funktion 03 - Machbarkeitspruefung Einzelaufgabe   (B6)
005700*   Funktion 04 - Nachtladung-Projektion               (B6b)
005800*
005900* Die Task-Bibliothek (Copybook RVTLIB) enthaelt zusaetzlich die
006000* Legacy-Leistungstabelle (B6c) - diese ist reine Konfigurations-
006100* information und wird von diesem Modul nicht ausgewertet.
006200*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     CLASS ALPHNUM IS "0123456789"
006900                      "abcdefghijklmnopqrstuvwxyz"
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100                      " .,;-_!$%&/=*+".
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008200*--------------------------------------------------------------------*
008300 01          COMP-FELDER.
008400     05      C4-N                PIC S9(04) COMP.
008500     05      C4-MAXTERM          PIC S9(04) COMP VALUE 12.
008600     05      C4-TLIX             PIC S9(04) COMP.
008700
008800*--------------------------------------------------------------------*
008900* Felder mit konstantem Inhalt: Praefix K
009000*--------------------------------------------------------------------*
009100 01          KONSTANTE-FELDER.
009200     05      K-MODUL             PIC X(08)  VALUE "RVPWR0M".
009300     05      K-RTG-LEISTUNG      PIC 9(03)V9 VALUE 110.0.
009400     05      K-RTG-TAGESENERGIE  PIC 9V9(06) VALUE 2.500000.
009500     05      K-DEGRADATION       PIC 9V9(06) VALUE 0.015000.
009600     05      K-SOL-BASIS         PIC 9(03)   VALUE 687.
009700     05      K-BATT-TOTAL        PIC 9V9(06) VALUE 1.272000.
009800     05      K-DOD-QUOTE         PIC 9V99    VALUE 0.53.
009900     05      K-PEAK-MAX          PIC 9(03)V9 VALUE 900.0.
010000     05      K-IDLE-LEISTUNG     PIC 9(02)V9 VALUE 40.0.
010100     05      K-MIN-SOC           PIC 9V99    VALUE 0.47.
010200     05      K-START-SOC         PIC 9V99    VALUE 0.95.
010300     05      K-SOL-STUNDEN       PIC 9(02)V9 VALUE 24.6.
010400     05      K-AKTIV-FENSTER     PIC 9(02)V9 VALUE 14.0.
010500     05      K-NACHT-FENSTER     PIC 9(02)V9 VALUE 10.6.
010600     05      K-RESERVEQUOTE      PIC 9V99    VALUE 0.15.
010700     05      K-KRIT-SOC          PIC 9V99    VALUE 0.30.
010800     05      K-PEAK-QUOTE        PIC 9V99    VALUE 0.90.
010900
011000*----------------------------------------------------------------*
011100* Task-Bibliothek (Detailmodell) + Legacy-Tabelle B6c
011200*----------------------------------------------------------------*
011300     COPY    RVTLIB OF "=RVRLIB".
011400
011500*----------------------------------------------------------------*
011600* Conditional-Felder
011700*----------------------------------------------------------------*
011800 01          SCHALTER.
011900     05      TASK-FLAG           PIC 9     VALUE ZERO.
012000          88 TASK-GEFUNDEN                    VALUE 1.
012100          88 TASK-NICHT-GEFUNDEN               VALUE ZERO.
012200     05      PRG-STATUS          PIC 9.
012300          88 PRG-OK                            VALUE ZERO.
012400          88 PRG-NOK                           VALUE 1 THRU 9.
012500
012600*--------------------------------------------------------------------*
012700* Arbeitsfelder fuer die Reihenentwicklung EXP/LN (mind. 6 Nach-
012800* kommastellen werden durchgehend mitgefuehrt, s. Hausnorm B1)
012900*--------------------------------------------------------------------*
013000 01          WORK-FELDER.
013100     05      W-U                 PIC  9V9(09).
013200     05      W-LN-ARG             PIC S9(03)V9(09).
013300     05      W-SERIE-TERM        PIC S9(07)V9(09).
013400     05      W-SERIE-SUMME       PIC S9(07)V9(09).
013500     05      W-LN-0985           PIC S9(03)V9(09).
013600     05      W-EXPONENT          PIC S9(05)V9(09).
013700     05      W-EXP-ERGEBNIS      PIC S9(05)V9(09).
013800     05      W-SOL-FAKTOR        PIC S9(05)V9(09).
013900     05      W-RTG-TAGESBUDGET   PIC  9V9(06).
014000     05      W-BATT-TOTAL        PIC  9V9(06).
014100     05      W-BATT-RESERVE      PIC  9V9(06).
014200     05      W-BATT-VERFUEGBAR   PIC  9V9(06).
014300     05      W-IDLE-ENERGIE      PIC  9V9(06).
014400     05      W-VERFUEGBAR-GES    PIC S9(03)V9(06).
014500     05      W-PEAK-ERLAUBT      PIC  9(03)V9.
014600     05      W-BATT-BENOETIGT    PIC S9(03)V9(06).
014700     05      W-NEUE-SOC          PIC S9V9(06).
014800     05      W-LADE-LEISTUNG     PIC  9(03)V9.
014900     05      W-LADE-MAX          PIC  9V9(06).
015000     05      W-LADE-AKTUELL      PIC  9V9(06).
015100     05      W-LADE-ZUWACHS      PIC  9V9(06).
015200
015300 01          W-SOC-WORK.
015400     05      W-SOC-SIGNED        PIC S9V9(06).
015500 01          W-SOC-VIEW REDEFINES W-SOC-WORK.
015600     05      W-SOC-UNSIGNED      PIC  9V9(06).
015700
015800 01          W-SOL-WORK.
015900     05      W-SOL-RAW           PIC  9(08)V9(04).
016000 01          W-SOL-SPLIT REDEFINES W-SOL-WORK.
016100     05      W-SOL-INT           PIC  9(08).
016200     05      W-SOL-FRAC          PIC  9(04).
016300
016400*----------------------------------------------------------------*
016500* Linkage fuer den Aufrufer (RVCHK0E)
016600*----------------------------------------------------------------*
016700 LINKAGE SECTION.
016800     COPY    RVPLINK OF "=RVRLIB".
016900
017000 PROCEDURE DIVISION USING RVP-LINK-REC.
017100
017200******************************************************************
017300* Steuerungs-Section - wertet RVP-LINK-FUNCTION aus
017400******************************************************************
017500 A100-STEUERUNG SECTION.
017600 A100-00.
017700     MOVE ZERO TO RVP-LINK-RC
017800
017900     EVALUATE TRUE
018000         WHEN RVP-FN-BUDGET
018100             PERFORM F100-TAGESBUDGET
018200         WHEN RVP-FN-AVAIL
018300             PERFORM F200-VERFUEGBARE-ENERGIE
018400         WHEN RVP-FN-FEASIBLE
018500             PERFORM F300-MACHBARKEIT
018600         WHEN RVP-FN-RECHARGE
018700             PERFORM F400-NACHTLADUNG
018800         WHEN OTHER
018900             MOVE 9999 TO RVP-LINK-RC
019000     END-EVALUATE
019100
019200     EXIT PROGRAM
019300     .
019400 A100-99.
019500     EXIT.
019600
019700******************************************************************
019800* F100 - Tagesbudget RTG mit Degradation (B4)
019900* budget(s) = 2.5 * (1 - 0.015) hoch (s/687)
020000*           = 2.5 * exp( (s/687) * ln(0.985) )
020100******************************************************************
020200 F100-TAGESBUDGET SECTION.
020300 F100-00.
020400     PERFORM H100-LN-0985
020500     COMPUTE W-SOL-FAKTOR ROUNDED =
020600             RVP-IN-SOL / K-SOL-BASIS
020700     COMPUTE W-EXPONENT ROUNDED =
020800             W-SOL-FAKTOR * W-LN-0985
020900     PERFORM H200-EXP-REIHE
021000     COMPUTE W-RTG-TAGESBUDGET ROUNDED =
021100             K-RTG-TAGESENERGIE * W-EXP-ERGEBNIS
021200
021300     MOVE W-RTG-TAGESBUDGET TO RVP-OUT-RTG-KWH
021400     .
021500 F100-99.
021600     EXIT.
021700
021800******************************************************************
021900* F200 - Verfuegbare Energie bei Ladezustand c, Sol s (B5)
022000******************************************************************
022100 F200-VERFUEGBARE-ENERGIE SECTION.
022200 F200-00.
022300     PERFORM F100-TAGESBUDGET
022400
022500     COMPUTE W-BATT-TOTAL ROUNDED =
022600             K-BATT-TOTAL * RVP-IN-SOC
022700     COMPUTE W-BATT-RESERVE ROUNDED =
022800             K-BATT-TOTAL * K-RESERVEQUOTE
022900     COMPUTE W-BATT-VERFUEGBAR ROUNDED =
023000             W-BATT-TOTAL - W-BATT-RESERVE
023100     IF  W-BATT-VERFUEGBAR < ZERO
023200         MOVE ZERO TO W-BATT-VERFUEGBAR
023300     END-IF
023400
023500     COMPUTE W-IDLE-ENERGIE ROUNDED =
023600             K-IDLE-LEISTUNG * K-AKTIV-FENSTER / 1000
023700
023800     COMPUTE W-VERFUEGBAR-GES ROUNDED =
023900             W-RTG-TAGESBUDGET + W-BATT-VERFUEGBAR - W-IDLE-ENERGIE
024000     IF  W-VERFUEGBAR-GES < ZERO
024100         MOVE ZERO TO W-VERFUEGBAR-GES
024200     END-IF
024300
024400     MOVE W-VERFUEGBAR-GES TO RVP-OUT-AVAIL-KWH
024500     .
024600 F200-99.
024700     EXIT.
024800
024900******************************************************************
025000* F300 - Machbarkeitspruefung Einzelaufgabe (B6)
025100******************************************************************
025200 F300-MACHBARKEIT SECTION.
025300 F300-00.
025400     SET TASK-NICHT-GEFUNDEN TO TRUE
025500     PERFORM F310-TABELLE-SUCHEN
025600         VARYING RVTLIB-IX FROM 1 BY 1
025700             UNTIL RVTLIB-IX > 11
025800                OR TASK-GEFUNDEN
025900
026000     IF  TASK-NICHT-GEFUNDEN
026100         SET RVP-OUT-NOT-ALLOWED TO TRUE
026200         MOVE "Unknown task" TO RVP-OUT-REASON
026300         GO TO F300-99
026400     END-IF
026500
026600*    ---> (ii) Spitzenleistungsgrenze
026700     COMPUTE W-PEAK-ERLAUBT ROUNDED =
026800             RVP-IN-CURR-DRAW + TL-POWER (RVTLIB-IX)
026900     IF  W-PEAK-ERLAUBT > 810.0
027000         SET RVP-OUT-NOT-ALLOWED TO TRUE
027100         MOVE "Exceeds peak power limit" TO RVP-OUT-REASON
027200         GO TO F300-99
027300     END-IF
027400
027500*    ---> (iii) Energiebudget
027600     PERFORM F200-VERFUEGBARE-ENERGIE
027700     IF  (TL-ENERGY-WH (RVTLIB-IX) / 1000) > W-VERFUEGBAR-GES
027800         SET RVP-OUT-NOT-ALLOWED TO TRUE
027900         MOVE "Insufficient energy budget" TO RVP-OUT-REASON
028000         GO TO F300-99
028100     END-IF
028200
028300*    ---> (iv) Minimaler Ladezustand
028400     COMPUTE W-BATT-BENOETIGT ROUNDED =
028500             (TL-ENERGY-WH (RVTLIB-IX) / 1000)
028600                 - (W-RTG-TAGESBUDGET / 24)
028700     IF  W-BATT-BENOETIGT < ZERO
028800         MOVE ZERO TO W-BATT-BENOETIGT
028900     END-IF
029000     COMPUTE W-NEUE-SOC ROUNDED =
029100             RVP-IN-SOC - (W-BATT-BENOETIGT / K-BATT-TOTAL)
029200
029300     IF  W-NEUE-SOC < K-MIN-SOC
029400         SET RVP-OUT-NOT-ALLOWED TO TRUE
029500         MOVE "Would violate minimum SoC" TO RVP-OUT-REASON
029600     ELSE
029700         SET RVP-OUT-IS-ALLOWED TO TRUE
029800         MOVE SPACES TO RVP-OUT-REASON
029900         MOVE W-NEUE-SOC TO RVP-OUT-PROJ-SOC
030000     END-IF
030100     .
030200 F300-99.
030300     EXIT.
030400
030500 F310-TABELLE-SUCHEN.
030600     IF  TL-NAME (RVTLIB-IX) = RVP-IN-TASK-NAME
030700         SET TASK-GEFUNDEN TO TRUE
030800     END-IF
030900     .
031000
031100******************************************************************
031200* F400 - Nachtladung-Projektion (B6b)
031300******************************************************************
031400 F400-NACHTLADUNG SECTION.
031500 F400-00.
031600     COMPUTE W-LADE-LEISTUNG ROUNDED =
031700             K-RTG-LEISTUNG - K-IDLE-LEISTUNG
031800     COMPUTE W-LADE-MAX ROUNDED =
031900             W-LADE-LEISTUNG * K-NACHT-FENSTER / 1000
032000     COMPUTE W-LADE-AKTUELL ROUNDED =
032100             RVP-IN-SOC * K-BATT-TOTAL
032200
032300     COMPUTE W-LADE-ZUWACHS ROUNDED =
032400             K-BATT-TOTAL - W-LADE-AKTUELL
032500     IF  W-LADE-ZUWACHS > W-LADE-MAX
032600         MOVE W-LADE-MAX TO W-LADE-ZUWACHS
032700     END-IF
032800
032900     COMPUTE W-NEUE-SOC ROUNDED =
033000             RVP-IN-SOC + (W-LADE-ZUWACHS / K-BATT-TOTAL)
033100     IF  W-NEUE-SOC > 1.0
033200         MOVE 1.0 TO W-NEUE-SOC
033300     END-IF
033400
033500     MOVE W-NEUE-SOC TO RVP-OUT-NEW-SOC
033600     .
033700 F400-99.
033800     EXIT.
033900
034000******************************************************************
034100* H100 - ln(0.985) ueber Reihe ln(1-u) = -(u + u2/2 + u3/3 + ...)
034200* mit u = 0.015 (12 Glieder - konvergiert sehr schnell bei kleinem u)
034300******************************************************************
034400 H100-LN-0985 SECTION.
034500 H100-00.
034600     MOVE K-DEGRADATION TO W-U
034700     MOVE W-U            TO W-SERIE-TERM
034800     MOVE W-U            TO W-SERIE-SUMME
034900     MOVE 1               TO C4-N
035000
035100     PERFORM H110-LN-GLIED
035200         VARYING C4-N FROM 2 BY 1 UNTIL C4-N > C4-MAXTERM
035300
035400     COMPUTE W-LN-0985 ROUNDED = W-SERIE-SUMME * -1
035500     .
035600 H100-99.
035700     EXIT.
035800
035900 H110-LN-GLIED.
036000     COMPUTE W-SERIE-TERM ROUNDED = W-SERIE-TERM * W-U
036100     COMPUTE W-SERIE-SUMME ROUNDED =
036200             W-SERIE-SUMME + (W-SERIE-TERM / C4-N)
036300     .
036400
036500******************************************************************
036600* H200 - exp(x) ueber Reihe: 1 + x + x2/2! + x3/3! + ... (12 Glieder)
036700* Rekursion: term(k) = term(k-1) * x / k
036800******************************************************************
036900 H200-EXP-REIHE SECTION.
037000 H200-00.
037100     MOVE 1 TO W-SERIE-TERM
037200     MOVE 1 TO W-SERIE-SUMME
037300     MOVE 1 TO C4-N
037400
037500     PERFORM H210-EXP-GLIED
037600         VARYING C4-N FROM 1 BY 1 UNTIL C4-N > C4-MAXTERM
037700
037800     MOVE W-SERIE-SUMME TO W-EXP-ERGEBNIS
037900     .
038000 H200-99.
038100     EXIT.
038200
038300 H210-EXP-GLIED.
038400     COMPUTE W-SERIE-TERM ROUNDED =
038500             W-SERIE-TERM * W-EXPONENT / C4-N
038600     ADD     W-SERIE-TERM TO W-SERIE-SUMME
038700     .
