000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700* Rover-Module
000800?SEARCH  =RVENRG0M
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID. RVRPT0E.
001900 AUTHOR. H-J KELLERMANN.
002000 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
002100 DATE-WRITTEN. 1988-02-20.
002200 DATE-COMPILED.
002300 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002400
002500*****************************************************************
002600* Letzte Aenderung :: 1999-04-02
002700* Letzte Version   :: B.01.00
002800* Kurzbeschreibung :: Auswertungsberichte Gelaende- und Aufgaben-
002900*                     energie (feste Testszenarien)
003000* Auftrag          :: ROVER-1
003100*                     12345678901234567
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*A.00.00|1988-02-20| kl  | Neuerstellung - Gelaendeauswertung
003800*       |          |     | (5 feste Szenarien)
003900*A.01.00|1988-05-09| kl  | Aufgabenauswertung (7 Aufgabentypen)
004000*       |          |     | ergaenzt
004100*B.00.00|1998-12-18| kl  | Jahr-2000 Pruefung - keine Aenderung
004200*B.01.00|1999-04-02| mb  | Rundungsregel kaufm. gerundet (ROUNDED)
004300*                  |     | auf alle Berichtsfelder vereinheitlicht
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800*
004900* Zwei feste Testauswertungen ueber das Rechenmodul RVENRG0M:
005000*   1. Gelaendebericht - fuenf feste Steigungs-/Rauhigkeits-
005100*      Szenarien, je 100m bei Nenngeschwindigkeit
005200*   2. Aufgabenbericht - alle sieben Aufgabentypen der Basis-
005300*      Leistungstabelle, je 1 Stunde Ausfuehrung
005400* Beide Berichte werden auf REPORT geschrieben.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT  REPORT      ASSIGN TO REPORT
006900                          ORGANIZATION IS LINE SEQUENTIAL
007000                          FILE STATUS IS FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  REPORT
007600     RECORD CONTAINS 132 CHARACTERS
007700     LABEL RECORD IS OMITTED.
007800     COPY    RVRPTLN OF "=RVRLIB".
007900
008000 WORKING-STORAGE SECTION.
008100*--------------------------------------------------------------------*
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008300*--------------------------------------------------------------------*
008400 01          COMP-FELDER.
008500     05      C4-IX               PIC S9(04) COMP.
008600
008700*--------------------------------------------------------------------*
008800* Display-Felder: Praefix D (fuer Berichtsaufbereitung)
008900*--------------------------------------------------------------------*
009000 01          DISPLAY-FELDER.
009100     05      D-SLOPE              PIC  Z9.
009200     05      D-ROUGH              PIC  9.999.
009300     05      D-POWER              PIC  Z(05)9.9.
009400     05      D-ENERGY             PIC  Z(02)9.9999.
009500     05      D-TIME-S             PIC  Z(04)9.
009600     05      D-BATTPCT            PIC  Z9.99.
009700
009800*--------------------------------------------------------------------*
009900* Felder mit konstantem Inhalt: Praefix K
010000*--------------------------------------------------------------------*
010100 01          KONSTANTE-FELDER.
010200     05      K-MODUL              PIC X(08)  VALUE "RVRPT0E".
010300
010400*----------------------------------------------------------------*
010500* Konfigurationsdaten (Konstanten + Task-Leistungstabelle)
010600*----------------------------------------------------------------*
010700     COPY    RVCFG OF "=RVRLIB".
010800
010900*----------------------------------------------------------------*
011000* Conditional-Felder
011100*----------------------------------------------------------------*
011200 01          SCHALTER.
011300     05      FILE-STATUS          PIC X(02).
011400          88 FILE-OK                          VALUE "00".
011500          88 FILE-NOK                         VALUE "01" THRU "99".
011600     05      PRG-STATUS           PIC 9.
011700          88 PRG-OK                           VALUE ZERO.
011800          88 PRG-ABBRUCH                      VALUE 1.
011900
012000*--------------------------------------------------------------------*
012100* Gelaende-Testszenarien (fuenf feste Eintraege: Name, Steigung,
012200* Rauhigkeit) - ueber VALUE/REDEFINES geladen
012300*--------------------------------------------------------------------*
012400 01          W-TERRAIN-WERTE.
012500     05      FILLER  PIC X(24) VALUE "flat           00 0.020".
012600     05      FILLER  PIC X(24) VALUE "gentle slope   05 0.100".
012700     05      FILLER  PIC X(24) VALUE "moderate slope 15 0.300".
012800     05      FILLER  PIC X(24) VALUE "steep slope    25 0.500".
012900     05      FILLER  PIC X(24) VALUE "very rough     10 0.800".
013000
013100 01          W-TERRAIN-TABELLE REDEFINES W-TERRAIN-WERTE.
013200     05      W-TERRAIN-EINTRAG OCCURS 5 TIMES INDEXED BY W-TER-IX.
013300         10  WT-NAME              PIC X(15).
013400         10  WT-SLOPE             PIC S9(02).
013500         10  FILLER               PIC X(01).
013600         10  WT-ROUGH             PIC 9V999.
013700
013800*--------------------------------------------------------------------*
013900* Arbeitsfelder
014000*--------------------------------------------------------------------*
014100 01          WORK-FELDER.
014200     05      W-TIME-SEC           PIC  9(05).
014300
014400 01          W-ENERGY-WORK.
014500     05      W-ENERGY-SIGNED      PIC S9(07)V9(06).
014600 01          W-ENERGY-VIEW REDEFINES W-ENERGY-WORK.
014700     05      W-ENERGY-UNSIGNED    PIC  9(07)V9(06).
014800
014900 01          W-BATTPCT-WORK.
015000     05      W-BATTPCT-SIGNED     PIC S9(03)V99.
015100 01          W-BATTPCT-VIEW REDEFINES W-BATTPCT-WORK.
015200     05      W-BATTPCT-UNSIGNED   PIC  9(03)V99.
015300
015400 01          ZEILE                PIC X(128) VALUE SPACES.
015500
015600*----------------------------------------------------------------*
015700* Linkage fuer Aufruf RVENRG0M
015800*----------------------------------------------------------------*
015900     COPY    RVELINK OF "=RVRLIB".
016000
016100 PROCEDURE DIVISION.
016200
016300******************************************************************
016400* Steuerungs-Section
016500******************************************************************
016600 A100-STEUERUNG SECTION.
016700 A100-00.
016800     PERFORM B000-VORLAUF
016900
017000     IF  PRG-ABBRUCH
017100         CONTINUE
017200     ELSE
017300         PERFORM B100-VERARBEITUNG
017400     END-IF
017500
017600     PERFORM B090-ENDE
017700     STOP RUN
017800     .
017900 A100-99.
018000     EXIT.
018100
018200******************************************************************
018300* Vorlauf
018400******************************************************************
018500 B000-VORLAUF SECTION.
018600 B000-00.
018700     INITIALIZE SCHALTER
018800     OPEN OUTPUT REPORT
018900     IF  FILE-NOK
019000         SET PRG-ABBRUCH TO TRUE
019100         DISPLAY K-MODUL " - OPEN REPORT fehlgeschlagen: "
019200                 FILE-STATUS
019300     END-IF
019400     .
019500 B000-99.
019600     EXIT.
019700
019800******************************************************************
019900* Verarbeitung
020000******************************************************************
020100 B100-VERARBEITUNG SECTION.
020200 B100-00.
020300     PERFORM C100-GELAENDEBERICHT
020400     PERFORM C200-AUFGABENBERICHT
020500     .
020600 B100-99.
020700     EXIT.
020800
020900******************************************************************
021000* Ende
021100******************************************************************
021200 B090-ENDE SECTION.
021300 B090-00.
021400     IF  PRG-ABBRUCH
021500         DISPLAY K-MODUL " >>> ABBRUCH <<<"
021600     ELSE
021700         CLOSE REPORT
021800         DISPLAY K-MODUL " >>> Verarbeitung beendet <<<"
021900     END-IF
022000     .
022100 B090-99.
022200     EXIT.
022300
022400******************************************************************
022500* C100 - Gelaendebericht: 5 feste Szenarien, 100m bei Nenngeschw.
022600******************************************************************
022700 C100-GELAENDEBERICHT SECTION.
022800 C100-00.
022900     MOVE SPACES TO ZEILE
023000     STRING "GELAENDEBERICHT - ENERGIEBEDARF JE SZENARIO (100M)"
023100         DELIMITED BY SIZE INTO ZEILE
023200     PERFORM C900-ZEILE-SCHREIBEN
023300
023400     PERFORM C110-SZENARIO
023500         VARYING W-TER-IX FROM 1 BY 1 UNTIL W-TER-IX > 5
023600     .
023700 C100-99.
023800     EXIT.
023900
024000 C110-SZENARIO.
024100     MOVE 100.00              TO RVE-IN-DISTANCE
024200     MOVE WT-SLOPE (W-TER-IX) TO RVE-IN-SLOPE
024300     MOVE WT-ROUGH (W-TER-IX) TO RVE-IN-ROUGH
024400     MOVE RVCFG-NENNGESCHW    TO RVE-IN-VELOCITY
024500     SET  RVE-FN-SEGMENT      TO TRUE
024600
024700     CALL "RVENRG0M" USING RVE-LINK-REC
024800
024900     COMPUTE W-TIME-SEC ROUNDED =
025000             RVE-OUT-TIME-HRS * 3600
025100
025200     MOVE WT-SLOPE       (W-TER-IX) TO D-SLOPE
025300     MOVE WT-ROUGH       (W-TER-IX) TO D-ROUGH
025400     MOVE RVE-OUT-POWER-W           TO D-POWER
025500     MOVE RVE-OUT-ENERGY-KWH        TO D-ENERGY
025600     MOVE W-TIME-SEC                TO D-TIME-S
025700
025800     MOVE SPACES TO ZEILE
025900     STRING WT-NAME (W-TER-IX) DELIMITED BY SIZE,
026000            " "                DELIMITED BY SIZE,
026100            D-SLOPE            DELIMITED BY SIZE,
026200            " "                DELIMITED BY SIZE,
026300            D-ROUGH            DELIMITED BY SIZE,
026400            " "                DELIMITED BY SIZE,
026500            D-POWER            DELIMITED BY SIZE,
026600            " "                DELIMITED BY SIZE,
026700            D-ENERGY           DELIMITED BY SIZE,
026800            " "                DELIMITED BY SIZE,
026900            D-TIME-S           DELIMITED BY SIZE
027000         INTO ZEILE
027100     PERFORM C900-ZEILE-SCHREIBEN
027200     .
027300
027400******************************************************************
027500* C200 - Aufgabenbericht: alle 7 Aufgabentypen, 1 Stunde
027600******************************************************************
027700 C200-AUFGABENBERICHT SECTION.
027800 C200-00.
027900     MOVE SPACES TO ZEILE
028000     STRING "AUFGABENBERICHT - ENERGIEBEDARF JE TYP (1.0 STD.)"
028100         DELIMITED BY SIZE INTO ZEILE
028200     PERFORM C900-ZEILE-SCHREIBEN
028300
028400     PERFORM C210-AUFGABENTYP
028500         VARYING RVCFG-TP-IX FROM 1 BY 1 UNTIL RVCFG-TP-IX > 7
028600     .
028700 C200-99.
028800     EXIT.
028900
029000 C210-AUFGABENTYP.
029100     MOVE TP-NAME (RVCFG-TP-IX) TO RVE-IN-TASK-TYPE
029200     MOVE 1.00                  TO RVE-IN-DURATION
029300     SET  RVE-FN-TASK           TO TRUE
029400
029500     CALL "RVENRG0M" USING RVE-LINK-REC
029600
029700     COMPUTE W-BATTPCT-SIGNED ROUNDED =
029800             RVE-OUT-ENERGY-KWH / RVCFG-BATT-KAPAZITAET * 100
029900     MOVE W-BATTPCT-SIGNED TO W-BATTPCT-UNSIGNED
030000     MOVE W-BATTPCT-UNSIGNED TO D-BATTPCT
030100
030200     MOVE TP-POWER (RVCFG-TP-IX) TO D-POWER
030300     MOVE RVE-OUT-ENERGY-KWH     TO D-ENERGY
030400
030500     MOVE SPACES TO ZEILE
030600     STRING TP-NAME (RVCFG-TP-IX) DELIMITED BY SIZE,
030700            " "                   DELIMITED BY SIZE,
030800            D-POWER               DELIMITED BY SIZE,
030900            " "                   DELIMITED BY SIZE,
031000            D-ENERGY              DELIMITED BY SIZE,
031100            " "                   DELIMITED BY SIZE,
031200            D-BATTPCT             DELIMITED BY SIZE
031300         INTO ZEILE
031400     PERFORM C900-ZEILE-SCHREIBEN
031500     .
031600
031700 C900-ZEILE-SCHREIBEN.
031800     MOVE ZEILE TO RVRPT-TEXT
031900     WRITE RVRPTLN-SATZ
032000     .
