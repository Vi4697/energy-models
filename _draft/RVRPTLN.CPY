000100******************************************************************
000200* Copybook      :: RVRPTLN
000300* Letzte Aenderung :: 1998-03-11
000400* Letzte Version   :: A.00.01
000500* Kurzbeschreibung :: Gemeinsames Druckzeilenbild (REPORT-Datei),
000600*                     132 Druckspalten
000700* Auftrag          :: ROVER-1
000800*----------------------------------------------------------------*
000900* Vers.  | Datum    | von | Kommentar                            *
001000*--------|----------|-----|--------------------------------------*
001100*A.00.00 |1988-02-09| kl  | Neuerstellung
001200*A.00.01 |1998-03-11| kl  | Jahr-2000 Pruefung - keine Aenderung
001300*----------------------------------------------------------------*
001400 01          RVRPTLN-SATZ.
001500     05      RVRPT-TEXT              PIC X(128).
001600     05      FILLER                  PIC X(004).
