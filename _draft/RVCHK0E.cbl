000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700* Rover-Module
000800?SEARCH  =RVPWR0M
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID. RVCHK0E.
001900 AUTHOR. L. ORTMANN.
002000 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
002100 DATE-WRITTEN. 1993-11-04.
002200 DATE-COMPILED.
002300 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002400
002500*****************************************************************
002600* Letzte Aenderung :: 1999-05-11
002700* Letzte Version   :: A.02.01
002800* Kurzbeschreibung :: Machbarkeitspruefung Detail-Leistungsmodell
002900*                     (feste Pruefliste Aufgabe/SoC/Sol)
003000* Auftrag          :: ROVER-3
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1993-11-04| lor | Neuerstellung - Pruefliste gegen
003500*       |          |     | RVPWR0M Funktionen 01-03
003600*A.01.00|1996-01-25| lor | Funktion 04 (Nachtladung) in Pruefliste
003700*       |          |     | aufgenommen
003800*A.02.00|1998-12-04| kl  | Jahr-2000 Pruefung - keine Aenderung
003900*A.02.01|1999-05-11| mb  | Begruendungstext RVP-OUT-REASON wird
004000*       |          |     | jetzt vollstaendig mitgeschrieben
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500*
004600* Feste Pruefliste von Aufgabe/Batteriestand(SoC)/Sol-Kombinationen
004700* wird nacheinander gegen das Detail-Leistungsmodul RVPWR0M geprueft
004800* (Tagesbudget, verfuegbare Energie, Machbarkeit, Nachtladung) und
004900* das Ergebnis als Abschnitt "POWER SYSTEM FEASIBILITY CHECK" auf
005000* REPORT angehaengt.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS ALPHNUM IS "0123456789"
005800                      "abcdefghijklmnopqrstuvwxyz"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_!$%&/=*+".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT  REPORT      ASSIGN TO REPORT
006500                          ORGANIZATION IS LINE SEQUENTIAL
006600                          FILE STATUS IS FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  REPORT
007200     RECORD CONTAINS 132 CHARACTERS
007300     LABEL RECORD IS OMITTED.
007400     COPY    RVRPTLN OF "=RVRLIB".
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-IX               PIC S9(04) COMP.
008200     05      C4-POSTEN           PIC S9(04) COMP.
008300
008400*--------------------------------------------------------------------*
008500* Display-Felder: Praefix D (fuer Berichtsaufbereitung)
008600*--------------------------------------------------------------------*
008700 01          DISPLAY-FELDER.
008800     05      D-POSTEN             PIC  Z9.
008900     05      D-SOC                PIC  9.99.
009000     05      D-SOL                PIC  Z(04)9.
009100     05      D-RTG-KWH            PIC  9.999999.
009200     05      D-AVAIL-KWH          PIC  9.999999.
009300     05      D-NEW-SOC            PIC  9.999999.
009400
009500*--------------------------------------------------------------------*
009600* Felder mit konstantem Inhalt: Praefix K
009700*--------------------------------------------------------------------*
009800 01          KONSTANTE-FELDER.
009900     05      K-MODUL              PIC X(08)  VALUE "RVCHK0E".
010000     05      K-JA                 PIC X(01)  VALUE "J".
010100     05      K-NEIN               PIC X(01)  VALUE "N".
010200
010300*----------------------------------------------------------------*
010400* Conditional-Felder
010500*----------------------------------------------------------------*
010600 01          SCHALTER.
010700     05      FILE-STATUS          PIC X(02).
010800          88 FILE-OK                          VALUE "00".
010900          88 FILE-NOK                         VALUE "01" THRU "99".
011000     05      PRG-STATUS           PIC 9.
011100          88 PRG-OK                           VALUE ZERO.
011200          88 PRG-ABBRUCH                      VALUE 1.
011300
011400*--------------------------------------------------------------------*
011500* Feste Pruefliste: Aufgabe / SoC / Sol / Stromaufnahme - ueber
011600* VALUE/REDEFINES geladen (Hausstandard Konfigurationstabellen)
011700*--------------------------------------------------------------------*
011800 01          W-PRUEFLISTE-WERTE.
011900     05      FILLER PIC X(30) VALUE
012000             "drive_50m         099000010250".
012100     05      FILLER PIC X(30) VALUE
012200             "mastcam_panorama  070000500030".
012300     05      FILLER PIC X(30) VALUE
012400             "drill_core_sample 030001000800".
012500     05      FILLER PIC X(30) VALUE
012600             "moxie_oxygen      015002003000".
012700     05      FILLER PIC X(30) VALUE
012800             "direct_earth_comm 045000200120".
012900
013000 01          W-PRUEFLISTE-TABELLE REDEFINES W-PRUEFLISTE-WERTE.
013100     05      W-PRUEF-EINTRAG OCCURS 5 TIMES INDEXED BY W-PRF-IX.
013200         10  WP-TASK-NAME         PIC X(18).
013300         10  WP-SOC               PIC 9V99.
013400         10  WP-SOL               PIC 9(05).
013500         10  WP-CURR-DRAW         PIC 9(03)V9.
013600
013700*--------------------------------------------------------------------*
013800* Arbeitsfelder
013900*--------------------------------------------------------------------*
014000 01          WORK-FELDER.
014100     05      W-ALLOWED-TXT        PIC X(10).
014200
014300 01          W-RC-WORK.
014400     05      W-RC-SIGNED          PIC S9(04).
014500 01          W-RC-VIEW REDEFINES W-RC-WORK.
014600     05      W-RC-UNSIGNED        PIC  9(04).
014700
014800 01          ZEILE                PIC X(128) VALUE SPACES.
014900
015000*----------------------------------------------------------------*
015100* Linkage fuer Aufruf RVPWR0M
015200*----------------------------------------------------------------*
015300     COPY    RVPLINK OF "=RVRLIB".
015400
015500 PROCEDURE DIVISION.
015600
015700******************************************************************
015800* Steuerungs-Section
015900******************************************************************
016000 A100-STEUERUNG SECTION.
016100 A100-00.
016200     PERFORM B000-VORLAUF
016300
016400     IF  PRG-ABBRUCH
016500         CONTINUE
016600     ELSE
016700         PERFORM B100-VERARBEITUNG
016800     END-IF
016900
017000     PERFORM B090-ENDE
017100     STOP RUN
017200     .
017300 A100-99.
017400     EXIT.
017500
017600******************************************************************
017700* Vorlauf
017800******************************************************************
017900 B000-VORLAUF SECTION.
018000 B000-00.
018100     INITIALIZE SCHALTER
018200     OPEN EXTEND REPORT
018300     IF  FILE-NOK
018400         SET PRG-ABBRUCH TO TRUE
018500         DISPLAY K-MODUL " - OPEN REPORT fehlgeschlagen: "
018600                 FILE-STATUS
018700     END-IF
018800     .
018900 B000-99.
019000     EXIT.
019100
019200******************************************************************
019300* Verarbeitung
019400******************************************************************
019500 B100-VERARBEITUNG SECTION.
019600 B100-00.
019700     MOVE SPACES TO ZEILE
019800     STRING "POWER SYSTEM FEASIBILITY CHECK"
019900         DELIMITED BY SIZE INTO ZEILE
020000     PERFORM C900-ZEILE-SCHREIBEN
020100
020200     PERFORM C100-POSTEN-PRUEFEN
020300         VARYING W-PRF-IX FROM 1 BY 1 UNTIL W-PRF-IX > 5
020400     .
020500 B100-99.
020600     EXIT.
020700
020800******************************************************************
020900* Ende
021000******************************************************************
021100 B090-ENDE SECTION.
021200 B090-00.
021300     IF  PRG-ABBRUCH
021400         DISPLAY K-MODUL " >>> ABBRUCH <<<"
021500     ELSE
021600         CLOSE REPORT
021700         DISPLAY K-MODUL " >>> Verarbeitung beendet <<<"
021800     END-IF
021900     .
022000 B090-99.
022100     EXIT.
022200
022300******************************************************************
022400* C100 - ein Prueflisten-Posten: Tagesbudget, verfuegbare Energie,
022500*         Machbarkeit und Nachtladung nacheinander pruefen
022600******************************************************************
022700 C100-POSTEN-PRUEFEN SECTION.
022800 C100-00.
022900     COMPUTE C4-POSTEN = W-PRF-IX
023000     MOVE WP-TASK-NAME (W-PRF-IX) TO RVP-IN-TASK-NAME
023100     MOVE WP-SOC       (W-PRF-IX) TO RVP-IN-SOC
023200     MOVE WP-SOL       (W-PRF-IX) TO RVP-IN-SOL
023300     MOVE WP-CURR-DRAW (W-PRF-IX) TO RVP-IN-CURR-DRAW
023400
023500     SET  RVP-FN-BUDGET  TO TRUE
023600     CALL "RVPWR0M" USING RVP-LINK-REC
023700     MOVE RVP-OUT-RTG-KWH TO D-RTG-KWH
023800
023900     SET  RVP-FN-AVAIL   TO TRUE
024000     CALL "RVPWR0M" USING RVP-LINK-REC
024100     MOVE RVP-OUT-AVAIL-KWH TO D-AVAIL-KWH
024200
024300     SET  RVP-FN-FEASIBLE TO TRUE
024400     CALL "RVPWR0M" USING RVP-LINK-REC
024500
024600     IF  RVP-OUT-IS-ALLOWED
024700         MOVE "ALLOWED   " TO W-ALLOWED-TXT
024800     ELSE
024900         MOVE "NOT ALLOW." TO W-ALLOWED-TXT
025000     END-IF
025100
025200     SET  RVP-FN-RECHARGE TO TRUE
025300     CALL "RVPWR0M" USING RVP-LINK-REC
025400     MOVE RVP-OUT-NEW-SOC TO D-NEW-SOC
025500
025600     MOVE C4-POSTEN         TO D-POSTEN
025700     MOVE WP-SOC (W-PRF-IX) TO D-SOC
025800     MOVE WP-SOL (W-PRF-IX) TO D-SOL
025900
026000     MOVE SPACES TO ZEILE
026100     STRING D-POSTEN            DELIMITED BY SIZE,
026200            " "                 DELIMITED BY SIZE,
026300            WP-TASK-NAME (W-PRF-IX) DELIMITED BY SIZE,
026400            " SOC="             DELIMITED BY SIZE,
026500            D-SOC               DELIMITED BY SIZE,
026600            " SOL="             DELIMITED BY SIZE,
026700            D-SOL               DELIMITED BY SIZE,
026800            " "                 DELIMITED BY SIZE,
026900            W-ALLOWED-TXT       DELIMITED BY SIZE
027000         INTO ZEILE
027100     PERFORM C900-ZEILE-SCHREIBEN
027200
027300     MOVE SPACES TO ZEILE
027400     STRING "     RTG=" DELIMITED BY SIZE,
027500            D-RTG-KWH   DELIMITED BY SIZE,
027600            " AVAIL="   DELIMITED BY SIZE,
027700            D-AVAIL-KWH DELIMITED BY SIZE,
027800            " NEWSOC="  DELIMITED BY SIZE,
027900            D-NEW-SOC   DELIMITED BY SIZE,
028000            " - "       DELIMITED BY SIZE,
028100            RVP-OUT-REASON DELIMITED BY SIZE
028200         INTO ZEILE
028300     PERFORM C900-ZEILE-SCHREIBEN
028400     .
028500
028600 C900-ZEILE-SCHREIBEN.
028700     MOVE ZEILE TO RVRPT-TEXT
028800     WRITE RVRPTLN-SATZ
028900     .
