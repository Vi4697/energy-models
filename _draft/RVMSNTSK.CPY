000100******************************************************************
000200* Copybook      :: RVMSNTSK
000300* Letzte Aenderung :: 1998-03-05
000400* Letzte Version   :: A.01.00
000500* Kurzbeschreibung :: Satzbild Missionsaufgabe (TASKS-Datei)
000600* Auftrag          :: ROVER-1
000700*----------------------------------------------------------------*
000800* Vers.  | Datum    | von | Kommentar                            *
000900*--------|----------|-----|--------------------------------------*
001000*A.00.00 |1988-02-02| kl  | Neuerstellung
001100*A.01.00 |1998-03-05| kl  | Jahr-2000 Pruefung - Feldbreiten o.B.
001200*----------------------------------------------------------------*
001300 01          RVMSNTSK-SATZ.
001400     05      TSK-ID                  PIC X(08).
001500     05      TSK-TYPE                PIC X(18).
001600     05      TSK-DURATION            PIC 9(02)V99.
001700     05      TSK-URGENCY             PIC 9(02)V9.
001800     05      TSK-REWARD              PIC 9(03)V99.
001900     05      TSK-LOCATION            PIC X(20).
002000     05      FILLER                  PIC X(06).
