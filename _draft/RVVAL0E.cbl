000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID. RVVAL0E.
001600 AUTHOR. M. BRANDSTETTER.
001700 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
001800 DATE-WRITTEN. 1994-09-12.
001900 DATE-COMPILED.
002000 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 1999-06-21
002400* Letzte Version   :: A.03.01
002500* Kurzbeschreibung :: Validierungslauf Aufgaben-Einplanungs-
002600*                     verfahren (sechs Strategien, Monte-Carlo)
002700* Auftrag          :: ROVER-4
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1994-09-12| mb  | Neuerstellung - Strategien FIFO,
003200*       |          |     | ENERGYGREEDY, URGENCYFIRST
003300*A.01.00|1994-11-30| mb  | Strategien RANDOM und WSPT ergaenzt,
003400*       |          |     | Pseudozufallsgenerator (Park-Miller)
003500*A.02.00|1995-03-08| lor | Strategie OURALGORITHM (Hausverfahren
003600*       |          |     | B8) ergaenzt
003700*A.02.01|1996-07-19| mb  | Energieskalierung bei ueberfuellten
003800*       |          |     | Szenarien (Regel B7) korrigiert
003900*A.03.00|1998-12-04| kl  | Jahr-2000 Pruefung - keine Aenderung
004000*A.03.01|1999-06-21| lor | Cohen's-d Interpretationstext in
004100*       |          |     | Bericht aufgenommen
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600*
004700* Erzeugt K-TRIALS zufaellige, aber reproduzierbare Test-
004800* Szenarien (Batteriestand, Aufgabenliste) und lässt jede der
004900* sechs Einplanungsstrategien gegen dieselbe beschraenkte
005000* Ausfuehrungssimulation (Regel B7) antreten. Je Strategie werden
005100* ueber alle Laeufe Mittelwert und Varianz von Erfuellungsquote,
005200* Effizienz, Erfolgspunkten und Energieverbrauch aufsummiert; am
005300* Ende werden die Verbesserungen gegenueber FIFO sowie Cohen's-d
005400* Effektstaerken auf REPORT ausgegeben.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT  REPORT      ASSIGN TO REPORT
006900                          ORGANIZATION IS LINE SEQUENTIAL
007000                          FILE STATUS IS FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  REPORT
007600     RECORD CONTAINS 132 CHARACTERS
007700     LABEL RECORD IS OMITTED.
007800     COPY    RVRPTLN OF "=RVRLIB".
007900
008000 WORKING-STORAGE SECTION.
008100*--------------------------------------------------------------------*
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008300*--------------------------------------------------------------------*
008400 01          COMP-FELDER.
008500     05      C4-TRIAL            PIC S9(04) COMP.
008600     05      C4-TASK-COUNT       PIC S9(04) COMP.
008700     05      C4-POL-IX           PIC S9(04) COMP.
008800     05      C4-IX               PIC S9(04) COMP.
008900     05      C4-JX               PIC S9(04) COMP.
009000     05      C4-KX               PIC S9(04) COMP.
009100     05      C4-TAUSCH           PIC S9(04) COMP.
009200     05      C4-TYP-IX           PIC S9(04) COMP.
009300
009400*--------------------------------------------------------------------*
009500* Display-Felder: Praefix D (fuer Berichtsaufbereitung)
009600*--------------------------------------------------------------------*
009700 01          DISPLAY-FELDER.
009800     05      D-NAME15             PIC  X(15).
009900     05      D-PCT1D              PIC  Z(03)9.9-.
010000     05      D-EFF1D              PIC  Z(05)9.9-.
010100     05      D-REW1D              PIC  Z(04)9.9-.
010200     05      D-ENE3D              PIC  Z(03)9.999-.
010300     05      D-DELTAPCT           PIC  Z(03)9.99-.
010400     05      D-DELTAEFF           PIC  Z(05)9.99-.
010500     05      D-DELTAREW           PIC  Z(04)9.99-.
010600     05      D-COHEND             PIC  Z(02)9.999-.
010700     05      D-LABEL              PIC  X(10).
010800
010900*--------------------------------------------------------------------*
011000* Felder mit konstantem Inhalt: Praefix K
011100*--------------------------------------------------------------------*
011200 01          KONSTANTE-FELDER.
011300     05      K-MODUL              PIC X(08)   VALUE "RVVAL0E".
011400     05      K-TRIALS             PIC 9(04)   VALUE 0200.
011500     05      K-MAX-TASKS          PIC 9(02)   VALUE 25.
011600     05      K-MIN-TASKS          PIC 9(02)   VALUE 12.
011700     05      K-TASKSPANNE         PIC 9(02)   VALUE 14.
011800     05      K-TERRAIN-ENERGIE    PIC 9V999   VALUE 0.061.
011900     05      K-RND-MULT           PIC 9(05)   VALUE 16807.
012000     05      K-RND-MOD            PIC 9(10)   VALUE 2147483647.
012100
012200*----------------------------------------------------------------*
012300* Konfigurationsdaten (Batteriekapazitaet u.a., Basis-Rover)
012400*----------------------------------------------------------------*
012500     COPY    RVCFG OF "=RVRLIB".
012600
012700*----------------------------------------------------------------*
012800* Conditional-Felder
012900*----------------------------------------------------------------*
013000 01          SCHALTER.
013100     05      FILE-STATUS          PIC X(02).
013200          88 FILE-OK                          VALUE "00".
013300          88 FILE-NOK                         VALUE "01" THRU "99".
013400     05      PRG-STATUS           PIC 9.
013500          88 PRG-OK                           VALUE ZERO.
013600          88 PRG-ABBRUCH                      VALUE 1.
013700     05      SKALIER-SCHALTER     PIC 9.
013800          88 SKALIERUNG-NOETIG                VALUE 1.
013900          88 SKALIERUNG-NICHT-NOETIG          VALUE ZERO.
014000
014100*--------------------------------------------------------------------*
014200* Strategienamen (feste Tabelle - nur Anzeige)
014300*--------------------------------------------------------------------*
014400 01          W-POLICY-NAMEN-WERTE.
014500     05      FILLER PIC X(15) VALUE "FIFO           ".
014600     05      FILLER PIC X(15) VALUE "ENERGYGREEDY   ".
014700     05      FILLER PIC X(15) VALUE "URGENCYFIRST   ".
014800     05      FILLER PIC X(15) VALUE "RANDOM         ".
014900     05      FILLER PIC X(15) VALUE "WSPT           ".
015000     05      FILLER PIC X(15) VALUE "OURALGORITHM   ".
015100
015200 01          W-POLICY-NAMEN-TABELLE REDEFINES W-POLICY-NAMEN-WERTE.
015300     05      WPN-EINTRAG OCCURS 6 TIMES INDEXED BY WPN-IX.
015400         10  WPN-NAME             PIC X(15).
015500
015600*--------------------------------------------------------------------*
015700* Aufgabentyp-Leistungstabelle fuer die Validierung (B7) - Index
015800* 1-6, entspricht den ersten sechs Eintraegen der Basis-Tabelle
015900*--------------------------------------------------------------------*
016000 01          W-TASKPOWER-WERTE.
016100     05      FILLER PIC 9(03) VALUE 050.
016200     05      FILLER PIC 9(03) VALUE 080.
016300     05      FILLER PIC 9(03) VALUE 120.
016400     05      FILLER PIC 9(03) VALUE 030.
016500     05      FILLER PIC 9(03) VALUE 045.
016600     05      FILLER PIC 9(03) VALUE 025.
016700
016800 01          W-TASKPOWER-TABELLE REDEFINES W-TASKPOWER-WERTE.
016900     05      WTP-EINTRAG OCCURS 6 TIMES INDEXED BY WTP-IX.
017000         10  WTP-POWER            PIC 9(03).
017100
017200*--------------------------------------------------------------------*
017300* Pseudozufallsgenerator (Park-Miller Minimal-Standard)
017400*--------------------------------------------------------------------*
017500 01          W-RND-FELDER.
017600     05      W-RND-SAAT           PIC  9(10) VALUE 48271.
017700     05      W-RND-PRODUKT        PIC  9(18).
017800     05      W-RND-QUOTIENT       PIC  9(10).
017900     05      W-RND-UNIFORM        PIC  9V9(09).
018000
018100*--------------------------------------------------------------------*
018200* Aktuelles Testszenario: Batteriestand und Aufgabenliste
018300*--------------------------------------------------------------------*
018400 01          W-SZENARIO-FELDER.
018500     05      W-TR-BATTERIE        PIC  9V9(06).
018600     05      W-TR-ENERGIE-GES     PIC S9(03)V9(06).
018700     05      W-TR-VERFUEGBAR      PIC S9(03)V9(06).
018800     05      W-TR-RESERVE         PIC S9(03)V9(06).
018900     05      W-TR-NUTZBAR         PIC S9(03)V9(06).
019000     05      W-TR-TASKENERGIE-GES PIC S9(05)V9(06).
019100     05      W-SKALIERFAKTOR      PIC S9(05)V9(06).
019200
019300 01          W-SKALIER-WORK.
019400     05      W-SKALIER-SIGNED     PIC S9(05)V9(06).
019500 01          W-SKALIER-VIEW REDEFINES W-SKALIER-WORK.
019600     05      W-SKALIER-UNSIGNED   PIC  9(05)V9(06).
019700
019800 01          AUFGABEN-TABELLE.
019900     05      TSK-EINTRAG OCCURS 25 TIMES.
020000         10  TBL-TYP-IX           PIC 9(01).
020100         10  TBL-DAUER            PIC S9(03)V9(04).
020200         10  TBL-DRINGLICHKEIT    PIC S9(02)V9(04).
020300         10  TBL-ERFOLG           PIC S9(03)V9(04).
020400         10  TBL-LEISTUNG         PIC S9(03)V9(01).
020500         10  TBL-ENERGIE          PIC S9(05)V9(06).
020600         10  WSPT-SCHLUESSEL      PIC S9(05)V9(04).
020700         10  OUR-SCHLUESSEL       PIC S9(05)V9(04).
020800
020900*--------------------------------------------------------------------*
021000* Reihenfolge-Tabelle (Permutation der Aufgaben-Indizes je
021100* Strategie) und Tauschpuffer fuer den Blasensortierlauf
021200*--------------------------------------------------------------------*
021300 01          REIHENFOLGE-TABELLE.
021400     05      ORD-EINTRAG OCCURS 25 TIMES.
021500         10  ORD-TASK-IX          PIC 9(02).
021600
021700*--------------------------------------------------------------------*
021800* Strategie-Statistik: Summen/Quadratsummen ueber alle Laeufe,
021900* anschliessend Mittelwert/Varianz je Strategie
022000*--------------------------------------------------------------------*
022100 01          POLICY-STATISTIK.
022200     05      POL-EINTRAG OCCURS 6 TIMES INDEXED BY POL-IX.
022300         10  POL-SUM-QUOTE        PIC S9(07)V9(04).
022400         10  POL-SUMQ-QUOTE       PIC S9(09)V9(04).
022500         10  POL-SUM-EFFIZ        PIC S9(09)V9(04).
022600         10  POL-SUMQ-EFFIZ       PIC S9(13)V9(04).
022700         10  POL-SUM-ERFOLG       PIC S9(07)V9(04).
022800         10  POL-SUMQ-ERFOLG      PIC S9(11)V9(04).
022900         10  POL-SUM-ENERGIE      PIC S9(07)V9(04).
023000         10  POL-SUMQ-ENERGIE     PIC S9(09)V9(04).
023100         10  POL-MITTEL-QUOTE     PIC S9(05)V9(04).
023200         10  POL-MITTEL-EFFIZ     PIC S9(07)V9(04).
023300         10  POL-MITTEL-ERFOLG    PIC S9(05)V9(04).
023400         10  POL-MITTEL-ENERGIE   PIC S9(05)V9(04).
023500         10  POL-VARIANZ-QUOTE    PIC S9(07)V9(04).
023600         10  POL-VARIANZ-EFFIZ    PIC S9(11)V9(04).
023700         10  POL-VARIANZ-ERFOLG   PIC S9(09)V9(04).
023800         10  POL-VARIANZ-ENERGIE  PIC S9(07)V9(04).
023900         10  FILLER               PIC X(08).
024000
024100*--------------------------------------------------------------------*
024200* Ergebnis eines Simulationslaufs (eine Strategie, ein Szenario)
024300*--------------------------------------------------------------------*
024400 01          LAUF-ERGEBNIS.
024500     05      LAUF-NUTZBAR-REST    PIC S9(03)V9(06).
024600     05      LAUF-ENERGIE-VERBR   PIC S9(03)V9(06).
024700     05      LAUF-ERFOLGSPUNKTE   PIC S9(05)V9(04).
024800     05      LAUF-ERLEDIGT        PIC S9(02).
024900     05      LAUF-QUOTE           PIC S9(05)V9(04).
025000     05      LAUF-EFFIZIENZ       PIC S9(07)V9(04).
025100
025200*--------------------------------------------------------------------*
025300* Arbeitsfelder
025400*--------------------------------------------------------------------*
025500 01          WORK-FELDER.
025600     05      W-U                  PIC  9V9(09).
025700     05      W-KEHRWERT-DRING     PIC S9(03)V9(04).
025800     05      W-MAX-DAUER          PIC S9(03)V9(04).
025900     05      W-MAX-ENERGIE        PIC S9(05)V9(06).
026000     05      W-ENERGIE-BODEN      PIC S9(05)V9(06).
026100     05      W-N                  PIC  9(04).
026200     05      W-DIFF-MEAN          PIC S9(09)V9(04).
026300     05      W-POOL-VARIANZ       PIC S9(13)V9(04).
026400     05      W-POOL-STDABW        PIC S9(07)V9(04).
026500     05      W-COHEND             PIC S9(05)V9(04).
026600     05      W-CD-ABS             PIC  9(05)V9(04).
026700
026800 01          ZEILE                PIC X(128) VALUE SPACES.
026900
027000 PROCEDURE DIVISION.
027100
027200******************************************************************
027300* Steuerungs-Section
027400******************************************************************
027500 A100-STEUERUNG SECTION.
027600 A100-00.
027700     PERFORM B000-VORLAUF
027800
027900     IF  PRG-ABBRUCH
028000         CONTINUE
028100     ELSE
028200         PERFORM B100-VERARBEITUNG
028300     END-IF
028400
028500     PERFORM B090-ENDE
028600     STOP RUN
028700     .
028800 A100-99.
028900     EXIT.
029000
029100******************************************************************
029200* Vorlauf
029300******************************************************************
029400 B000-VORLAUF SECTION.
029500 B000-00.
029600     INITIALIZE SCHALTER
029700     OPEN EXTEND REPORT
029800     IF  FILE-NOK
029900         SET PRG-ABBRUCH TO TRUE
030000         DISPLAY K-MODUL " - OPEN REPORT fehlgeschlagen: "
030100                 FILE-STATUS
030200     ELSE
030300         INITIALIZE POLICY-STATISTIK
030400     END-IF
030500     .
030600 B000-99.
030700     EXIT.
030800
030900******************************************************************
031000* Verarbeitung - K-TRIALS Testlaeufe, je sechs Strategien
031100******************************************************************
031200 B100-VERARBEITUNG SECTION.
031300 B100-00.
031400     PERFORM C100-TRIAL-DURCHFUEHREN THRU C100-EXIT
031500         VARYING C4-TRIAL FROM 1 BY 1 UNTIL C4-TRIAL > K-TRIALS
031600
031700     PERFORM C900-BERICHT
031800     .
031900 B100-99.
032000     EXIT.
032100
032200******************************************************************
032300* Ende
032400******************************************************************
032500 B090-ENDE SECTION.
032600 B090-00.
032700     IF  PRG-ABBRUCH
032800         DISPLAY K-MODUL " >>> ABBRUCH <<<"
032900     ELSE
033000         CLOSE REPORT
033100         DISPLAY K-MODUL " >>> Verarbeitung beendet <<<"
033200     END-IF
033300     .
033400 B090-99.
033500     EXIT.
033600
033700******************************************************************
033800* C100 - ein Testlauf: Szenario erzeugen, verfuegbare Energie
033900*         ermitteln, Skalierung pruefen, sechs Strategien testen
034000******************************************************************
034100 C100-TRIAL-DURCHFUEHREN.
034200     PERFORM C110-SZENARIO-ERZEUGEN
034300     PERFORM D200-VERFUEGBAR-BERECHNEN
034400     PERFORM C120-SKALIERUNG-PRUEFEN
034500
034600     PERFORM C150-POLICY-DURCHFUEHREN THRU C150-EXIT
034700         VARYING C4-POL-IX FROM 1 BY 1 UNTIL C4-POL-IX > 6
034800     .
034900 C100-EXIT.
035000     EXIT.
035100
035200******************************************************************
035300* C110 - Szenario erzeugen: Batteriestand und Aufgabenliste
035400******************************************************************
035500 C110-SZENARIO-ERZEUGEN.
035600     PERFORM D100-ZUFALLSZAHL
035700     COMPUTE W-TR-BATTERIE = 0.05 + (W-RND-UNIFORM * 0.15)
035800
035900     PERFORM D100-ZUFALLSZAHL
036000     COMPUTE C4-TASK-COUNT = K-MIN-TASKS +
036100             (W-RND-UNIFORM * K-TASKSPANNE)
036200
036300     MOVE ZERO TO W-TR-TASKENERGIE-GES
036400
036500     PERFORM C115-AUFGABE-ERZEUGEN THRU C115-EXIT
036600         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
036700     .
036800
036900 C115-AUFGABE-ERZEUGEN.
037000     PERFORM D100-ZUFALLSZAHL
037100     COMPUTE C4-TYP-IX = 1 + (W-RND-UNIFORM * 6)
037200     IF  C4-TYP-IX > 6
037300         MOVE 6 TO C4-TYP-IX
037400     END-IF
037500     MOVE C4-TYP-IX TO TBL-TYP-IX (C4-IX)
037600
037700     PERFORM D100-ZUFALLSZAHL
037800     COMPUTE TBL-DAUER (C4-IX) ROUNDED = 1.0 + (W-RND-UNIFORM * 6)
037900
038000     PERFORM D100-ZUFALLSZAHL
038100     COMPUTE TBL-DRINGLICHKEIT (C4-IX) ROUNDED =
038200             1 + (W-RND-UNIFORM * 9)
038300
038400     PERFORM D100-ZUFALLSZAHL
038500     COMPUTE TBL-ERFOLG (C4-IX) ROUNDED = 10 + (W-RND-UNIFORM * 90)
038600
038700     MOVE WTP-POWER (C4-TYP-IX) TO TBL-LEISTUNG (C4-IX)
038800
038900     COMPUTE TBL-ENERGIE (C4-IX) ROUNDED =
039000             TBL-LEISTUNG (C4-IX) * TBL-DAUER (C4-IX) / 1000
039100
039200     ADD  TBL-ENERGIE (C4-IX) TO W-TR-TASKENERGIE-GES
039300     .
039400 C115-EXIT.
039500     EXIT.
039600
039700******************************************************************
039800* C120 - Regel B7: liegt die Gesamt-Aufgabenenergie unter dem
039900*         Doppelten der nutzbaren Energie, wird die Liste auf das
040000*         Dreifache der nutzbaren Energie hochskaliert
040100******************************************************************
040200 C120-SKALIERUNG-PRUEFEN.
040300     COMPUTE W-MAX-ENERGIE = 2 * W-TR-NUTZBAR
040400     IF  W-TR-TASKENERGIE-GES NOT GREATER W-MAX-ENERGIE
040500         SET  SKALIERUNG-NOETIG TO TRUE
040600     ELSE
040700         SET  SKALIERUNG-NICHT-NOETIG TO TRUE
040800     END-IF
040900
041000     IF  SKALIERUNG-NOETIG
041100         IF  W-TR-TASKENERGIE-GES GREATER 0.1
041200             COMPUTE W-SKALIERFAKTOR ROUNDED =
041300                     (3 * W-TR-NUTZBAR) / W-TR-TASKENERGIE-GES
041400         ELSE
041500             COMPUTE W-SKALIERFAKTOR ROUNDED =
041600                     (3 * W-TR-NUTZBAR) / 0.1
041700         END-IF
041800
041900         PERFORM C125-AUFGABE-SKALIEREN THRU C125-EXIT
042000             VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
042100     END-IF
042200     .
042300
042400 C125-AUFGABE-SKALIEREN.
042500     COMPUTE TBL-ENERGIE (C4-IX) ROUNDED =
042600             TBL-ENERGIE (C4-IX) * W-SKALIERFAKTOR
042700     COMPUTE TBL-DAUER   (C4-IX) ROUNDED =
042800             TBL-DAUER   (C4-IX) * W-SKALIERFAKTOR
042900     .
043000 C125-EXIT.
043100     EXIT.
043200
043300******************************************************************
043400* C150 - eine Strategie: Reihenfolge aufbauen, simulieren,
043500*         Ergebnis in die Statistik aufnehmen
043600******************************************************************
043700 C150-POLICY-DURCHFUEHREN.
043800     PERFORM C200-ORDNUNG-AUFBAUEN
043900     PERFORM C300-SIMULIEREN
044000     PERFORM C400-AKKUMULIEREN
044100     .
044200 C150-EXIT.
044300     EXIT.
044400
044500******************************************************************
044600* C200 - Reihenfolge nach der aktuellen Strategie (C4-POL-IX)
044700*         aufbauen
044800******************************************************************
044900 C200-ORDNUNG-AUFBAUEN SECTION.
045000 C200-00.
045100     PERFORM C205-REIHENFOLGE-IDENTITAET
045200
045300     EVALUATE TRUE
045400         WHEN C4-POL-IX = 1
045500             CONTINUE
045600         WHEN C4-POL-IX = 2
045700             PERFORM C220-SORTIEREN-ENERGIE
045800         WHEN C4-POL-IX = 3
045900             PERFORM C230-SORTIEREN-DRINGLICHKEIT
046000         WHEN C4-POL-IX = 4
046100             PERFORM C240-MISCHEN
046200         WHEN C4-POL-IX = 5
046300             PERFORM C250-SORTIEREN-WSPT
046400         WHEN C4-POL-IX = 6
046500             PERFORM C260-SORTIEREN-OURALGORITHM
046600     END-EVALUATE
046700     .
046800 C200-99.
046900     EXIT.
047000
047100 C205-REIHENFOLGE-IDENTITAET.
047200     PERFORM C206-INDEX-SETZEN THRU C206-EXIT
047300         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
047400     .
047500
047600 C206-INDEX-SETZEN.
047700     MOVE C4-IX TO ORD-TASK-IX (C4-IX)
047800     .
047900 C206-EXIT.
048000     EXIT.
048100
048200******************************************************************
048300* C220 - ENERGYGREEDY: aufsteigend nach Aufgabenenergie
048400******************************************************************
048500 C220-SORTIEREN-ENERGIE.
048600     PERFORM C221-DURCHLAUF THRU C221-EXIT
048700         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
048800     .
048900
049000 C221-DURCHLAUF.
049100     PERFORM C222-VERGLEICHEN THRU C222-EXIT
049200         VARYING C4-JX FROM 1 BY 1
049300             UNTIL C4-JX > C4-TASK-COUNT - C4-IX
049400     .
049500 C221-EXIT.
049600     EXIT.
049700
049800 C222-VERGLEICHEN.
049900     IF  TBL-ENERGIE (ORD-TASK-IX (C4-JX)) GREATER
050000         TBL-ENERGIE (ORD-TASK-IX (C4-JX + 1))
050100         MOVE ORD-TASK-IX (C4-JX)     TO C4-TAUSCH
050200         MOVE ORD-TASK-IX (C4-JX + 1) TO ORD-TASK-IX (C4-JX)
050300         MOVE C4-TAUSCH               TO ORD-TASK-IX (C4-JX + 1)
050400     END-IF
050500     .
050600 C222-EXIT.
050700     EXIT.
050800
050900******************************************************************
051000* C230 - URGENCYFIRST: absteigend nach Dringlichkeit
051100******************************************************************
051200 C230-SORTIEREN-DRINGLICHKEIT.
051300     PERFORM C231-DURCHLAUF THRU C231-EXIT
051400         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
051500     .
051600
051700 C231-DURCHLAUF.
051800     PERFORM C232-VERGLEICHEN THRU C232-EXIT
051900         VARYING C4-JX FROM 1 BY 1
052000             UNTIL C4-JX > C4-TASK-COUNT - C4-IX
052100     .
052200 C231-EXIT.
052300     EXIT.
052400
052500 C232-VERGLEICHEN.
052600     IF  TBL-DRINGLICHKEIT (ORD-TASK-IX (C4-JX)) LESS
052700         TBL-DRINGLICHKEIT (ORD-TASK-IX (C4-JX + 1))
052800         MOVE ORD-TASK-IX (C4-JX)     TO C4-TAUSCH
052900         MOVE ORD-TASK-IX (C4-JX + 1) TO ORD-TASK-IX (C4-JX)
053000         MOVE C4-TAUSCH               TO ORD-TASK-IX (C4-JX + 1)
053100     END-IF
053200     .
053300 C232-EXIT.
053400     EXIT.
053500
053600******************************************************************
053700* C240 - RANDOM: Fisher-Yates-Mischung ueber den Generator D100
053800******************************************************************
053900 C240-MISCHEN.
054000     PERFORM C241-MISCH-SCHRITT THRU C241-EXIT
054100         VARYING C4-IX FROM C4-TASK-COUNT BY -1 UNTIL C4-IX < 2
054200     .
054300
054400 C241-MISCH-SCHRITT.
054500     PERFORM D100-ZUFALLSZAHL
054600     COMPUTE C4-JX = 1 + (W-RND-UNIFORM * C4-IX)
054700     IF  C4-JX > C4-IX
054800         MOVE C4-IX TO C4-JX
054900     END-IF
055000     MOVE ORD-TASK-IX (C4-IX) TO C4-TAUSCH
055100     MOVE ORD-TASK-IX (C4-JX) TO ORD-TASK-IX (C4-IX)
055200     MOVE C4-TAUSCH           TO ORD-TASK-IX (C4-JX)
055300     .
055400 C241-EXIT.
055500     EXIT.
055600
055700******************************************************************
055800* C250 - WSPT: absteigend nach Erfolg / max(Dauer, 0.01)
055900******************************************************************
056000 C250-SORTIEREN-WSPT.
056100     PERFORM C251-SCHLUESSEL-BERECHNEN THRU C251-EXIT
056200         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
056300
056400     PERFORM C255-DURCHLAUF THRU C255-EXIT
056500         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
056600     .
056700
056800 C251-SCHLUESSEL-BERECHNEN.
056900     IF  TBL-DAUER (C4-IX) GREATER 0.01
057000         MOVE TBL-DAUER (C4-IX) TO W-MAX-DAUER
057100     ELSE
057200         MOVE 0.01 TO W-MAX-DAUER
057300     END-IF
057400     COMPUTE WSPT-SCHLUESSEL (C4-IX) ROUNDED =
057500             TBL-ERFOLG (C4-IX) / W-MAX-DAUER
057600     .
057700 C251-EXIT.
057800     EXIT.
057900
058000 C255-DURCHLAUF.
058100     PERFORM C256-VERGLEICHEN THRU C256-EXIT
058200         VARYING C4-JX FROM 1 BY 1
058300             UNTIL C4-JX > C4-TASK-COUNT - C4-IX
058400     .
058500 C255-EXIT.
058600     EXIT.
058700
058800 C256-VERGLEICHEN.
058900     IF  WSPT-SCHLUESSEL (ORD-TASK-IX (C4-JX)) LESS
059000         WSPT-SCHLUESSEL (ORD-TASK-IX (C4-JX + 1))
059100         MOVE ORD-TASK-IX (C4-JX)     TO C4-TAUSCH
059200         MOVE ORD-TASK-IX (C4-JX + 1) TO ORD-TASK-IX (C4-JX)
059300         MOVE C4-TAUSCH               TO ORD-TASK-IX (C4-JX + 1)
059400     END-IF
059500     .
059600 C256-EXIT.
059700     EXIT.
059800
059900******************************************************************
060000* C260 - OURALGORITHM: aufsteigend nach der Hausformel B8
060100******************************************************************
060200 C260-SORTIEREN-OURALGORITHM.
060300     PERFORM C261-SCHLUESSEL-BERECHNEN THRU C261-EXIT
060400         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
060500
060600     PERFORM C265-DURCHLAUF THRU C265-EXIT
060700         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
060800     .
060900
061000 C261-SCHLUESSEL-BERECHNEN.
061100     IF  TBL-DRINGLICHKEIT (C4-IX) GREATER 0.1
061200         MOVE TBL-DRINGLICHKEIT (C4-IX) TO W-KEHRWERT-DRING
061300     ELSE
061400         MOVE 0.1 TO W-KEHRWERT-DRING
061500     END-IF
061600     IF  TBL-ENERGIE (C4-IX) GREATER 0.001
061700         MOVE TBL-ENERGIE (C4-IX) TO W-ENERGIE-BODEN
061800     ELSE
061900         MOVE 0.001 TO W-ENERGIE-BODEN
062000     END-IF
062100
062200     COMPUTE OUR-SCHLUESSEL (C4-IX) ROUNDED =
062300             (1.0 * TBL-ENERGIE (C4-IX))
062400             + (0.5 * (1 / W-KEHRWERT-DRING))
062500             - (2.0 * TBL-ERFOLG (C4-IX))
062600             - (0.5 * (TBL-ERFOLG (C4-IX) / W-ENERGIE-BODEN))
062700
062800     IF  TBL-DRINGLICHKEIT (C4-IX) GREATER 8.0
062900         COMPUTE OUR-SCHLUESSEL (C4-IX) ROUNDED =
063000                 OUR-SCHLUESSEL (C4-IX) - 1.0
063100     ELSE
063200         IF  TBL-DRINGLICHKEIT (C4-IX) LESS 3.0
063300             COMPUTE OUR-SCHLUESSEL (C4-IX) ROUNDED =
063400                     OUR-SCHLUESSEL (C4-IX) + 0.5
063500         END-IF
063600     END-IF
063700     .
063800 C261-EXIT.
063900     EXIT.
064000
064100 C265-DURCHLAUF.
064200     PERFORM C266-VERGLEICHEN THRU C266-EXIT
064300         VARYING C4-JX FROM 1 BY 1
064400             UNTIL C4-JX > C4-TASK-COUNT - C4-IX
064500     .
064600 C265-EXIT.
064700     EXIT.
064800
064900 C266-VERGLEICHEN.
065000     IF  OUR-SCHLUESSEL (ORD-TASK-IX (C4-JX)) GREATER
065100         OUR-SCHLUESSEL (ORD-TASK-IX (C4-JX + 1))
065200         MOVE ORD-TASK-IX (C4-JX)     TO C4-TAUSCH
065300         MOVE ORD-TASK-IX (C4-JX + 1) TO ORD-TASK-IX (C4-JX)
065400         MOVE C4-TAUSCH               TO ORD-TASK-IX (C4-JX + 1)
065500     END-IF
065600     .
065700 C266-EXIT.
065800     EXIT.
065900
066000******************************************************************
066100* C300 - Regel B7: beschraenkte Ausfuehrung der aktuellen
066200*         Reihenfolge gegen die nutzbare Energie des Szenarios
066300******************************************************************
066400 C300-SIMULIEREN SECTION.
066500 C300-00.
066600     MOVE W-TR-NUTZBAR      TO LAUF-NUTZBAR-REST
066700     MOVE K-TERRAIN-ENERGIE TO LAUF-ENERGIE-VERBR
066800     MOVE ZERO              TO LAUF-ERFOLGSPUNKTE
066900     MOVE ZERO              TO LAUF-ERLEDIGT
067000
067100     PERFORM C310-AUFGABE-PRUEFEN THRU C310-EXIT
067200         VARYING C4-KX FROM 1 BY 1 UNTIL C4-KX > C4-TASK-COUNT
067300
067400     IF  C4-TASK-COUNT GREATER ZERO
067500         COMPUTE LAUF-QUOTE ROUNDED =
067600                 (LAUF-ERLEDIGT / C4-TASK-COUNT) * 100
067700     ELSE
067800         MOVE ZERO TO LAUF-QUOTE
067900     END-IF
068000
068100     IF  LAUF-ENERGIE-VERBR GREATER 0.001
068200         COMPUTE LAUF-EFFIZIENZ ROUNDED =
068300                 LAUF-ERFOLGSPUNKTE / LAUF-ENERGIE-VERBR
068400     ELSE
068500         COMPUTE LAUF-EFFIZIENZ ROUNDED =
068600                 LAUF-ERFOLGSPUNKTE / 0.001
068700     END-IF
068800     .
068900 C300-99.
069000     EXIT.
069100
069200 C310-AUFGABE-PRUEFEN.
069300     MOVE ORD-TASK-IX (C4-KX) TO C4-IX
069400     IF  TBL-ENERGIE (C4-IX) NOT GREATER LAUF-NUTZBAR-REST
069500         SUBTRACT TBL-ENERGIE (C4-IX) FROM LAUF-NUTZBAR-REST
069600         ADD      TBL-ENERGIE (C4-IX) TO LAUF-ENERGIE-VERBR
069700         ADD      TBL-ERFOLG  (C4-IX) TO LAUF-ERFOLGSPUNKTE
069800         ADD      1                   TO LAUF-ERLEDIGT
069900     END-IF
070000     .
070100 C310-EXIT.
070200     EXIT.
070300
070400******************************************************************
070500* C400 - Lauf-Ergebnis der aktuellen Strategie (C4-POL-IX) in die
070600*         laufenden Summen und Quadratsummen aufnehmen
070700******************************************************************
070800 C400-AKKUMULIEREN SECTION.
070900 C400-00.
071000     ADD  LAUF-QUOTE      TO POL-SUM-QUOTE   (C4-POL-IX)
071100     ADD  LAUF-EFFIZIENZ  TO POL-SUM-EFFIZ   (C4-POL-IX)
071200     ADD  LAUF-ERFOLGSPUNKTE TO POL-SUM-ERFOLG (C4-POL-IX)
071300     ADD  LAUF-ENERGIE-VERBR TO POL-SUM-ENERGIE (C4-POL-IX)
071400
071500     COMPUTE POL-SUMQ-QUOTE (C4-POL-IX) ROUNDED =
071600             POL-SUMQ-QUOTE (C4-POL-IX) + (LAUF-QUOTE * LAUF-QUOTE)
071700     COMPUTE POL-SUMQ-EFFIZ (C4-POL-IX) ROUNDED =
071800             POL-SUMQ-EFFIZ (C4-POL-IX) +
071900             (LAUF-EFFIZIENZ * LAUF-EFFIZIENZ)
072000     COMPUTE POL-SUMQ-ERFOLG (C4-POL-IX) ROUNDED =
072100             POL-SUMQ-ERFOLG (C4-POL-IX) +
072200             (LAUF-ERFOLGSPUNKTE * LAUF-ERFOLGSPUNKTE)
072300     COMPUTE POL-SUMQ-ENERGIE (C4-POL-IX) ROUNDED =
072400             POL-SUMQ-ENERGIE (C4-POL-IX) +
072500             (LAUF-ENERGIE-VERBR * LAUF-ENERGIE-VERBR)
072600     .
072700 C400-99.
072800     EXIT.
072900
073000******************************************************************
073100* C900 - Mittelwerte/Varianzen bilden, Cohen's-d gegen FIFO
073200*         ermitteln und den Vergleichsbericht schreiben
073300******************************************************************
073400 C900-BERICHT SECTION.
073500 C900-00.
073600     MOVE K-TRIALS TO W-N
073700
073800     PERFORM C910-KENNZAHLEN-BILDEN THRU C910-EXIT
073900         VARYING POL-IX FROM 1 BY 1 UNTIL POL-IX > 6
074000
074100     MOVE SPACES TO ZEILE
074200     STRING "SCHEDULER VALIDATION REPORT"
074300         DELIMITED BY SIZE INTO ZEILE
074400     PERFORM C990-ZEILE-SCHREIBEN
074500
074600     MOVE SPACES TO ZEILE
074700     STRING "ALGORITHM       MEANCMPL MEANEFFIC MEANREWRD MEANENRGY"
074800         DELIMITED BY SIZE INTO ZEILE
074900     PERFORM C990-ZEILE-SCHREIBEN
075000
075100     PERFORM C920-TABELLENZEILE THRU C920-EXIT
075200         VARYING POL-IX FROM 1 BY 1 UNTIL POL-IX > 6
075300
075400     MOVE SPACES TO ZEILE
075500     STRING "IMPROVEMENTS OVER FIFO (COMPLETION/EFFICIENCY/REWARD)"
075600         DELIMITED BY SIZE INTO ZEILE
075700     PERFORM C990-ZEILE-SCHREIBEN
075800
075900     PERFORM C930-VERBESSERUNGSZEILE THRU C930-EXIT
076000         VARYING POL-IX FROM 2 BY 1 UNTIL POL-IX > 6
076100
076200     MOVE SPACES TO ZEILE
076300     STRING "COHEN'S D VS FIFO (COMPLETION / EFFICIENCY / REWARD)"
076400         DELIMITED BY SIZE INTO ZEILE
076500     PERFORM C990-ZEILE-SCHREIBEN
076600
076700     PERFORM C940-COHEND-ZEILE THRU C940-EXIT
076800         VARYING POL-IX FROM 2 BY 1 UNTIL POL-IX > 6
076900     .
077000 C900-99.
077100     EXIT.
077200
077300 C910-KENNZAHLEN-BILDEN.
077400     COMPUTE POL-MITTEL-QUOTE (POL-IX) ROUNDED =
077500             POL-SUM-QUOTE (POL-IX) / W-N
077600     COMPUTE POL-MITTEL-EFFIZ (POL-IX) ROUNDED =
077700             POL-SUM-EFFIZ (POL-IX) / W-N
077800     COMPUTE POL-MITTEL-ERFOLG (POL-IX) ROUNDED =
077900             POL-SUM-ERFOLG (POL-IX) / W-N
078000     COMPUTE POL-MITTEL-ENERGIE (POL-IX) ROUNDED =
078100             POL-SUM-ENERGIE (POL-IX) / W-N
078200
078300     PERFORM D300-VARIANZ-BERECHNEN
078400     .
078500 C910-EXIT.
078600     EXIT.
078700
078800 C920-TABELLENZEILE.
078900     MOVE WPN-NAME (POL-IX)             TO D-NAME15
079000     MOVE POL-MITTEL-QUOTE   (POL-IX)   TO D-PCT1D
079100     MOVE POL-MITTEL-EFFIZ   (POL-IX)   TO D-EFF1D
079200     MOVE POL-MITTEL-ERFOLG  (POL-IX)   TO D-REW1D
079300     MOVE POL-MITTEL-ENERGIE (POL-IX)   TO D-ENE3D
079400
079500     MOVE SPACES TO ZEILE
079600     STRING D-NAME15 DELIMITED BY SIZE,
079700            " "       DELIMITED BY SIZE,
079800            D-PCT1D   DELIMITED BY SIZE,
079900            " "       DELIMITED BY SIZE,
080000            D-EFF1D   DELIMITED BY SIZE,
080100            " "       DELIMITED BY SIZE,
080200            D-REW1D   DELIMITED BY SIZE,
080300            " "       DELIMITED BY SIZE,
080400            D-ENE3D   DELIMITED BY SIZE
080500         INTO ZEILE
080600     PERFORM C990-ZEILE-SCHREIBEN
080700     .
080800 C920-EXIT.
080900     EXIT.
081000
081100 C930-VERBESSERUNGSZEILE.
081200     COMPUTE D-DELTAPCT ROUNDED =
081300             POL-MITTEL-QUOTE (POL-IX) - POL-MITTEL-QUOTE (1)
081400     COMPUTE D-DELTAEFF ROUNDED =
081500             POL-MITTEL-EFFIZ (POL-IX) - POL-MITTEL-EFFIZ (1)
081600     COMPUTE D-DELTAREW ROUNDED =
081700             POL-MITTEL-ERFOLG (POL-IX) - POL-MITTEL-ERFOLG (1)
081800
081900     MOVE WPN-NAME (POL-IX) TO D-NAME15
082000
082100     MOVE SPACES TO ZEILE
082200     STRING D-NAME15   DELIMITED BY SIZE,
082300            " "        DELIMITED BY SIZE,
082400            D-DELTAPCT DELIMITED BY SIZE,
082500            " "        DELIMITED BY SIZE,
082600            D-DELTAEFF DELIMITED BY SIZE,
082700            " "        DELIMITED BY SIZE,
082800            D-DELTAREW DELIMITED BY SIZE
082900         INTO ZEILE
083000     PERFORM C990-ZEILE-SCHREIBEN
083100     .
083200 C930-EXIT.
083300     EXIT.
083400
083500 C940-COHEND-ZEILE.
083600     MOVE WPN-NAME (POL-IX) TO D-NAME15
083700
083800     PERFORM D400-COHEND-QUOTE
083900     MOVE W-COHEND TO D-COHEND
084000     PERFORM D500-LABEL-ERMITTELN
084100
084200     MOVE SPACES TO ZEILE
084300     STRING D-NAME15 DELIMITED BY SIZE,
084400            " COMPLETION D=" DELIMITED BY SIZE,
084500            D-COHEND         DELIMITED BY SIZE,
084600            " ("             DELIMITED BY SIZE,
084700            D-LABEL          DELIMITED BY SIZE,
084800            ")"              DELIMITED BY SIZE
084900         INTO ZEILE
085000     PERFORM C990-ZEILE-SCHREIBEN
085100
085200     PERFORM D410-COHEND-EFFIZIENZ
085300     MOVE W-COHEND TO D-COHEND
085400     PERFORM D500-LABEL-ERMITTELN
085500
085600     MOVE SPACES TO ZEILE
085700     STRING D-NAME15 DELIMITED BY SIZE,
085800            " EFFICIENCY D=" DELIMITED BY SIZE,
085900            D-COHEND         DELIMITED BY SIZE,
086000            " ("             DELIMITED BY SIZE,
086100            D-LABEL          DELIMITED BY SIZE,
086200            ")"              DELIMITED BY SIZE
086300         INTO ZEILE
086400     PERFORM C990-ZEILE-SCHREIBEN
086500
086600     PERFORM D420-COHEND-ERFOLG
086700     MOVE W-COHEND TO D-COHEND
086800     PERFORM D500-LABEL-ERMITTELN
086900
087000     MOVE SPACES TO ZEILE
087100     STRING D-NAME15 DELIMITED BY SIZE,
087200            " REWARD D="     DELIMITED BY SIZE,
087300            D-COHEND         DELIMITED BY SIZE,
087400            " ("             DELIMITED BY SIZE,
087500            D-LABEL          DELIMITED BY SIZE,
087600            ")"              DELIMITED BY SIZE
087700         INTO ZEILE
087800     PERFORM C990-ZEILE-SCHREIBEN
087900     .
088000 C940-EXIT.
088100     EXIT.
088200
088300 C990-ZEILE-SCHREIBEN.
088400     MOVE ZEILE TO RVRPT-TEXT
088500     WRITE RVRPTLN-SATZ
088600     .
088700
088800******************************************************************
088900* D100 - naechste Zufallszahl (Park-Miller Minimal-Standard,
089000*         Modulus 2**31-1) - liefert Gleichverteilung [0,1)
089100******************************************************************
089200 D100-ZUFALLSZAHL SECTION.
089300 D100-00.
089400     COMPUTE W-RND-PRODUKT = K-RND-MULT * W-RND-SAAT
089500     DIVIDE W-RND-PRODUKT BY K-RND-MOD
089600         GIVING W-RND-QUOTIENT REMAINDER W-RND-SAAT
089700     COMPUTE W-RND-UNIFORM ROUNDED = W-RND-SAAT / K-RND-MOD
089800     .
089900 D100-99.
090000     EXIT.
090100
090200******************************************************************
090300* D200 - Regel B7: Gesamtenergie/verfuegbare/nutzbare Energie aus
090400*         dem Batteriestand des Szenarios ermitteln
090500******************************************************************
090600 D200-VERFUEGBAR-BERECHNEN SECTION.
090700 D200-00.
090800     COMPUTE W-TR-ENERGIE-GES ROUNDED =
090900             RVCFG-BATT-KAPAZITAET * W-TR-BATTERIE
091000     COMPUTE W-TR-VERFUEGBAR ROUNDED =
091100             W-TR-ENERGIE-GES - K-TERRAIN-ENERGIE
091200     COMPUTE W-TR-RESERVE ROUNDED = W-TR-VERFUEGBAR * 0.20
091300
091400     COMPUTE W-SKALIER-SIGNED ROUNDED =
091500             W-TR-VERFUEGBAR - W-TR-RESERVE
091600     IF  W-SKALIER-SIGNED NOT LESS ZERO
091700         MOVE W-SKALIER-SIGNED TO W-TR-NUTZBAR
091800     ELSE
091900         MOVE ZERO TO W-TR-NUTZBAR
092000     END-IF
092100     .
092200 D200-99.
092300     EXIT.
092400
092500******************************************************************
092600* D300 - Stichprobenvarianz (Nenner n-1) aus Summe/Quadratsumme
092700*         fuer die vier Kennzahlen der aktuellen Strategie
092800******************************************************************
092900 D300-VARIANZ-BERECHNEN SECTION.
093000 D300-00.
093100     IF  W-N GREATER 1
093200         COMPUTE POL-VARIANZ-QUOTE (POL-IX) ROUNDED =
093300             (POL-SUMQ-QUOTE (POL-IX) -
093400             ((POL-SUM-QUOTE (POL-IX) * POL-SUM-QUOTE (POL-IX))
093500              / W-N)) / (W-N - 1)
093600         COMPUTE POL-VARIANZ-EFFIZ (POL-IX) ROUNDED =
093700             (POL-SUMQ-EFFIZ (POL-IX) -
093800             ((POL-SUM-EFFIZ (POL-IX) * POL-SUM-EFFIZ (POL-IX))
093900              / W-N)) / (W-N - 1)
094000         COMPUTE POL-VARIANZ-ERFOLG (POL-IX) ROUNDED =
094100             (POL-SUMQ-ERFOLG (POL-IX) -
094200             ((POL-SUM-ERFOLG (POL-IX) * POL-SUM-ERFOLG (POL-IX))
094300              / W-N)) / (W-N - 1)
094400         COMPUTE POL-VARIANZ-ENERGIE (POL-IX) ROUNDED =
094500             (POL-SUMQ-ENERGIE (POL-IX) -
094600             ((POL-SUM-ENERGIE (POL-IX) * POL-SUM-ENERGIE (POL-IX))
094700              / W-N)) / (W-N - 1)
094800     ELSE
094900         MOVE ZERO TO POL-VARIANZ-QUOTE   (POL-IX)
095000         MOVE ZERO TO POL-VARIANZ-EFFIZ   (POL-IX)
095100         MOVE ZERO TO POL-VARIANZ-ERFOLG  (POL-IX)
095200         MOVE ZERO TO POL-VARIANZ-ENERGIE (POL-IX)
095300     END-IF
095400     .
095500 D300-99.
095600     EXIT.
095700
095800******************************************************************
095900* D400/D410/D420 - Regel B9: Cohen's-d der aktuellen Strategie
096000*         (POL-IX) gegen FIFO (Eintrag 1) je Kennzahl
096100******************************************************************
096200 D400-COHEND-QUOTE SECTION.
096300 D400-00.
096400     COMPUTE W-DIFF-MEAN ROUNDED =
096500             POL-MITTEL-QUOTE (POL-IX) - POL-MITTEL-QUOTE (1)
096600     COMPUTE W-POOL-VARIANZ ROUNDED =
096700             (POL-VARIANZ-QUOTE (POL-IX) + POL-VARIANZ-QUOTE (1)) / 2
096800     PERFORM D450-D-AUS-DIFF-UND-VARIANZ
096900     .
097000 D400-99.
097100     EXIT.
097200
097300 D410-COHEND-EFFIZIENZ SECTION.
097400 D410-00.
097500     COMPUTE W-DIFF-MEAN ROUNDED =
097600             POL-MITTEL-EFFIZ (POL-IX) - POL-MITTEL-EFFIZ (1)
097700     COMPUTE W-POOL-VARIANZ ROUNDED =
097800             (POL-VARIANZ-EFFIZ (POL-IX) + POL-VARIANZ-EFFIZ (1)) / 2
097900     PERFORM D450-D-AUS-DIFF-UND-VARIANZ
098000     .
098100 D410-99.
098200     EXIT.
098300
098400 D420-COHEND-ERFOLG SECTION.
098500 D420-00.
098600     COMPUTE W-DIFF-MEAN ROUNDED =
098700             POL-MITTEL-ERFOLG (POL-IX) - POL-MITTEL-ERFOLG (1)
098800     COMPUTE W-POOL-VARIANZ ROUNDED =
098900             (POL-VARIANZ-ERFOLG (POL-IX) + POL-VARIANZ-ERFOLG (1))
099000             / 2
099100     PERFORM D450-D-AUS-DIFF-UND-VARIANZ
099200     .
099300 D420-99.
099400     EXIT.
099500
099600******************************************************************
099700* D450 - gemeinsame Schlussrechnung: Wurzel der gepoolten Varianz
099800*         (Heron-Verfahren) und Quotient fuer Cohen's-d
099900******************************************************************
100000 D450-D-AUS-DIFF-UND-VARIANZ.
100100     IF  W-POOL-VARIANZ NOT GREATER ZERO
100200         MOVE ZERO TO W-COHEND
100300     ELSE
100400         PERFORM D460-WURZEL-HERON
100500         IF  W-POOL-STDABW GREATER ZERO
100600             COMPUTE W-COHEND ROUNDED = W-DIFF-MEAN / W-POOL-STDABW
100700         ELSE
100800             MOVE ZERO TO W-COHEND
100900         END-IF
101000     END-IF
101100     .
101200
101300******************************************************************
101400* D460 - Quadratwurzel von W-POOL-VARIANZ nach Heron (kein
101500*         intrinsisches FUNKTION zulaessig, sechs Iterationen
101600*         genuegen bei dieser Groessenordnung)
101700******************************************************************
101800 D460-WURZEL-HERON SECTION.
101900 D460-00.
102000     MOVE W-POOL-VARIANZ TO W-POOL-STDABW
102100     PERFORM D465-ITERATIONSSCHRITT 6 TIMES
102200     .
102300 D460-99.
102400     EXIT.
102500
102600 D465-ITERATIONSSCHRITT.
102700     COMPUTE W-POOL-STDABW ROUNDED =
102800             (W-POOL-STDABW + (W-POOL-VARIANZ / W-POOL-STDABW)) / 2
102900     .
103000
103100******************************************************************
103200* D500 - Interpretationstext zu |Cohen's-d| ermitteln
103300******************************************************************
103400 D500-LABEL-ERMITTELN SECTION.
103500 D500-00.
103600     IF  W-COHEND NOT LESS ZERO
103700         MOVE W-COHEND TO W-CD-ABS
103800     ELSE
103900         COMPUTE W-CD-ABS ROUNDED = W-COHEND * -1
104000     END-IF
104100
104200     IF  W-CD-ABS LESS 0.2
104300         MOVE "NEGLIGIBLE" TO D-LABEL
104400     ELSE
104500         IF  W-CD-ABS LESS 0.5
104600             MOVE "SMALL     " TO D-LABEL
104700         ELSE
104800             IF  W-CD-ABS LESS 0.8
104900                 MOVE "MEDIUM    " TO D-LABEL
105000             ELSE
105100                 MOVE "LARGE     " TO D-LABEL
105200             END-IF
105300         END-IF
105400     END-IF
105500     .
105600 D500-99.
105700     EXIT.
