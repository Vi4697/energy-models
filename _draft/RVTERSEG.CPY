000100******************************************************************
000200* Copybook      :: RVTERSEG
000300* Letzte Aenderung :: 1998-03-05
000400* Letzte Version   :: A.01.00
000500* Kurzbeschreibung :: Satzbild Gelaendeabschnitt (TERRAIN-Datei)
000600* Auftrag          :: ROVER-1
000700*----------------------------------------------------------------*
000800* Vers.  | Datum    | von | Kommentar                            *
000900*--------|----------|-----|--------------------------------------*
001000*A.00.00 |1988-02-02| kl  | Neuerstellung
001100*A.01.00 |1998-03-05| kl  | Jahr-2000 Pruefung - Feldbreiten o.B.
001200*----------------------------------------------------------------*
001300 01          RVTERSEG-SATZ.
001400     05      SEG-DISTANCE            PIC 9(05)V99.
001500     05      SEG-SLOPE               PIC S9(02)V99
001600                                      SIGN IS LEADING SEPARATE.
001700     05      SEG-ROUGH               PIC 9V999.
001800     05      FILLER                  PIC X(09).
