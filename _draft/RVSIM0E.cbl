000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700* Rover-Module
000800?SEARCH  =RVENRG0M
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID. RVSIM0E.
001900 AUTHOR. H-J KELLERMANN.
002000 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
002100 DATE-WRITTEN. 1988-02-18.
002200 DATE-COMPILED.
002300 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002400
002500*****************************************************************
002600* Letzte Aenderung :: 1999-03-30
002700* Letzte Version   :: C.01.00
002800* Kurzbeschreibung :: Missionssimulation - Gelaendedurchquerung,
002900*                     Aufgabenpriorisierung und Batteriehaushalt
003000* Auftrag          :: ROVER-1
003100*                     12345678901234567
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*A.00.00|1988-02-18| kl  | Neuerstellung - Gelaendedurchquerung
003800*A.01.00|1988-04-11| kl  | Aufgabenpriorisierung (B8a) und
003900*       |          |     | Ausfuehrungsschleife ergaenzt
004000*A.02.00|1989-10-03| lor | Bubblesort C300 statt SORT-Verb, da
004100*       |          |     | Prioritaet nach Programmlauf neu
004200*       |          |     | berechnet wird (kein Standard-Keyfeld)
004300*B.00.00|1993-05-14| mb  | Abbruch bei Batteriestand kritisch (B3)
004400*       |          |     | vor Energiebudgetpruefung (B2) ergaenzt
004500*B.01.00|1998-12-11| kl  | Jahr-2000 Pruefung - keine Aenderung
004600*C.00.00|1999-01-22| lor | Missionsprotokoll MISSLOG ergaenzt
004700*C.01.00|1999-03-30| mb  | Rundungsregel kaufm. gerundet (ROUNDED)
004800*                  |     | auf alle Berichtsfelder vereinheitlicht
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300*
005400* Liest die Gelaendedatei TERRAIN abschnittsweise und ermittelt je
005500* Abschnitt ueber das Rechenmodul RVENRG0M (Funktion 01) die
005600* Energieaufnahme bei Nenngeschwindigkeit; Batteriestand wird um
005700* die aufsummierte Fahrenergie vermindert. Danach wird die
005800* Aufgabendatei TASKS vollstaendig eingelesen, je Aufgabe die
005900* Prioritaetskennzahl (B8a) ermittelt und aufsteigend sortiert
006000* (niedrigster Wert = hoechste Prioritaet). Die Aufgaben werden in
006100* dieser Reihenfolge gegen den Batteriehaushalt (B2/B3) ausgefuehrt
006200* oder zurueckgestellt; Ausfuehrungen werden in MISSLOG protokol-
006300* liert. Abschliessend wird der Missionsbericht auf REPORT
006400* geschrieben.
006500*
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007400                      " .,;-_!$%&/=*+".
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT  TERRAIN     ASSIGN TO TERRAIN
007900                          ORGANIZATION IS LINE SEQUENTIAL
008000                          FILE STATUS IS FILE-STATUS.
008100     SELECT  TASKS       ASSIGN TO TASKS
008200                          ORGANIZATION IS LINE SEQUENTIAL
008300                          FILE STATUS IS FILE-STATUS.
008400     SELECT  MISSLOG     ASSIGN TO MISSLOG
008500                          ORGANIZATION IS LINE SEQUENTIAL
008600                          FILE STATUS IS FILE-STATUS.
008700     SELECT  REPORT      ASSIGN TO REPORT
008800                          ORGANIZATION IS LINE SEQUENTIAL
008900                          FILE STATUS IS FILE-STATUS.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400 FD  TERRAIN
009500     RECORD CONTAINS 25 CHARACTERS
009600     LABEL RECORD IS OMITTED.
009700     COPY    RVTERSEG OF "=RVRLIB".
009800
009900 FD  TASKS
010000     RECORD CONTAINS 64 CHARACTERS
010100     LABEL RECORD IS OMITTED.
010200     COPY    RVMSNTSK OF "=RVRLIB".
010300
010400 FD  MISSLOG
010500     RECORD CONTAINS 60 CHARACTERS
010600     LABEL RECORD IS OMITTED.
010700     COPY    RVMISLOG OF "=RVRLIB".
010800
010900 FD  REPORT
011000     RECORD CONTAINS 132 CHARACTERS
011100     LABEL RECORD IS OMITTED.
011200     COPY    RVRPTLN OF "=RVRLIB".
011300
011400 WORKING-STORAGE SECTION.
011500*--------------------------------------------------------------------*
011600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011700*--------------------------------------------------------------------*
011800 01          COMP-FELDER.
011900     05      C4-TSK-COUNT        PIC S9(04) COMP VALUE ZERO.
012000     05      C4-MAX-TASKS        PIC S9(04) COMP VALUE 500.
012100     05      C4-IX               PIC S9(04) COMP.
012200     05      C4-JX               PIC S9(04) COMP.
012300     05      C4-TAUSCH           PIC S9(04) COMP.
012400     05      C4-FERTIG           PIC S9(04) COMP.
012500     05      C4-ZURUECK          PIC S9(04) COMP.
012600
012700*--------------------------------------------------------------------*
012800* Display-Felder: Praefix D (fuer Berichtsaufbereitung)
012900*--------------------------------------------------------------------*
013000 01          DISPLAY-FELDER.
013100     05      D-NUM3              PIC  Z(02)9.
013200     05      D-NUM4D             PIC  Z(01)9.99.
013300     05      D-NUM5D             PIC  Z(02)9.99.
013400     05      D-NUM6D             PIC  Z(03)9.999.
013500     05      W-NUM3-A             PIC  Z(02)9.
013600     05      W-NUM3-B             PIC  Z(02)9.
013700
013800*--------------------------------------------------------------------*
013900* Felder mit konstantem Inhalt: Praefix K
014000*--------------------------------------------------------------------*
014100 01          KONSTANTE-FELDER.
014200     05      K-MODUL             PIC X(08)  VALUE "RVSIM0E".
014300
014400*----------------------------------------------------------------*
014500* Konfigurationsdaten (Konstanten + Task-Leistungstabelle)
014600*----------------------------------------------------------------*
014700     COPY    RVCFG OF "=RVRLIB".
014800
014900*----------------------------------------------------------------*
015000* Conditional-Felder
015100*----------------------------------------------------------------*
015200 01          SCHALTER.
015300     05      FILE-STATUS         PIC X(02).
015400          88 FILE-OK                         VALUE "00".
015500          88 FILE-EOF                        VALUE "10".
015600          88 FILE-NOK                        VALUE "01" THRU "09"
015700                                                     "11" THRU "99".
015800     05      BATT-FLAG           PIC 9       VALUE ZERO.
015900          88 BATT-KRITISCH                      VALUE 1.
016000          88 BATT-NICHT-KRITISCH                VALUE ZERO.
016100     05      PRG-STATUS          PIC 9.
016200          88 PRG-OK                             VALUE ZERO.
016300          88 PRG-NOK                            VALUE 1 THRU 9.
016400          88 PRG-ABBRUCH                        VALUE 1.
016500
016600*--------------------------------------------------------------------*
016700* Arbeitsfelder
016800*--------------------------------------------------------------------*
016900 01          WORK-FELDER.
017000     05      W-BATT-FRACTION     PIC S9V9(06) VALUE 1.000000.
017100     05      W-TOTAL-DIST        PIC  9(07)V99.
017200     05      W-TOTAL-TIME        PIC  9(07)V9(06).
017300     05      W-TOTAL-TRV-ENERGY  PIC  9(07)V9(06).
017400     05      W-TOTAL-TSK-ENERGY  PIC  9(07)V9(06).
017500     05      W-AVAIL-KWH         PIC S9(07)V9(06).
017600     05      W-COMPLETION-RATE   PIC  9(03)V99.
017700     05      W-TOTAL-ENERGY-USED PIC  9(07)V9(06).
017800
017900 01          W-BATT-WORK.
018000     05      W-BATT-SIGNED       PIC S9V9(06).
018100 01          W-BATT-VIEW REDEFINES W-BATT-WORK.
018200     05      W-BATT-UNSIGNED     PIC  9V9(06).
018300
018400 01          W-ENERGY-WORK.
018500     05      W-ENERGY-SIGNED     PIC S9(07)V9(06).
018600 01          W-ENERGY-VIEW REDEFINES W-ENERGY-WORK.
018700     05      W-ENERGY-UNSIGNED   PIC  9(07)V9(06).
018800
018900*--------------------------------------------------------------------*
019000* Aufgabentabelle - wird aus TASKS vollstaendig aufgebaut, nach
019100* Prioritaet (B8a) sortiert, dann ausgefuehrt/zurueckgestellt
019200*--------------------------------------------------------------------*
019300 01          TASK-TABELLE.
019400     05      TSK-EINTRAG OCCURS 500 TIMES INDEXED BY TSK-IX.
019500         10  TBL-ID              PIC X(08).
019600         10  TBL-TYPE            PIC X(18).
019700         10  TBL-DURATION        PIC 9(02)V99.
019800         10  TBL-URGENCY         PIC 9(02)V9.
019900         10  TBL-REWARD          PIC 9(03)V99.
020000         10  TBL-LOCATION        PIC X(20).
020100         10  TBL-ENERGY          PIC 9(03)V9(06).
020200         10  TBL-COST            PIC S9(05)V9(06).
020300         10  TBL-STATUS          PIC X(10).
020400         10  FILLER              PIC X(04).
020500
020600 01          W-TAUSCH-EINTRAG.
020700     05      WT-ID               PIC X(08).
020800     05      WT-TYPE             PIC X(18).
020900     05      WT-DURATION         PIC 9(02)V99.
021000     05      WT-URGENCY          PIC 9(02)V9.
021100     05      WT-REWARD           PIC 9(03)V99.
021200     05      WT-LOCATION         PIC X(20).
021300     05      WT-ENERGY           PIC 9(03)V9(06).
021400     05      WT-COST             PIC S9(05)V9(06).
021500     05      WT-STATUS           PIC X(10).
021600     05      FILLER              PIC X(04).
021700
021800 01          ZEILE               PIC X(128) VALUE SPACES.
021900
022000*----------------------------------------------------------------*
022100* Linkage fuer Aufruf RVENRG0M
022200*----------------------------------------------------------------*
022300     COPY    RVELINK OF "=RVRLIB".
022400
022500 PROCEDURE DIVISION.
022600
022700******************************************************************
022800* Steuerungs-Section
022900******************************************************************
023000 A100-STEUERUNG SECTION.
023100 A100-00.
023200     PERFORM B000-VORLAUF
023300
023400     IF  PRG-ABBRUCH
023500         CONTINUE
023600     ELSE
023700         PERFORM B100-VERARBEITUNG
023800     END-IF
023900
024000     PERFORM B090-ENDE
024100     STOP RUN
024200     .
024300 A100-99.
024400     EXIT.
024500
024600******************************************************************
024700* Vorlauf - Dateien oeffnen, Felder initialisieren
024800******************************************************************
024900 B000-VORLAUF SECTION.
025000 B000-00.
025100     PERFORM C000-INIT
025200
025300     OPEN INPUT  TERRAIN
025400     IF  FILE-NOK
025500         SET PRG-ABBRUCH TO TRUE
025600         DISPLAY K-MODUL " - OPEN TERRAIN fehlgeschlagen: "
025700                 FILE-STATUS
025800         GO TO B000-99
025900     END-IF
026000
026100     OPEN INPUT  TASKS
026200     IF  FILE-NOK
026300         SET PRG-ABBRUCH TO TRUE
026400         DISPLAY K-MODUL " - OPEN TASKS fehlgeschlagen: "
026500                 FILE-STATUS
026600         GO TO B000-99
026700     END-IF
026800
026900     OPEN OUTPUT MISSLOG
027000     OPEN OUTPUT REPORT
027100     .
027200 B000-99.
027300     EXIT.
027400
027500******************************************************************
027600* Verarbeitung
027700******************************************************************
027800 B100-VERARBEITUNG SECTION.
027900 B100-00.
028000     PERFORM C100-GELAENDE-LESEN
028100     PERFORM C200-AUFGABEN-LESEN
028200     PERFORM C300-AUFGABEN-SORTIEREN
028300     PERFORM C400-AUFGABEN-AUSFUEHREN
028400     PERFORM C500-BERICHT
028500     .
028600 B100-99.
028700     EXIT.
028800
028900******************************************************************
029000* Ende - Dateien schliessen
029100******************************************************************
029200 B090-ENDE SECTION.
029300 B090-00.
029400     IF  PRG-ABBRUCH
029500         DISPLAY K-MODUL " >>> ABBRUCH <<<"
029600     ELSE
029700         CLOSE TERRAIN TASKS MISSLOG REPORT
029800         DISPLAY K-MODUL " >>> Verarbeitung beendet <<<"
029900     END-IF
030000     .
030100 B090-99.
030200     EXIT.
030300
030400******************************************************************
030500* Initialisierung
030600******************************************************************
030700 C000-INIT SECTION.
030800 C000-00.
030900     INITIALIZE SCHALTER
031000                WORK-FELDER
031100                TASK-TABELLE
031200     MOVE 1.000000     TO W-BATT-FRACTION
031300     .
031400 C000-99.
031500     EXIT.
031600
031700******************************************************************
031800* C100 - Gelaendedurchquerung (BATCH FLOW Schritt 1, B1.1-B1.5)
031900******************************************************************
032000 C100-GELAENDE-LESEN SECTION.
032100 C100-00.
032200     READ TERRAIN
032300         AT END SET FILE-EOF TO TRUE
032400     END-READ
032500
032600     PERFORM UNTIL FILE-EOF
032700
032800         MOVE SEG-DISTANCE        TO RVE-IN-DISTANCE
032900         MOVE SEG-SLOPE           TO RVE-IN-SLOPE
033000         MOVE SEG-ROUGH           TO RVE-IN-ROUGH
033100         MOVE RVCFG-NENNGESCHW    TO RVE-IN-VELOCITY
033200         SET  RVE-FN-SEGMENT      TO TRUE
033300
033400         CALL "RVENRG0M" USING RVE-LINK-REC
033500
033600         ADD  SEG-DISTANCE        TO W-TOTAL-DIST
033700         ADD  RVE-OUT-TIME-HRS    TO W-TOTAL-TIME
033800         ADD  RVE-OUT-ENERGY-KWH  TO W-TOTAL-TRV-ENERGY
033900
034000         READ TERRAIN
034100             AT END SET FILE-EOF TO TRUE
034200         END-READ
034300     END-PERFORM
034400
034500     COMPUTE W-ENERGY-SIGNED ROUNDED =
034600             W-TOTAL-TRV-ENERGY / RVCFG-BATT-KAPAZITAET
034700     COMPUTE W-BATT-FRACTION ROUNDED =
034800             W-BATT-FRACTION - W-ENERGY-SIGNED
034900     .
035000 C100-99.
035100     EXIT.
035200
035300******************************************************************
035400* C200 - Aufgabendatei vollstaendig einlesen, Prioritaet (B8a)
035500* ermitteln: cost = 1.0*energy + 0.5*(1/max(urgency,0.1))
035600*                  - 2.0*reward
035700******************************************************************
035800 C200-AUFGABEN-LESEN SECTION.
035900 C200-00.
036000     MOVE ZERO TO FILE-STATUS
036100     READ TASKS
036200         AT END SET FILE-EOF TO TRUE
036300     END-READ
036400
036500     PERFORM UNTIL FILE-EOF
036600                OR C4-TSK-COUNT > C4-MAX-TASKS
036700
036800         ADD  1                  TO C4-TSK-COUNT
036900         SET  TSK-IX             TO C4-TSK-COUNT
037000
037100         MOVE TSK-ID             TO TBL-ID       (TSK-IX)
037200         MOVE TSK-TYPE           TO TBL-TYPE     (TSK-IX)
037300         MOVE TSK-DURATION       TO TBL-DURATION (TSK-IX)
037400         MOVE TSK-URGENCY        TO TBL-URGENCY  (TSK-IX)
037500         MOVE TSK-REWARD         TO TBL-REWARD   (TSK-IX)
037600         MOVE TSK-LOCATION       TO TBL-LOCATION (TSK-IX)
037700         MOVE SPACES             TO TBL-STATUS   (TSK-IX)
037800
037900         MOVE TSK-TYPE           TO RVE-IN-TASK-TYPE
038000         MOVE TSK-DURATION       TO RVE-IN-DURATION
038100         SET  RVE-FN-TASK        TO TRUE
038200
038300         CALL "RVENRG0M" USING RVE-LINK-REC
038400
038500         MOVE RVE-OUT-ENERGY-KWH TO TBL-ENERGY  (TSK-IX)
038600
038700         IF  TSK-URGENCY NOT LESS THAN 0.1
038800             COMPUTE TBL-COST (TSK-IX) ROUNDED =
038900                     RVE-OUT-ENERGY-KWH
039000                   + (0.5 / TSK-URGENCY)
039100                   - (2.0 * TSK-REWARD)
039200         ELSE
039300             COMPUTE TBL-COST (TSK-IX) ROUNDED =
039400                     RVE-OUT-ENERGY-KWH
039500                   + (0.5 / 0.1)
039600                   - (2.0 * TSK-REWARD)
039700         END-IF
039800
039900         READ TASKS
040000             AT END SET FILE-EOF TO TRUE
040100         END-READ
040200     END-PERFORM
040300     .
040400 C200-99.
040500     EXIT.
040600
040700******************************************************************
040800* C300 - Bubblesort aufsteigend nach TBL-COST (niedrigster Wert
040900* = hoechste Prioritaet); Hausstandard: kein SORT-Verb, da
041000* Schluessel erst zur Laufzeit errechnet wird
041100******************************************************************
041200 C300-AUFGABEN-SORTIEREN SECTION.
041300 C300-00.
041400     IF  C4-TSK-COUNT < 2
041500         GO TO C300-99
041600     END-IF
041700
041800     MOVE ZERO TO C4-FERTIG
041900     PERFORM C310-SORTIERDURCHLAUF
042000         VARYING C4-IX FROM 1 BY 1
042100             UNTIL C4-IX >= C4-TSK-COUNT
042200                OR C4-FERTIG = 1
042300     .
042400 C300-99.
042500     EXIT.
042600
042700 C310-SORTIERDURCHLAUF.
042800     MOVE 1 TO C4-FERTIG
042900     PERFORM C320-VERGLEICHEN
043000         VARYING C4-JX FROM 1 BY 1
043100             UNTIL C4-JX > (C4-TSK-COUNT - C4-IX)
043200     .
043300
043400 C320-VERGLEICHEN.
043500     SET  TSK-IX TO C4-JX
043600     IF  TBL-COST (C4-JX) > TBL-COST (C4-JX + 1)
043700         MOVE TSK-EINTRAG (C4-JX)      TO W-TAUSCH-EINTRAG
043800         MOVE TSK-EINTRAG (C4-JX + 1)  TO TSK-EINTRAG (C4-JX)
043900         MOVE W-TAUSCH-EINTRAG         TO TSK-EINTRAG (C4-JX + 1)
044000         MOVE ZERO TO C4-FERTIG
044100     END-IF
044200     .
044300
044400******************************************************************
044500* C400 - Prioritaetsgeordnete Ausfuehrung gegen Batteriehaushalt
044600* (BATCH FLOW Schritt 3, B2/B3)
044700******************************************************************
044800 C400-AUFGABEN-AUSFUEHREN SECTION.
044900 C400-00.
045000     SET BATT-NICHT-KRITISCH TO TRUE
045100
045200     PERFORM C410-AUFGABE-PRUEFEN THRU C410-EXIT
045300         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TSK-COUNT
045400     .
045500 C400-99.
045600     EXIT.
045700
045800 C410-AUFGABE-PRUEFEN.
045900     SET  TSK-IX TO C4-IX
046000
046100     IF  W-BATT-FRACTION NOT GREATER THAN RVCFG-KRIT-SCHWELLE
046200         SET BATT-KRITISCH TO TRUE
046300     END-IF
046400
046500     IF  BATT-KRITISCH
046600         MOVE "deferred"   TO TBL-STATUS (TSK-IX)
046700         GO TO C410-PROTOKOLLIEREN
046800     END-IF
046900
047000     COMPUTE W-AVAIL-KWH ROUNDED =
047100             (RVCFG-BATT-KAPAZITAET * W-BATT-FRACTION)
047200           - (RVCFG-BATT-KAPAZITAET * RVCFG-RESERVEQUOTE)
047300     IF  W-AVAIL-KWH < ZERO
047400         MOVE ZERO TO W-AVAIL-KWH
047500     END-IF
047600
047700     IF  TBL-ENERGY (TSK-IX) > W-AVAIL-KWH
047800         MOVE "deferred"   TO TBL-STATUS (TSK-IX)
047900     ELSE
048000         MOVE "completed"  TO TBL-STATUS (TSK-IX)
048100         COMPUTE W-ENERGY-SIGNED ROUNDED =
048200                 TBL-ENERGY (TSK-IX) / RVCFG-BATT-KAPAZITAET
048300         COMPUTE W-BATT-FRACTION ROUNDED =
048400                 W-BATT-FRACTION - W-ENERGY-SIGNED
048500         ADD     TBL-ENERGY (TSK-IX) TO W-TOTAL-TSK-ENERGY
048600     END-IF
048700     .
048800 C410-PROTOKOLLIEREN.
048900     MOVE TBL-ID     (TSK-IX) TO LOG-TASK-ID
049000     MOVE TBL-TYPE   (TSK-IX) TO LOG-TASK-TYPE
049100     MOVE TBL-ENERGY (TSK-IX) TO LOG-ENERGY-KWH
049200     MOVE W-BATT-FRACTION     TO LOG-BATT-AFTER
049300     MOVE TBL-STATUS (TSK-IX) TO LOG-STATUS
049400     WRITE RVMISLOG-SATZ
049500     .
049600 C410-EXIT.
049700     EXIT.
049800
049900******************************************************************
050000* C500 - Missionsbericht auf REPORT schreiben
050100******************************************************************
050200 C500-BERICHT SECTION.
050300 C500-00.
050400     MOVE ZERO TO C4-FERTIG
050500     MOVE ZERO TO C4-ZURUECK
050600     PERFORM C510-ZAEHLEN
050700         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TSK-COUNT
050800
050900     IF  C4-TSK-COUNT > ZERO
051000         COMPUTE W-COMPLETION-RATE ROUNDED =
051100                 (C4-FERTIG / C4-TSK-COUNT) * 100
051200     ELSE
051300         MOVE ZERO TO W-COMPLETION-RATE
051400     END-IF
051500
051600     COMPUTE W-ENERGY-SIGNED ROUNDED =
051700             (1 - W-BATT-FRACTION) * RVCFG-BATT-KAPAZITAET
051800     MOVE W-ENERGY-SIGNED TO W-TOTAL-ENERGY-USED
051900
052000     MOVE SPACES TO ZEILE
052100     STRING "MISSION REPORT - ROVER BASISKONFIGURATION"
052200         DELIMITED BY SIZE INTO ZEILE
052300     PERFORM C590-ZEILE-SCHREIBEN
052400
052500     MOVE SPACES TO ZEILE
052600     MOVE C4-FERTIG     TO D-NUM3
052700     MOVE D-NUM3        TO W-NUM3-A
052800     MOVE C4-TSK-COUNT  TO D-NUM3
052900     MOVE D-NUM3        TO W-NUM3-B
053000     STRING "AUFGABEN ABGESCHLOSSEN: " DELIMITED BY SIZE,
053100            W-NUM3-A                   DELIMITED BY SIZE,
053200            " / "                      DELIMITED BY SIZE,
053300            W-NUM3-B                   DELIMITED BY SIZE
053400         INTO ZEILE
053500     PERFORM C590-ZEILE-SCHREIBEN
053600
053700     MOVE SPACES TO ZEILE
053800     MOVE W-COMPLETION-RATE TO D-NUM5D
053900     STRING "ABSCHLUSSQUOTE: " DELIMITED BY SIZE,
054000            D-NUM5D            DELIMITED BY SIZE,
054100            " PROZENT"         DELIMITED BY SIZE
054200         INTO ZEILE
054300     PERFORM C590-ZEILE-SCHREIBEN
054400
054500     MOVE SPACES TO ZEILE
054600     MOVE W-BATT-FRACTION TO D-NUM6D
054700     STRING "ENDBATTERIESTAND: " DELIMITED BY SIZE,
054800            D-NUM6D              DELIMITED BY SIZE
054900         INTO ZEILE
055000     PERFORM C590-ZEILE-SCHREIBEN
055100
055200     MOVE SPACES TO ZEILE
055300     MOVE W-TOTAL-ENERGY-USED TO D-NUM6D
055400     STRING "ENERGIE GESAMT (KWH): " DELIMITED BY SIZE,
055500            D-NUM6D                  DELIMITED BY SIZE
055600         INTO ZEILE
055700     PERFORM C590-ZEILE-SCHREIBEN
055800
055900     MOVE SPACES TO ZEILE
056000     MOVE W-TOTAL-TSK-ENERGY TO D-NUM6D
056100     STRING "ENERGIE AUFGABEN (KWH): " DELIMITED BY SIZE,
056200            D-NUM6D                    DELIMITED BY SIZE
056300         INTO ZEILE
056400     PERFORM C590-ZEILE-SCHREIBEN
056500
056600     MOVE SPACES TO ZEILE
056700     MOVE W-TOTAL-DIST TO D-NUM6D
056800     STRING "GELAENDE DISTANZ (M): " DELIMITED BY SIZE,
056900            D-NUM6D                  DELIMITED BY SIZE
057000         INTO ZEILE
057100     PERFORM C590-ZEILE-SCHREIBEN
057200
057300     MOVE SPACES TO ZEILE
057400     MOVE W-TOTAL-TRV-ENERGY TO D-NUM6D
057500     STRING "GELAENDE ENERGIE (KWH): " DELIMITED BY SIZE,
057600            D-NUM6D                    DELIMITED BY SIZE
057700         INTO ZEILE
057800     PERFORM C590-ZEILE-SCHREIBEN
057900
058000     MOVE SPACES TO ZEILE
058100     STRING "ABGESCHLOSSENE AUFGABEN" DELIMITED BY SIZE INTO ZEILE
058200     PERFORM C590-ZEILE-SCHREIBEN
058300     PERFORM C520-LISTE-ABGESCHLOSSEN
058400         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TSK-COUNT
058500
058600     MOVE SPACES TO ZEILE
058700     STRING "ZURUECKGESTELLTE AUFGABEN" DELIMITED BY SIZE INTO ZEILE
058800     PERFORM C590-ZEILE-SCHREIBEN
058900     PERFORM C530-LISTE-ZURUECKGESTELLT
059000         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TSK-COUNT
059100     .
059200 C500-99.
059300     EXIT.
059400
059500 C510-ZAEHLEN.
059600     SET TSK-IX TO C4-IX
059700     IF  TBL-STATUS (TSK-IX) = "completed"
059800         ADD 1 TO C4-FERTIG
059900     ELSE
060000         ADD 1 TO C4-ZURUECK
060100     END-IF
060200     .
060300
060400 C520-LISTE-ABGESCHLOSSEN.
060500     SET TSK-IX TO C4-IX
060600     IF  TBL-STATUS (TSK-IX) = "completed"
060700         MOVE SPACES TO ZEILE
060800         MOVE TBL-ENERGY (TSK-IX) TO D-NUM6D
060900         STRING TBL-ID (TSK-IX)   DELIMITED BY SIZE,
061000                " "               DELIMITED BY SIZE,
061100                TBL-TYPE (TSK-IX) DELIMITED BY SIZE,
061200                " "               DELIMITED BY SIZE,
061300                D-NUM6D           DELIMITED BY SIZE
061400             INTO ZEILE
061500         PERFORM C590-ZEILE-SCHREIBEN
061600     END-IF
061700     .
061800
061900 C530-LISTE-ZURUECKGESTELLT.
062000     SET TSK-IX TO C4-IX
062100     IF  TBL-STATUS (TSK-IX) = "deferred"
062200         MOVE SPACES TO ZEILE
062300         MOVE TBL-ENERGY (TSK-IX) TO D-NUM6D
062400         STRING TBL-ID (TSK-IX)   DELIMITED BY SIZE,
062500                " "               DELIMITED BY SIZE,
062600                TBL-TYPE (TSK-IX) DELIMITED BY SIZE,
062700                " "               DELIMITED BY SIZE,
062800                D-NUM6D           DELIMITED BY SIZE
062900             INTO ZEILE
063000         PERFORM C590-ZEILE-SCHREIBEN
063100     END-IF
063200     .
063300
063400 C590-ZEILE-SCHREIBEN.
063500     MOVE ZEILE TO RVRPT-TEXT
063600     WRITE RVRPTLN-SATZ
063700     .
