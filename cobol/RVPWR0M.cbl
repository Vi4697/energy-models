000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. RVPWR0M.
001500 AUTHOR. L. ORTMANN.
001600 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
001700 DATE-WRITTEN. 1989-06-01.
001800 DATE-COMPILED.
001900 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2002-02-11
002300* Letzte Version   :: B.02.00
002400* Kurzbeschreibung :: RTG+Batterie Detailmodell, Machbarkeits-
002500*                     pruefung Einzelaufgabe
002600* Auftrag          :: ROVER-3
002700*                     12345678901234567
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1989-06-01| lor | Neuerstellung - Funktion 01 (Tages-
003400*       |          |     | budget RTG), EXP/LN als Reihen-
003500*       |          |     | entwicklung, da keine FUNCTION-Bibl.
003600*A.01.00|1990-02-14| lor | Funktion 02 (Verfuegbare Energie B5)
003700*A.02.00|1993-10-18| mb  | Funktion 03 Machbarkeitspruefung (B6)
003800*A.02.01|1994-01-09| mb  | Reihenfolge der B6-Pruefungen fixiert
003900*       |          |     | (Peakleistung vor Energiebudget)
004000*A.03.00|1996-01-20| lor | Funktion 04 Nachtladung (B6b)
004100*A.03.01|1997-08-11| mb  | Legacy-Tabelle B6c als reine Konfig-
004200*       |          |     | daten aufgenommen (keine Verarbeitung)
004300*B.00.00|1998-12-04| kl  | Jahr-2000 Pruefung - keine Aenderung
004400*B.01.00|1999-02-22| lor | Rundungsregel kaufm. gerundet (ROUNDED)
004500*                  |     | auf alle Ausgabefelder vereinheitlicht
004550*B.02.00|2002-02-11| ts  | Einheit (Watt) bei K-RTG-LEISTUNG im
004560*                  |     | Feldkommentar dokumentiert (Rueckfrage)
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000*
005100* Reines Rechenmodul (kein Dateizugriff). Wird vom Treiber
005200* RVCHK0E ueber LINK-REC (Copybook RVPLINK) je Anfrage
005300* (Aufgabenname + Ladezustand) angesprochen:
005400*   Funktion 01 - Tagesbudget RTG mit Degradation     (B4)
005500*   Funktion 02 - Verfuegbare Energie (Aufschluesselung) (B5)
005600*   Funktion 03 - Machbarkeitspruefung Einzelaufgabe   (B6)
005700*   Funktion 04 - Nachtladung-Projektion               (B6b)
005800*
005900* Die Task-Bibliothek (Copybook RVTLIB) enthaelt zusaetzlich die
006000* Legacy-Leistungstabelle (B6c) - diese ist reine Konfigurations-
006100* information und wird von diesem Modul nicht ausgewertet.
006200*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     CLASS ALPHNUM IS "0123456789"
006900                      "abcdefghijklmnopqrstuvwxyz"
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100                      " .,;-_!$%&/=*+".
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008200*--------------------------------------------------------------------*
008300 01          COMP-FELDER.
008400     05      C4-N                PIC S9(04) COMP.
008500     05      C4-MAXTERM          PIC S9(04) COMP VALUE 12.
008600     05      C4-TLIX             PIC S9(04) COMP.
008700     05      FILLER               PIC X(01).
008800
008900*--------------------------------------------------------------------*
009000* Felder mit konstantem Inhalt: Praefix K
009100*--------------------------------------------------------------------*
009200 01          KONSTANTE-FELDER.
009300     05      K-MODUL             PIC X(08)  VALUE "RVPWR0M".
009400     05      K-RTG-LEISTUNG      PIC 9(03)V9 VALUE 110.0.
009450*                                 Watt, Dauerleistung RTG
009500     05      K-RTG-TAGESENERGIE  PIC 9V9(06) VALUE 2.500000.
009600     05      K-DEGRADATION       PIC 9V9(06) VALUE 0.015000.
009700     05      K-SOL-BASIS         PIC 9(03)   VALUE 687.
009800     05      K-BATT-TOTAL        PIC 9V9(06) VALUE 1.272000.
009900     05      K-DOD-QUOTE         PIC 9V99    VALUE 0.53.
010000     05      K-PEAK-MAX          PIC 9(03)V9 VALUE 900.0.
010100     05      K-IDLE-LEISTUNG     PIC 9(02)V9 VALUE 40.0.
010200     05      K-MIN-SOC           PIC 9V99    VALUE 0.47.
010300     05      K-START-SOC         PIC 9V99    VALUE 0.95.
010400     05      K-SOL-STUNDEN       PIC 9(02)V9 VALUE 24.6.
010500     05      K-AKTIV-FENSTER     PIC 9(02)V9 VALUE 14.0.
010600     05      K-NACHT-FENSTER     PIC 9(02)V9 VALUE 10.6.
010700     05      K-RESERVEQUOTE      PIC 9V99    VALUE 0.15.
010800     05      K-KRIT-SOC          PIC 9V99    VALUE 0.30.
010900     05      K-PEAK-QUOTE        PIC 9V99    VALUE 0.90.
011000     05      FILLER              PIC X(01).
011100
011200*----------------------------------------------------------------*
011300* Task-Bibliothek (Detailmodell) + Legacy-Tabelle B6c
011400*----------------------------------------------------------------*
011500     COPY    RVTLIB OF "=RVRLIB".
011600
011700*----------------------------------------------------------------*
011800* Conditional-Felder
011900*----------------------------------------------------------------*
012000 01          SCHALTER.
012100     05      TASK-FLAG           PIC 9     VALUE ZERO.
012200          88 TASK-GEFUNDEN                    VALUE 1.
012300          88 TASK-NICHT-GEFUNDEN               VALUE ZERO.
012400     05      PRG-STATUS          PIC 9.
012500          88 PRG-OK                            VALUE ZERO.
012600          88 PRG-NOK                           VALUE 1 THRU 9.
012700     05      FILLER               PIC X(01).
012800
012900*--------------------------------------------------------------------*
013000* Arbeitsfelder fuer die Reihenentwicklung EXP/LN (mind. 6 Nach-
013100* kommastellen werden durchgehend mitgefuehrt, s. Hausnorm B1)
013200*--------------------------------------------------------------------*
013300 01          WORK-FELDER.
013400     05      W-U                 PIC  9V9(09).
013500     05      W-LN-ARG             PIC S9(03)V9(09).
013600     05      W-SERIE-TERM        PIC S9(07)V9(09).
013700     05      W-SERIE-SUMME       PIC S9(07)V9(09).
013800     05      W-LN-0985           PIC S9(03)V9(09).
013900     05      W-EXPONENT          PIC S9(05)V9(09).
014000     05      W-EXP-ERGEBNIS      PIC S9(05)V9(09).
014100     05      W-SOL-FAKTOR        PIC S9(05)V9(09).
014200     05      W-RTG-TAGESBUDGET   PIC  9V9(06).
014300     05      W-BATT-TOTAL        PIC  9V9(06).
014400     05      W-BATT-RESERVE      PIC  9V9(06).
014500     05      W-BATT-VERFUEGBAR   PIC  9V9(06).
014600     05      W-IDLE-ENERGIE      PIC  9V9(06).
014700     05      W-VERFUEGBAR-GES    PIC S9(03)V9(06).
014800     05      W-PEAK-ERLAUBT      PIC  9(03)V9.
014900     05      W-BATT-BENOETIGT    PIC S9(03)V9(06).
015000     05      W-NEUE-SOC          PIC S9V9(06).
015100     05      W-LADE-LEISTUNG     PIC  9(03)V9.
015200     05      W-LADE-MAX          PIC  9V9(06).
015300     05      W-LADE-AKTUELL      PIC  9V9(06).
015400     05      W-LADE-ZUWACHS      PIC  9V9(06).
015500     05      FILLER               PIC X(01).
015600
015700 01          W-SOC-WORK.
015800     05      W-SOC-SIGNED        PIC S9V9(06).
015900     05      FILLER               PIC X(01).
016000 01          W-SOC-VIEW REDEFINES W-SOC-WORK.
016100     05      W-SOC-UNSIGNED      PIC  9V9(06).
016200     05      FILLER               PIC X(01).
016300
016400 01          W-SOL-WORK.
016500     05      W-SOL-RAW           PIC  9(08)V9(04).
016600     05      FILLER               PIC X(01).
016700 01          W-SOL-SPLIT REDEFINES W-SOL-WORK.
016800     05      W-SOL-INT           PIC  9(08).
016900     05      W-SOL-FRAC          PIC  9(04).
017000     05      FILLER               PIC X(01).
017100
017200*----------------------------------------------------------------*
017300* Linkage fuer den Aufrufer (RVCHK0E)
017400*----------------------------------------------------------------*
017500 LINKAGE SECTION.
017600     COPY    RVPLINK OF "=RVRLIB".
017700
017800 PROCEDURE DIVISION USING RVP-LINK-REC.
017900
018000******************************************************************
018100* Steuerungs-Section - wertet RVP-LINK-FUNCTION aus
018200******************************************************************
018300 A100-STEUERUNG SECTION.
018400 A100-00.
018500     MOVE ZERO TO RVP-LINK-RC
018600
018700     EVALUATE TRUE
018800         WHEN RVP-FN-BUDGET
018900             PERFORM F100-TAGESBUDGET
019000         WHEN RVP-FN-AVAIL
019100             PERFORM F200-VERFUEGBARE-ENERGIE
019200         WHEN RVP-FN-FEASIBLE
019300             PERFORM F300-MACHBARKEIT
019400         WHEN RVP-FN-RECHARGE
019500             PERFORM F400-NACHTLADUNG
019600         WHEN OTHER
019700             MOVE 9999 TO RVP-LINK-RC
019800     END-EVALUATE
019900
020000     EXIT PROGRAM
020100     .
020200 A100-99.
020300     EXIT.
020400
020500******************************************************************
020600* F100 - Tagesbudget RTG mit Degradation (B4)
020700* budget(s) = 2.5 * (1 - 0.015) hoch (s/687)
020800*           = 2.5 * exp( (s/687) * ln(0.985) )
020900******************************************************************
021000 F100-TAGESBUDGET SECTION.
021100 F100-00.
021200     PERFORM H100-LN-0985
021300     COMPUTE W-SOL-FAKTOR ROUNDED =
021400             RVP-IN-SOL / K-SOL-BASIS
021500     COMPUTE W-EXPONENT ROUNDED =
021600             W-SOL-FAKTOR * W-LN-0985
021700     PERFORM H200-EXP-REIHE
021800     COMPUTE W-RTG-TAGESBUDGET ROUNDED =
021900             K-RTG-TAGESENERGIE * W-EXP-ERGEBNIS
022000
022100     MOVE W-RTG-TAGESBUDGET TO RVP-OUT-RTG-KWH
022200     .
022300 F100-99.
022400     EXIT.
022500
022600******************************************************************
022700* F200 - Verfuegbare Energie bei Ladezustand c, Sol s (B5)
022800******************************************************************
022900 F200-VERFUEGBARE-ENERGIE SECTION.
023000 F200-00.
023100     PERFORM F100-TAGESBUDGET
023200
023300     COMPUTE W-BATT-TOTAL ROUNDED =
023400             K-BATT-TOTAL * RVP-IN-SOC
023500     COMPUTE W-BATT-RESERVE ROUNDED =
023600             K-BATT-TOTAL * K-RESERVEQUOTE
023700     COMPUTE W-BATT-VERFUEGBAR ROUNDED =
023800             W-BATT-TOTAL - W-BATT-RESERVE
023900     IF  W-BATT-VERFUEGBAR < ZERO
024000         MOVE ZERO TO W-BATT-VERFUEGBAR
024100     END-IF
024200
024300     COMPUTE W-IDLE-ENERGIE ROUNDED =
024400             K-IDLE-LEISTUNG * K-AKTIV-FENSTER / 1000
024500
024600     COMPUTE W-VERFUEGBAR-GES ROUNDED =
024700             W-RTG-TAGESBUDGET + W-BATT-VERFUEGBAR - W-IDLE-ENERGIE
024800     IF  W-VERFUEGBAR-GES < ZERO
024900         MOVE ZERO TO W-VERFUEGBAR-GES
025000     END-IF
025100
025200     MOVE W-VERFUEGBAR-GES TO RVP-OUT-AVAIL-KWH
025300     .
025400 F200-99.
025500     EXIT.
025600
025700******************************************************************
025800* F300 - Machbarkeitspruefung Einzelaufgabe (B6)
025900******************************************************************
026000 F300-MACHBARKEIT SECTION.
026100 F300-00.
026200     SET TASK-NICHT-GEFUNDEN TO TRUE
026300     PERFORM F310-TABELLE-SUCHEN
026400         VARYING RVTLIB-IX FROM 1 BY 1
026500             UNTIL RVTLIB-IX > 11
026600                OR TASK-GEFUNDEN
026700
026800     IF  TASK-NICHT-GEFUNDEN
026900         SET RVP-OUT-NOT-ALLOWED TO TRUE
027000         MOVE "Unknown task" TO RVP-OUT-REASON
027100         GO TO F300-99
027200     END-IF
027300
027400*    ---> (ii) Spitzenleistungsgrenze
027500     COMPUTE W-PEAK-ERLAUBT ROUNDED =
027600             RVP-IN-CURR-DRAW + TL-POWER (RVTLIB-IX)
027700     IF  W-PEAK-ERLAUBT > 810.0
027800         SET RVP-OUT-NOT-ALLOWED TO TRUE
027900         MOVE "Exceeds peak power limit" TO RVP-OUT-REASON
028000         GO TO F300-99
028100     END-IF
028200
028300*    ---> (iii) Energiebudget
028400     PERFORM F200-VERFUEGBARE-ENERGIE
028500     IF  (TL-ENERGY-WH (RVTLIB-IX) / 1000) > W-VERFUEGBAR-GES
028600         SET RVP-OUT-NOT-ALLOWED TO TRUE
028700         MOVE "Insufficient energy budget" TO RVP-OUT-REASON
028800         GO TO F300-99
028900     END-IF
029000
029100*    ---> (iv) Minimaler Ladezustand
029200     COMPUTE W-BATT-BENOETIGT ROUNDED =
029300             (TL-ENERGY-WH (RVTLIB-IX) / 1000)
029400                 - (W-RTG-TAGESBUDGET / 24)
029500     IF  W-BATT-BENOETIGT < ZERO
029600         MOVE ZERO TO W-BATT-BENOETIGT
029700     END-IF
029800     COMPUTE W-NEUE-SOC ROUNDED =
029900             RVP-IN-SOC - (W-BATT-BENOETIGT / K-BATT-TOTAL)
030000
030100     IF  W-NEUE-SOC < K-MIN-SOC
030200         SET RVP-OUT-NOT-ALLOWED TO TRUE
030300         MOVE "Would violate minimum SoC" TO RVP-OUT-REASON
030400     ELSE
030500         SET RVP-OUT-IS-ALLOWED TO TRUE
030600         MOVE SPACES TO RVP-OUT-REASON
030700         MOVE W-NEUE-SOC TO RVP-OUT-PROJ-SOC
030800     END-IF
030900     .
031000 F300-99.
031100     EXIT.
031200
031300 F310-TABELLE-SUCHEN.
031400     IF  TL-NAME (RVTLIB-IX) = RVP-IN-TASK-NAME
031500         SET TASK-GEFUNDEN TO TRUE
031600     END-IF
031700     .
031800
031900******************************************************************
032000* F400 - Nachtladung-Projektion (B6b)
032100******************************************************************
032200 F400-NACHTLADUNG SECTION.
032300 F400-00.
032400     COMPUTE W-LADE-LEISTUNG ROUNDED =
032500             K-RTG-LEISTUNG - K-IDLE-LEISTUNG
032600     COMPUTE W-LADE-MAX ROUNDED =
032700             W-LADE-LEISTUNG * K-NACHT-FENSTER / 1000
032800     COMPUTE W-LADE-AKTUELL ROUNDED =
032900             RVP-IN-SOC * K-BATT-TOTAL
033000
033100     COMPUTE W-LADE-ZUWACHS ROUNDED =
033200             K-BATT-TOTAL - W-LADE-AKTUELL
033300     IF  W-LADE-ZUWACHS > W-LADE-MAX
033400         MOVE W-LADE-MAX TO W-LADE-ZUWACHS
033500     END-IF
033600
033700     COMPUTE W-NEUE-SOC ROUNDED =
033800             RVP-IN-SOC + (W-LADE-ZUWACHS / K-BATT-TOTAL)
033900     IF  W-NEUE-SOC > 1.0
034000         MOVE 1.0 TO W-NEUE-SOC
034100     END-IF
034200
034300     MOVE W-NEUE-SOC TO RVP-OUT-NEW-SOC
034400     .
034500 F400-99.
034600     EXIT.
034700
034800******************************************************************
034900* H100 - ln(0.985) ueber Reihe ln(1-u) = -(u + u2/2 + u3/3 + ...)
035000* mit u = 0.015 (12 Glieder - konvergiert sehr schnell bei kleinem u)
035100******************************************************************
035200 H100-LN-0985 SECTION.
035300 H100-00.
035400     MOVE K-DEGRADATION TO W-U
035500     MOVE W-U            TO W-SERIE-TERM
035600     MOVE W-U            TO W-SERIE-SUMME
035700     MOVE 1               TO C4-N
035800
035900     PERFORM H110-LN-GLIED
036000         VARYING C4-N FROM 2 BY 1 UNTIL C4-N > C4-MAXTERM
036100
036200     COMPUTE W-LN-0985 ROUNDED = W-SERIE-SUMME * -1
036300     .
036400 H100-99.
036500     EXIT.
036600
036700 H110-LN-GLIED.
036800     COMPUTE W-SERIE-TERM ROUNDED = W-SERIE-TERM * W-U
036900     COMPUTE W-SERIE-SUMME ROUNDED =
037000             W-SERIE-SUMME + (W-SERIE-TERM / C4-N)
037100     .
037200
037300******************************************************************
037400* H200 - exp(x) ueber Reihe: 1 + x + x2/2! + x3/3! + ... (12 Glieder)
037500* Rekursion: term(k) = term(k-1) * x / k
037600******************************************************************
037700 H200-EXP-REIHE SECTION.
037800 H200-00.
037900     MOVE 1 TO W-SERIE-TERM
038000     MOVE 1 TO W-SERIE-SUMME
038100     MOVE 1 TO C4-N
038200
038300     PERFORM H210-EXP-GLIED
038400         VARYING C4-N FROM 1 BY 1 UNTIL C4-N > C4-MAXTERM
038500
038600     MOVE W-SERIE-SUMME TO W-EXP-ERGEBNIS
038700     .
038800 H200-99.
038900     EXIT.
039000
039100 H210-EXP-GLIED.
039200     COMPUTE W-SERIE-TERM ROUNDED =
039300             W-SERIE-TERM * W-EXPONENT / C4-N
039400     ADD     W-SERIE-TERM TO W-SERIE-SUMME
039500     .
