000100******************************************************************
000200* Copybook      :: RVELINK
000300* Letzte Aenderung :: 2001-07-16
000400* Letzte Version   :: B.01.00
000500* Kurzbeschreibung :: LINK-REC fuer Modul RVENRG0M (Energie- und
000600*                     Batteriehaushalt Basis-Rover)
000700* Auftrag          :: ROVER-2
000800*----------------------------------------------------------------*
000900* Vers.  | Datum    | von | Kommentar                            *
001000*--------|----------|-----|--------------------------------------*
001100*A.00.00 |1988-02-15| kl  | Neuerstellung - Funktionen 01/02
001200*A.01.00 |1991-07-03| lor | Funktionen 03/04 (Batteriepolitik)
001300*B.00.00 |1998-03-18| kl  | Jahr-2000 Pruefung - keine Aenderung
001400*B.00.01 |1998-03-18| kl  | Ruecksetzfeld LINK-RC dokumentiert
001450*B.01.00 |2001-07-16| ts  | Wertebereich RVE-IN-ROUGH dokumentiert
001460*        |          |     | (Rueckfrage neuer Kollege Gelaendedaten)
001500*----------------------------------------------------------------*
001600 01          RVE-LINK-REC.
001700     05      RVE-LINK-HDR.
001800         10  RVE-LINK-FUNCTION       PIC X(02).
001900             88  RVE-FN-SEGMENT          VALUE "01".
002000             88  RVE-FN-TASK             VALUE "02".
002100             88  RVE-FN-AVAIL-ENERGY     VALUE "03".
002200             88  RVE-FN-CRITICAL         VALUE "04".
002300         10  RVE-LINK-RC             PIC S9(04) COMP.
002400*            00   = OK
002500*            100  = VALIDIERUNGSFEHLER (Geschwindigkeit <= 0 bzw.
002600*                   unbekannter Aufgabentyp)
002700*            9999 = PROGRAMMABBRUCH - Hauptprogramm muss reagieren
002800     05      RVE-LINK-DATA.
002900         10  RVE-IN-DISTANCE         PIC 9(05)V99.
003000         10  RVE-IN-SLOPE            PIC S9(02)V99.
003100         10  RVE-IN-ROUGH            PIC 9V999.
003150*                                     Wertebereich 0.000 - 1.000 (B1.3)
003200         10  RVE-IN-VELOCITY         PIC 9(03)V9(06).
003300         10  RVE-IN-TASK-TYPE        PIC X(18).
003400         10  RVE-IN-DURATION         PIC 9(02)V99.
003500         10  RVE-IN-BATT-FRACTION    PIC 9V9(06).
003600         10  RVE-OUT-TIME-HRS        PIC 9(04)V9(04).
003700         10  RVE-OUT-POWER-W         PIC 9(05)V99.
003800         10  RVE-OUT-ENERGY-KWH      PIC 9(03)V9(06).
003900         10  RVE-OUT-AVAIL-KWH       PIC 9(03)V9(06).
004000         10  RVE-OUT-CRITICAL-FLAG   PIC X(01).
004100             88  RVE-OUT-IS-CRITICAL     VALUE "Y".
004200             88  RVE-OUT-NOT-CRITICAL    VALUE "N".
004300         10  FILLER                  PIC X(20).
