000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. RVENRG0M.
001500 AUTHOR. H-J KELLERMANN.
001600 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
001700 DATE-WRITTEN. 1988-02-15.
001800 DATE-COMPILED.
001900 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2001-03-14
002300* Letzte Version   :: B.02.00
002400* Kurzbeschreibung :: Energie- und Batteriehaushalt Basis-Rover
002500* Auftrag          :: ROVER-2
002600*                     12345678901234567
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1988-02-15| kl  | Neuerstellung - Funktion 01 (Segment-
003300*       |          |     | energie), Sinus/Cosinus als Reihen-
003400*       |          |     | entwicklung, da keine FUNCTION-Bibl.
003500*A.00.01|1988-03-02| kl  | Rauhigkeitszuschlag B1.3 ergaenzt
003600*A.01.00|1989-09-12| lor | Funktion 02 (Aufgabenenergie B1.6)
003700*A.02.00|1991-07-03| lor | Funktionen 03/04 Batteriepolitik (B2/B3)
003800*A.02.01|1993-04-19| mb  | Pruefung Geschwindigkeit <= 0 (B1.5)
003900*A.02.02|1995-11-07| lor | Reihenentwicklung auf 9 Glieder erw.
004000*                  |     | (Genauigkeit bei grossen Steigungen)
004100*B.00.00|1998-11-02| kl  | Jahr-2000 Pruefung - Datumsfelder o.B.,
004200*                  |     | keine Programmaenderung noetig
004300*B.01.00|1998-11-09| kl  | Rundungsregel kaufm. gerundet (ROUNDED)
004400*                  |     | auf alle Ausgabefelder vereinheitlicht
004450*B.02.00|2001-03-14| ts  | Reihenentwicklung auf 11 Glieder erw.
004460*                  |     | (Nachforderung Missionskontrolle, hoeh.
004470*                  |     | Praezision bei Steilhangfahrten > 25 Grad)
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* Reines Rechenmodul (kein Dateizugriff). Wird von den Treibern
005100* RVSIM0E, RVRPT0E und RVVAL0E ueber LINK-REC (Copybook RVELINK)
005200* angesprochen:
005300*   Funktion 01 - Segmentenergie  (B1.1 - B1.5)
005400*   Funktion 02 - Aufgabenenergie (B1.6)
005500*   Funktion 03 - Verfuegbare Energie bei Batteriestand (B2)
005600*   Funktion 04 - Kritisch-Pruefung Batteriestand (B3)
005700*
005800* Da auf dieser Anlage keine intrinsischen FUNCTION-Bausteine
005900* fuer SIN/COS/EXP zur Verfuegung stehen, werden diese ueber
006000* Reihenentwicklung (Taylorreihe) in den G1nn/G2nn-Abschnitten
006100* errechnet.
006200*
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     CLASS ALPHNUM IS "0123456789"
006900                      "abcdefghijklmnopqrstuvwxyz"
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100                      " .,;-_!$%&/=*+".
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008200*--------------------------------------------------------------------*
008300 01          COMP-FELDER.
008400     05      C4-N                PIC S9(04) COMP.
008500     05      C4-TPIX             PIC S9(04) COMP.
008600     05      C4-MAXTERM          PIC S9(04) COMP VALUE 11.
008700     05      FILLER               PIC X(01).
008800
008900*--------------------------------------------------------------------*
009000* Felder mit konstantem Inhalt: Praefix K
009100*--------------------------------------------------------------------*
009200 01          KONSTANTE-FELDER.
009300     05      K-MODUL             PIC X(08)          VALUE "RVENRG0M".
009400     05      K-PI-UEBER-180      PIC 9V9(09)         VALUE
009500                                                      0.017453293.
009600     05      FILLER              PIC X(01).
009700
009800*----------------------------------------------------------------*
009900* Konfigurationsdaten (Konstanten + Task-Leistungstabelle)
010000*----------------------------------------------------------------*
010100     COPY    RVCFG OF "=RVRLIB".
010200
010300*----------------------------------------------------------------*
010400* Conditional-Felder
010500*----------------------------------------------------------------*
010600 01          SCHALTER.
010700     05      TASK-FLAG           PIC 9          VALUE ZERO.
010800          88 TASK-GEFUNDEN                         VALUE 1.
010900          88 TASK-NICHT-GEFUNDEN                    VALUE ZERO.
011000     05      PRG-STATUS          PIC 9.
011100          88 PRG-OK                                 VALUE ZERO.
011200          88 PRG-NOK                                VALUE 1 THRU 9.
011300     05      FILLER               PIC X(01).
011400
011500*--------------------------------------------------------------------*
011600* Arbeitsfelder fuer die Physikrechnung (mind. 6 Nachkommastellen
011700* werden ueber die gesamte Rechnung mitgefuehrt, s. Hausnorm B1)
011800*--------------------------------------------------------------------*
011900 01          WORK-FELDER.
012000     05      W-THETA-GRAD        PIC S9(03)V9(06).
012100     05      W-THETA-RAD         PIC S9(03)V9(09).
012200     05      W-SIN-THETA         PIC S9(03)V9(09).
012300     05      W-COS-THETA         PIC S9(03)V9(09).
012400     05      W-SERIE-X           PIC S9(05)V9(09).
012500     05      W-SERIE-X2          PIC S9(05)V9(09).
012600     05      W-SERIE-TERM        PIC S9(07)V9(09).
012700     05      W-SERIE-SUMME       PIC S9(07)V9(09).
012800     05      W-F-SLOPE           PIC S9(07)V9(06).
012900     05      W-F-SLOPE-ABS       PIC  9(07)V9(06).
013000     05      W-F-ROLL            PIC  9(07)V9(06).
013100     05      W-P-ROUGH           PIC  9(07)V9(06).
013200     05      W-POWER-W           PIC  9(07)V9(06).
013300     05      W-TIME-HRS          PIC  9(07)V9(06).
013400     05      W-ENERGY-KWH        PIC  9(07)V9(06).
013500     05      W-TASK-POWER        PIC  9(03)V9.
013600     05      W-AVAIL-KWH         PIC S9(07)V9(06).
013700     05      FILLER               PIC X(01).
013800
013900 01          W-ENERGY-WORK.
014000     05      W-ENERGY-SIGNED     PIC S9(07)V9(06).
014100     05      FILLER               PIC X(01).
014200 01          W-ENERGY-VIEW REDEFINES W-ENERGY-WORK.
014300     05      W-ENERGY-UNSIGNED   PIC  9(07)V9(06).
014400     05      FILLER               PIC X(01).
014500
014600 01          W-TIME-WORK.
014700     05      W-TIME-RAW          PIC  9(08)V9(04).
014800     05      FILLER               PIC X(01).
014900 01          W-TIME-SPLIT REDEFINES W-TIME-WORK.
015000     05      W-TIME-INT          PIC  9(08).
015100     05      W-TIME-FRAC         PIC  9(04).
015200     05      FILLER               PIC X(01).
015300
015400*----------------------------------------------------------------*
015500* Linkage fuer die Aufrufer (RVSIM0E, RVRPT0E, RVVAL0E)
015600*----------------------------------------------------------------*
015700 LINKAGE SECTION.
015800     COPY    RVELINK OF "=RVRLIB".
015900
016000 PROCEDURE DIVISION USING RVE-LINK-REC.
016100
016200******************************************************************
016300* Steuerungs-Section - wertet RVE-LINK-FUNCTION aus
016400******************************************************************
016500 A100-STEUERUNG SECTION.
016600 A100-00.
016700     MOVE ZERO TO RVE-LINK-RC
016800
016900     EVALUATE TRUE
017000         WHEN RVE-FN-SEGMENT
017100             PERFORM E100-SEGMENTENERGIE
017200         WHEN RVE-FN-TASK
017300             PERFORM E400-TASKENERGIE
017400         WHEN RVE-FN-AVAIL-ENERGY
017500             PERFORM E600-VERFUEGBARE-ENERGIE
017600         WHEN RVE-FN-CRITICAL
017700             PERFORM E700-KRITISCH-PRUEFUNG
017800         WHEN OTHER
017900             MOVE 9999 TO RVE-LINK-RC
018000     END-EVALUATE
018100
018200     EXIT PROGRAM
018300     .
018400 A100-99.
018500     EXIT.
018600
018700******************************************************************
018800* E100 - Segmentenergie (B1.1 - B1.5)
018900******************************************************************
019000 E100-SEGMENTENERGIE SECTION.
019100 E100-00.
019200*    ---> B1.5: Geschwindigkeit muss > 0 sein
019300     IF  RVE-IN-VELOCITY NOT GREATER THAN ZERO
019400         MOVE 100 TO RVE-LINK-RC
019500         GO TO E100-99
019600     END-IF
019700
019800     MOVE RVE-IN-SLOPE TO W-THETA-GRAD
019900     COMPUTE W-THETA-RAD ROUNDED =
020000             W-THETA-GRAD * K-PI-UEBER-180
020100
020200*    ---> B1.1 Hangabtriebskraft = M * g * sin(theta)
020300     PERFORM G100-SINUS-REIHE
020400     COMPUTE W-F-SLOPE ROUNDED =
020500             RVCFG-MASSE * RVCFG-GRAVITATION * W-SIN-THETA
020600     IF  W-F-SLOPE < ZERO
020700         COMPUTE W-F-SLOPE-ABS ROUNDED = W-F-SLOPE * -1
020800     ELSE
020900         MOVE W-F-SLOPE TO W-F-SLOPE-ABS
021000     END-IF
021100
021200*    ---> B1.2 Rollwiderstand = Crr * M * g * cos(theta)
021300     PERFORM G200-COSINUS-REIHE
021400     COMPUTE W-F-ROLL ROUNDED =
021500             RVCFG-ROLLWIDERSTAND * RVCFG-MASSE * RVCFG-GRAVITATION
021600                                   * W-COS-THETA
021700
021800*    ---> B1.3 Rauhigkeitszuschlag (Watt)
021900     COMPUTE W-P-ROUGH ROUNDED =
022000             RVE-IN-ROUGH * RVE-IN-VELOCITY * 50.0
022100
022200*    ---> B1.4 Elektrische Leistung
022300     COMPUTE W-POWER-W ROUNDED =
022400             ((W-F-SLOPE-ABS + W-F-ROLL) * RVE-IN-VELOCITY
022500                 + W-P-ROUGH)
022600             / (RVCFG-WIRKGRAD-MOTOR * RVCFG-WIRKGRAD-ANTRIEB)
022700
022800*    ---> B1.5 Fahrzeit und Segmentenergie
022900     COMPUTE W-TIME-HRS ROUNDED =
023000             RVE-IN-DISTANCE / (RVE-IN-VELOCITY * 3600)
023100     COMPUTE W-ENERGY-KWH ROUNDED =
023200             W-POWER-W * W-TIME-HRS / 1000
023300
023400     MOVE W-TIME-HRS         TO RVE-OUT-TIME-HRS
023500     MOVE W-POWER-W          TO RVE-OUT-POWER-W
023600     MOVE W-ENERGY-KWH       TO RVE-OUT-ENERGY-KWH
023700     .
023800 E100-99.
023900     EXIT.
024000
024100******************************************************************
024200* E400 - Aufgabenenergie (B1.6)
024300******************************************************************
024400 E400-TASKENERGIE SECTION.
024500 E400-00.
024600     SET TASK-NICHT-GEFUNDEN TO TRUE
024700     PERFORM E410-TABELLE-SUCHEN
024800         VARYING RVCFG-TP-IX FROM 1 BY 1
024900             UNTIL RVCFG-TP-IX > 7
025000                OR TASK-GEFUNDEN
025100
025200     IF  TASK-NICHT-GEFUNDEN
025300         MOVE 100 TO RVE-LINK-RC
025400         GO TO E400-99
025500     END-IF
025600
025700     COMPUTE W-ENERGY-KWH ROUNDED =
025800             W-TASK-POWER * RVE-IN-DURATION / 1000
025900     MOVE W-ENERGY-KWH TO RVE-OUT-ENERGY-KWH
026000     .
026100 E400-99.
026200     EXIT.
026300
026400 E410-TABELLE-SUCHEN.
026500     IF  TP-NAME (RVCFG-TP-IX) = RVE-IN-TASK-TYPE
026600         MOVE TP-POWER (RVCFG-TP-IX) TO W-TASK-POWER
026700         SET TASK-GEFUNDEN TO TRUE
026800     END-IF
026900     .
027000
027100******************************************************************
027200* E600 - Verfuegbare Energie bei Batteriestand b (B2)
027300******************************************************************
027400 E600-VERFUEGBARE-ENERGIE SECTION.
027500 E600-00.
027600     COMPUTE W-AVAIL-KWH ROUNDED =
027700             (RVCFG-BATT-KAPAZITAET * RVE-IN-BATT-FRACTION)
027800           - (RVCFG-BATT-KAPAZITAET * RVCFG-RESERVEQUOTE)
027900
028000     IF  W-AVAIL-KWH < ZERO
028100         MOVE ZERO TO W-AVAIL-KWH
028200     END-IF
028300
028400     MOVE W-AVAIL-KWH TO RVE-OUT-AVAIL-KWH
028500     .
028600 E600-99.
028700     EXIT.
028800
028900******************************************************************
029000* E700 - Kritisch-Pruefung Batteriestand (B3)
029100******************************************************************
029200 E700-KRITISCH-PRUEFUNG SECTION.
029300 E700-00.
029400     IF  RVE-IN-BATT-FRACTION NOT GREATER THAN RVCFG-KRIT-SCHWELLE
029500         SET RVE-OUT-IS-CRITICAL TO TRUE
029600     ELSE
029700         SET RVE-OUT-NOT-CRITICAL TO TRUE
029800     END-IF
029900     .
030000 E700-99.
030100     EXIT.
030200
030300******************************************************************
030400* G100 - Sinusreihe: sin(x) = x - x3/3! + x5/5! - ... (9 Glieder)
030500* Rekursion: term(k) = term(k-1) * (-x*x) / ((2k)(2k+1))
030600******************************************************************
030700 G100-SINUS-REIHE SECTION.
030800 G100-00.
030900     MOVE W-THETA-RAD TO W-SERIE-X
031000     COMPUTE W-SERIE-X2 ROUNDED = W-SERIE-X * W-SERIE-X
031100     MOVE W-SERIE-X   TO W-SERIE-TERM
031200     MOVE W-SERIE-X   TO W-SERIE-SUMME
031300     MOVE 1           TO C4-N
031400
031500     PERFORM G110-SINUS-GLIED
031600         VARYING C4-N FROM 1 BY 1 UNTIL C4-N > C4-MAXTERM
031700
031800     MOVE W-SERIE-SUMME TO W-SIN-THETA
031900     .
032000 G100-99.
032100     EXIT.
032200
032300 G110-SINUS-GLIED.
032400     COMPUTE W-SERIE-TERM ROUNDED =
032500             W-SERIE-TERM * W-SERIE-X2 * -1
032600                          / ((2 * C4-N) * (2 * C4-N + 1))
032700     ADD     W-SERIE-TERM TO W-SERIE-SUMME
032800     .
032900
033000******************************************************************
033100* G200 - Cosinusreihe: cos(x) = 1 - x2/2! + x4/4! - ... (9 Glieder)
033200* Rekursion: term(k) = term(k-1) * (-x*x) / ((2k-1)(2k))
033300******************************************************************
033400 G200-COSINUS-REIHE SECTION.
033500 G200-00.
033600     MOVE W-THETA-RAD TO W-SERIE-X
033700     COMPUTE W-SERIE-X2 ROUNDED = W-SERIE-X * W-SERIE-X
033800     MOVE 1           TO W-SERIE-TERM
033900     MOVE 1           TO W-SERIE-SUMME
034000     MOVE 1           TO C4-N
034100
034200     PERFORM G210-COSINUS-GLIED
034300         VARYING C4-N FROM 1 BY 1 UNTIL C4-N > C4-MAXTERM
034400
034500     MOVE W-SERIE-SUMME TO W-COS-THETA
034600     .
034700 G200-99.
034800     EXIT.
034900
035000 G210-COSINUS-GLIED.
035100     COMPUTE W-SERIE-TERM ROUNDED =
035200             W-SERIE-TERM * W-SERIE-X2 * -1
035300                          / ((2 * C4-N - 1) * (2 * C4-N))
035400     ADD     W-SERIE-TERM TO W-SERIE-SUMME
035500     .
