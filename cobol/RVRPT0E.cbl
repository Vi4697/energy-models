000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700* Rover-Module
000800?SEARCH  =RVENRG0M
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID. RVRPT0E.
001900 AUTHOR. H-J KELLERMANN.
002000 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
002100 DATE-WRITTEN. 1988-02-20.
002200 DATE-COMPILED.
002300 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002400
002500*****************************************************************
002600* Letzte Aenderung :: 2003-05-19
002700* Letzte Version   :: B.02.00
002800* Kurzbeschreibung :: Auswertungsberichte Gelaende- und Aufgaben-
002900*                     energie (feste Testszenarien)
003000* Auftrag          :: ROVER-1
003100*                     12345678901234567
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*A.00.00|1988-02-20| kl  | Neuerstellung - Gelaendeauswertung
003800*       |          |     | (5 feste Szenarien)
003900*A.01.00|1988-05-09| kl  | Aufgabenauswertung (7 Aufgabentypen)
004000*       |          |     | ergaenzt
004100*B.00.00|1998-12-18| kl  | Jahr-2000 Pruefung - keine Aenderung
004200*B.01.00|1999-04-02| mb  | Rundungsregel kaufm. gerundet (ROUNDED)
004300*                  |     | auf alle Berichtsfelder vereinheitlicht
004350*B.02.00|2003-05-19| ts  | D-ENERGY auf sechs Nachkommastellen
004360*                  |     | erweitert (war vierstellig) - Energie-
004370*                  |     | werte jetzt wie Hausnorm B1 auf REPORT
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800*
004900* Zwei feste Testauswertungen ueber das Rechenmodul RVENRG0M:
005000*   1. Gelaendebericht - fuenf feste Steigungs-/Rauhigkeits-
005100*      Szenarien, je 100m bei Nenngeschwindigkeit
005200*   2. Aufgabenbericht - alle sieben Aufgabentypen der Basis-
005300*      Leistungstabelle, je 1 Stunde Ausfuehrung
005400* Beide Berichte werden auf REPORT geschrieben.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT  REPORT      ASSIGN TO REPORT
006900                          ORGANIZATION IS LINE SEQUENTIAL
007000                          FILE STATUS IS FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  REPORT
007600     RECORD CONTAINS 132 CHARACTERS
007700     LABEL RECORD IS OMITTED.
007800     COPY    RVRPTLN OF "=RVRLIB".
007900
008000 WORKING-STORAGE SECTION.
008100*--------------------------------------------------------------------*
008200* Display-Felder: Praefix D (fuer Berichtsaufbereitung)
008300*--------------------------------------------------------------------*
008400 01          DISPLAY-FELDER.
008500     05      D-SLOPE              PIC  Z9.
008600     05      D-ROUGH              PIC  9.999.
008700     05      D-POWER              PIC  Z(05)9.9.
008800     05      D-ENERGY             PIC  Z(02)9.999999.
008900     05      D-TIME-S             PIC  Z(04)9.
009000     05      D-BATTPCT            PIC  Z9.99.
009100     05      FILLER               PIC X(01).
009200
009300*--------------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K
009500*--------------------------------------------------------------------*
009600 01          KONSTANTE-FELDER.
009700     05      K-MODUL              PIC X(08)  VALUE "RVRPT0E".
009800     05      FILLER               PIC X(01).
009900
010000*----------------------------------------------------------------*
010100* Konfigurationsdaten (Konstanten + Task-Leistungstabelle)
010200*----------------------------------------------------------------*
010300     COPY    RVCFG OF "=RVRLIB".
010400
010500*----------------------------------------------------------------*
010600* Conditional-Felder
010700*----------------------------------------------------------------*
010800 01          SCHALTER.
010900     05      FILE-STATUS          PIC X(02).
011000          88 FILE-OK                          VALUE "00".
011100          88 FILE-NOK                         VALUE "01" THRU "99".
011200     05      PRG-STATUS           PIC 9.
011300          88 PRG-OK                           VALUE ZERO.
011400          88 PRG-ABBRUCH                      VALUE 1.
011500     05      FILLER               PIC X(01).
011600
011700*--------------------------------------------------------------------*
011800* Gelaende-Testszenarien (fuenf feste Eintraege: Name, Steigung,
011900* Rauhigkeit) - ueber VALUE/REDEFINES geladen
012000*--------------------------------------------------------------------*
012100 01          W-TERRAIN-WERTE.
012200     05      FILLER  PIC X(24) VALUE "flat           00 0.020".
012300     05      FILLER  PIC X(24) VALUE "gentle slope   05 0.100".
012400     05      FILLER  PIC X(24) VALUE "moderate slope 15 0.300".
012500     05      FILLER  PIC X(24) VALUE "steep slope    25 0.500".
012600     05      FILLER  PIC X(24) VALUE "very rough     10 0.800".
012700
012800 01          W-TERRAIN-TABELLE REDEFINES W-TERRAIN-WERTE.
012900     05      W-TERRAIN-EINTRAG OCCURS 5 TIMES INDEXED BY W-TER-IX.
013000         10  WT-NAME              PIC X(15).
013100         10  WT-SLOPE             PIC S9(02).
013200         10  FILLER               PIC X(01).
013300         10  WT-ROUGH             PIC 9V999.
013400
013500*--------------------------------------------------------------------*
013600* Arbeitsfelder
013700*--------------------------------------------------------------------*
013800 01          WORK-FELDER.
013900     05      W-TIME-SEC           PIC  9(05).
014000     05      FILLER               PIC X(01).
014100
014200 01          W-ENERGY-WORK.
014300     05      W-ENERGY-SIGNED      PIC S9(07)V9(06).
014400     05      FILLER               PIC X(01).
014500 01          W-ENERGY-VIEW REDEFINES W-ENERGY-WORK.
014600     05      W-ENERGY-UNSIGNED    PIC  9(07)V9(06).
014700     05      FILLER               PIC X(01).
014800
014900 01          W-BATTPCT-WORK.
015000     05      W-BATTPCT-SIGNED     PIC S9(03)V99.
015100     05      FILLER               PIC X(01).
015200 01          W-BATTPCT-VIEW REDEFINES W-BATTPCT-WORK.
015300     05      W-BATTPCT-UNSIGNED   PIC  9(03)V99.
015400     05      FILLER               PIC X(01).
015500
015600 01          ZEILE                PIC X(128) VALUE SPACES.
015700
015800*----------------------------------------------------------------*
015900* Linkage fuer Aufruf RVENRG0M
016000*----------------------------------------------------------------*
016100     COPY    RVELINK OF "=RVRLIB".
016200
016300 PROCEDURE DIVISION.
016400
016500******************************************************************
016600* Steuerungs-Section
016700******************************************************************
016800 A100-STEUERUNG SECTION.
016900 A100-00.
017000     PERFORM B000-VORLAUF
017100
017200     IF  PRG-ABBRUCH
017300         CONTINUE
017400     ELSE
017500         PERFORM B100-VERARBEITUNG
017600     END-IF
017700
017800     PERFORM B090-ENDE
017900     STOP RUN
018000     .
018100 A100-99.
018200     EXIT.
018300
018400******************************************************************
018500* Vorlauf
018600******************************************************************
018700 B000-VORLAUF SECTION.
018800 B000-00.
018900     INITIALIZE SCHALTER
019000     OPEN OUTPUT REPORT
019100     IF  FILE-NOK
019200         SET PRG-ABBRUCH TO TRUE
019300         DISPLAY K-MODUL " - OPEN REPORT fehlgeschlagen: "
019400                 FILE-STATUS
019500     END-IF
019600     .
019700 B000-99.
019800     EXIT.
019900
020000******************************************************************
020100* Verarbeitung
020200******************************************************************
020300 B100-VERARBEITUNG SECTION.
020400 B100-00.
020500     PERFORM C100-GELAENDEBERICHT
020600     PERFORM C200-AUFGABENBERICHT
020700     .
020800 B100-99.
020900     EXIT.
021000
021100******************************************************************
021200* Ende
021300******************************************************************
021400 B090-ENDE SECTION.
021500 B090-00.
021600     IF  PRG-ABBRUCH
021700         DISPLAY K-MODUL " >>> ABBRUCH <<<"
021800     ELSE
021900         CLOSE REPORT
022000         DISPLAY K-MODUL " >>> Verarbeitung beendet <<<"
022100     END-IF
022200     .
022300 B090-99.
022400     EXIT.
022500
022600******************************************************************
022700* C100 - Gelaendebericht: 5 feste Szenarien, 100m bei Nenngeschw.
022800******************************************************************
022900 C100-GELAENDEBERICHT SECTION.
023000 C100-00.
023100     MOVE SPACES TO ZEILE
023200     STRING "GELAENDEBERICHT - ENERGIEBEDARF JE SZENARIO (100M)"
023300         DELIMITED BY SIZE INTO ZEILE
023400     PERFORM C900-ZEILE-SCHREIBEN
023500
023600     PERFORM C110-SZENARIO
023700         VARYING W-TER-IX FROM 1 BY 1 UNTIL W-TER-IX > 5
023800     .
023900 C100-99.
024000     EXIT.
024100
024200 C110-SZENARIO.
024300     MOVE 100.00              TO RVE-IN-DISTANCE
024400     MOVE WT-SLOPE (W-TER-IX) TO RVE-IN-SLOPE
024500     MOVE WT-ROUGH (W-TER-IX) TO RVE-IN-ROUGH
024600     MOVE RVCFG-NENNGESCHW    TO RVE-IN-VELOCITY
024700     SET  RVE-FN-SEGMENT      TO TRUE
024800
024900     CALL "RVENRG0M" USING RVE-LINK-REC
025000
025100     COMPUTE W-TIME-SEC ROUNDED =
025200             RVE-OUT-TIME-HRS * 3600
025300
025400     MOVE WT-SLOPE       (W-TER-IX) TO D-SLOPE
025500     MOVE WT-ROUGH       (W-TER-IX) TO D-ROUGH
025600     MOVE RVE-OUT-POWER-W           TO D-POWER
025700     MOVE RVE-OUT-ENERGY-KWH        TO D-ENERGY
025800     MOVE W-TIME-SEC                TO D-TIME-S
025900
026000     MOVE SPACES TO ZEILE
026100     STRING WT-NAME (W-TER-IX) DELIMITED BY SIZE,
026200            " "                DELIMITED BY SIZE,
026300            D-SLOPE            DELIMITED BY SIZE,
026400            " "                DELIMITED BY SIZE,
026500            D-ROUGH            DELIMITED BY SIZE,
026600            " "                DELIMITED BY SIZE,
026700            D-POWER            DELIMITED BY SIZE,
026800            " "                DELIMITED BY SIZE,
026900            D-ENERGY           DELIMITED BY SIZE,
027000            " "                DELIMITED BY SIZE,
027100            D-TIME-S           DELIMITED BY SIZE
027200         INTO ZEILE
027300     PERFORM C900-ZEILE-SCHREIBEN
027400     .
027500
027600******************************************************************
027700* C200 - Aufgabenbericht: alle 7 Aufgabentypen, 1 Stunde
027800******************************************************************
027900 C200-AUFGABENBERICHT SECTION.
028000 C200-00.
028100     MOVE SPACES TO ZEILE
028200     STRING "AUFGABENBERICHT - ENERGIEBEDARF JE TYP (1.0 STD.)"
028300         DELIMITED BY SIZE INTO ZEILE
028400     PERFORM C900-ZEILE-SCHREIBEN
028500
028600     PERFORM C210-AUFGABENTYP
028700         VARYING RVCFG-TP-IX FROM 1 BY 1 UNTIL RVCFG-TP-IX > 7
028800     .
028900 C200-99.
029000     EXIT.
029100
029200 C210-AUFGABENTYP.
029300     MOVE TP-NAME (RVCFG-TP-IX) TO RVE-IN-TASK-TYPE
029400     MOVE 1.00                  TO RVE-IN-DURATION
029500     SET  RVE-FN-TASK           TO TRUE
029600
029700     CALL "RVENRG0M" USING RVE-LINK-REC
029800
029900     COMPUTE W-BATTPCT-SIGNED ROUNDED =
030000             RVE-OUT-ENERGY-KWH / RVCFG-BATT-KAPAZITAET * 100
030100     MOVE W-BATTPCT-SIGNED TO W-BATTPCT-UNSIGNED
030200     MOVE W-BATTPCT-UNSIGNED TO D-BATTPCT
030300
030400     MOVE TP-POWER (RVCFG-TP-IX) TO D-POWER
030500     MOVE RVE-OUT-ENERGY-KWH     TO D-ENERGY
030600
030700     MOVE SPACES TO ZEILE
030800     STRING TP-NAME (RVCFG-TP-IX) DELIMITED BY SIZE,
030900            " "                   DELIMITED BY SIZE,
031000            D-POWER               DELIMITED BY SIZE,
031100            " "                   DELIMITED BY SIZE,
031200            D-ENERGY              DELIMITED BY SIZE,
031300            " "                   DELIMITED BY SIZE,
031400            D-BATTPCT             DELIMITED BY SIZE
031500         INTO ZEILE
031600     PERFORM C900-ZEILE-SCHREIBEN
031700     .
031800
031900 C900-ZEILE-SCHREIBEN.
032000     MOVE ZEILE TO RVRPT-TEXT
032100     WRITE RVRPTLN-SATZ
032200     .
