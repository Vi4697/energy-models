000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700* Rover-Module
000800?SEARCH  =RVENRG0M
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID. RVSIM0E.
001900 AUTHOR. H-J KELLERMANN.
002000 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
002100 DATE-WRITTEN. 1988-02-18.
002200 DATE-COMPILED.
002300 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002400
002500*****************************************************************
002600* Letzte Aenderung :: 2001-11-08
002700* Letzte Version   :: C.02.00
002800* Kurzbeschreibung :: Missionssimulation - Gelaendedurchquerung,
002900*                     Aufgabenpriorisierung und Batteriehaushalt
003000* Auftrag          :: ROVER-1
003100*                     12345678901234567
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*A.00.00|1988-02-18| kl  | Neuerstellung - Gelaendedurchquerung
003800*A.01.00|1988-04-11| kl  | Aufgabenpriorisierung (B8a) und
003900*       |          |     | Ausfuehrungsschleife ergaenzt
004000*A.02.00|1989-10-03| lor | Bubblesort C300 statt SORT-Verb, da
004100*       |          |     | Prioritaet nach Programmlauf neu
004200*       |          |     | berechnet wird (kein Standard-Keyfeld)
004300*B.00.00|1993-05-14| mb  | Abbruch bei Batteriestand kritisch (B3)
004400*       |          |     | vor Energiebudgetpruefung (B2) ergaenzt
004500*B.01.00|1998-12-11| kl  | Jahr-2000 Pruefung - keine Aenderung
004600*C.00.00|1999-01-22| lor | Missionsprotokoll MISSLOG ergaenzt
004700*C.01.00|1999-03-30| mb  | Rundungsregel kaufm. gerundet (ROUNDED)
004800*                  |     | auf alle Berichtsfelder vereinheitlicht
004850*C.02.00|2001-11-08| ts  | ENDBATTERIESTAND druckte Bruchteil statt
004860*                  |     | Prozent (Reklamation Missionskontrolle) -
004870*                  |     | jetzt mit Faktor 100 auf REPORT
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300*
005400* Liest die Gelaendedatei TERRAIN abschnittsweise und ermittelt je
005500* Abschnitt ueber das Rechenmodul RVENRG0M (Funktion 01) die
005600* Energieaufnahme bei Nenngeschwindigkeit; Batteriestand wird um
005700* die aufsummierte Fahrenergie vermindert. Danach wird die
005800* Aufgabendatei TASKS vollstaendig eingelesen, je Aufgabe die
005900* Prioritaetskennzahl (B8a) ermittelt und aufsteigend sortiert
006000* (niedrigster Wert = hoechste Prioritaet). Die Aufgaben werden in
006100* dieser Reihenfolge gegen den Batteriehaushalt (B2/B3) ausgefuehrt
006200* oder zurueckgestellt; Ausfuehrungen werden in MISSLOG protokol-
006300* liert. Abschliessend wird der Missionsbericht auf REPORT
006400* geschrieben.
006500*
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     CLASS ALPHNUM IS "0123456789"
007200                      "abcdefghijklmnopqrstuvwxyz"
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007400                      " .,;-_!$%&/=*+".
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT  TERRAIN     ASSIGN TO TERRAIN
007900                          ORGANIZATION IS LINE SEQUENTIAL
008000                          FILE STATUS IS FILE-STATUS.
008100     SELECT  TASKS       ASSIGN TO TASKS
008200                          ORGANIZATION IS LINE SEQUENTIAL
008300                          FILE STATUS IS FILE-STATUS.
008400     SELECT  MISSLOG     ASSIGN TO MISSLOG
008500                          ORGANIZATION IS LINE SEQUENTIAL
008600                          FILE STATUS IS FILE-STATUS.
008700     SELECT  REPORT      ASSIGN TO REPORT
008800                          ORGANIZATION IS LINE SEQUENTIAL
008900                          FILE STATUS IS FILE-STATUS.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400 FD  TERRAIN
009500     RECORD CONTAINS 25 CHARACTERS
009600     LABEL RECORD IS OMITTED.
009700     COPY    RVTERSEG OF "=RVRLIB".
009800
009900 FD  TASKS
010000     RECORD CONTAINS 64 CHARACTERS
010100     LABEL RECORD IS OMITTED.
010200     COPY    RVMSNTSK OF "=RVRLIB".
010300
010400 FD  MISSLOG
010500     RECORD CONTAINS 60 CHARACTERS
010600     LABEL RECORD IS OMITTED.
010700     COPY    RVMISLOG OF "=RVRLIB".
010800
010900 FD  REPORT
011000     RECORD CONTAINS 132 CHARACTERS
011100     LABEL RECORD IS OMITTED.
011200     COPY    RVRPTLN OF "=RVRLIB".
011300
011400 WORKING-STORAGE SECTION.
011500*--------------------------------------------------------------------*
011600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011700*--------------------------------------------------------------------*
011800 01          COMP-FELDER.
011900     05      C4-TSK-COUNT        PIC S9(04) COMP VALUE ZERO.
012000     05      C4-MAX-TASKS        PIC S9(04) COMP VALUE 500.
012100     05      C4-IX               PIC S9(04) COMP.
012200     05      C4-JX               PIC S9(04) COMP.
012300     05      C4-TAUSCH           PIC S9(04) COMP.
012400     05      C4-FERTIG           PIC S9(04) COMP.
012500     05      C4-ZURUECK          PIC S9(04) COMP.
012600     05      FILLER               PIC X(01).
012700
012800*--------------------------------------------------------------------*
012900* Display-Felder: Praefix D (fuer Berichtsaufbereitung)
013000*--------------------------------------------------------------------*
013100 01          DISPLAY-FELDER.
013200     05      D-NUM3              PIC  Z(02)9.
013300     05      D-NUM4D             PIC  Z(01)9.99.
013400     05      D-NUM5D             PIC  Z(02)9.99.
013500     05      D-NUM6D             PIC  Z(03)9.999.
013600     05      W-NUM3-A             PIC  Z(02)9.
013700     05      W-NUM3-B             PIC  Z(02)9.
013800     05      FILLER               PIC X(01).
013900
014000*--------------------------------------------------------------------*
014100* Felder mit konstantem Inhalt: Praefix K
014200*--------------------------------------------------------------------*
014300 01          KONSTANTE-FELDER.
014400     05      K-MODUL             PIC X(08)  VALUE "RVSIM0E".
014500     05      FILLER              PIC X(01).
014600
014700*----------------------------------------------------------------*
014800* Konfigurationsdaten (Konstanten + Task-Leistungstabelle)
014900*----------------------------------------------------------------*
015000     COPY    RVCFG OF "=RVRLIB".
015100
015200*----------------------------------------------------------------*
015300* Conditional-Felder
015400*----------------------------------------------------------------*
015500 01          SCHALTER.
015600     05      FILE-STATUS         PIC X(02).
015700          88 FILE-OK                         VALUE "00".
015800          88 FILE-EOF                        VALUE "10".
015900          88 FILE-NOK                        VALUE "01" THRU "09"
016000                                                     "11" THRU "99".
016100     05      BATT-FLAG           PIC 9       VALUE ZERO.
016200          88 BATT-KRITISCH                      VALUE 1.
016300          88 BATT-NICHT-KRITISCH                VALUE ZERO.
016400     05      PRG-STATUS          PIC 9.
016500          88 PRG-OK                             VALUE ZERO.
016600          88 PRG-NOK                            VALUE 1 THRU 9.
016700          88 PRG-ABBRUCH                        VALUE 1.
016800     05      FILLER               PIC X(01).
016900
017000*--------------------------------------------------------------------*
017100* Arbeitsfelder
017200*--------------------------------------------------------------------*
017300 01          WORK-FELDER.
017400     05      W-BATT-FRACTION     PIC S9V9(06) VALUE 1.000000.
017500     05      W-TOTAL-DIST        PIC  9(07)V99.
017600     05      W-TOTAL-TIME        PIC  9(07)V9(06).
017700     05      W-TOTAL-TRV-ENERGY  PIC  9(07)V9(06).
017800     05      W-TOTAL-TSK-ENERGY  PIC  9(07)V9(06).
017900     05      W-AVAIL-KWH         PIC S9(07)V9(06).
018000     05      W-COMPLETION-RATE   PIC  9(03)V99.
018100     05      W-TOTAL-ENERGY-USED PIC  9(07)V9(06).
018200     05      FILLER               PIC X(01).
018300
018400 01          W-BATT-WORK.
018500     05      W-BATT-SIGNED       PIC S9V9(06).
018600     05      FILLER               PIC X(01).
018700 01          W-BATT-VIEW REDEFINES W-BATT-WORK.
018800     05      W-BATT-UNSIGNED     PIC  9V9(06).
018900     05      FILLER               PIC X(01).
019000
019100 01          W-ENERGY-WORK.
019200     05      W-ENERGY-SIGNED     PIC S9(07)V9(06).
019300     05      FILLER               PIC X(01).
019400 01          W-ENERGY-VIEW REDEFINES W-ENERGY-WORK.
019500     05      W-ENERGY-UNSIGNED   PIC  9(07)V9(06).
019600     05      FILLER               PIC X(01).
019700
019800*--------------------------------------------------------------------*
019900* Aufgabentabelle - wird aus TASKS vollstaendig aufgebaut, nach
020000* Prioritaet (B8a) sortiert, dann ausgefuehrt/zurueckgestellt
020100*--------------------------------------------------------------------*
020200 01          TASK-TABELLE.
020300     05      TSK-EINTRAG OCCURS 500 TIMES INDEXED BY TSK-IX.
020400         10  TBL-ID              PIC X(08).
020500         10  TBL-TYPE            PIC X(18).
020600         10  TBL-DURATION        PIC 9(02)V99.
020700         10  TBL-URGENCY         PIC 9(02)V9.
020800         10  TBL-REWARD          PIC 9(03)V99.
020900         10  TBL-LOCATION        PIC X(20).
021000         10  TBL-ENERGY          PIC 9(03)V9(06).
021100         10  TBL-COST            PIC S9(05)V9(06).
021200         10  TBL-STATUS          PIC X(10).
021300         10  FILLER              PIC X(04).
021400
021500 01          W-TAUSCH-EINTRAG.
021600     05      WT-ID               PIC X(08).
021700     05      WT-TYPE             PIC X(18).
021800     05      WT-DURATION         PIC 9(02)V99.
021900     05      WT-URGENCY          PIC 9(02)V9.
022000     05      WT-REWARD           PIC 9(03)V99.
022100     05      WT-LOCATION         PIC X(20).
022200     05      WT-ENERGY           PIC 9(03)V9(06).
022300     05      WT-COST             PIC S9(05)V9(06).
022400     05      WT-STATUS           PIC X(10).
022500     05      FILLER              PIC X(04).
022600
022700 01          ZEILE               PIC X(128) VALUE SPACES.
022800
022900*----------------------------------------------------------------*
023000* Linkage fuer Aufruf RVENRG0M
023100*----------------------------------------------------------------*
023200     COPY    RVELINK OF "=RVRLIB".
023300
023400 PROCEDURE DIVISION.
023500
023600******************************************************************
023700* Steuerungs-Section
023800******************************************************************
023900 A100-STEUERUNG SECTION.
024000 A100-00.
024100     PERFORM B000-VORLAUF
024200
024300     IF  PRG-ABBRUCH
024400         CONTINUE
024500     ELSE
024600         PERFORM B100-VERARBEITUNG
024700     END-IF
024800
024900     PERFORM B090-ENDE
025000     STOP RUN
025100     .
025200 A100-99.
025300     EXIT.
025400
025500******************************************************************
025600* Vorlauf - Dateien oeffnen, Felder initialisieren
025700******************************************************************
025800 B000-VORLAUF SECTION.
025900 B000-00.
026000     PERFORM C000-INIT
026100
026200     OPEN INPUT  TERRAIN
026300     IF  FILE-NOK
026400         SET PRG-ABBRUCH TO TRUE
026500         DISPLAY K-MODUL " - OPEN TERRAIN fehlgeschlagen: "
026600                 FILE-STATUS
026700         GO TO B000-99
026800     END-IF
026900
027000     OPEN INPUT  TASKS
027100     IF  FILE-NOK
027200         SET PRG-ABBRUCH TO TRUE
027300         DISPLAY K-MODUL " - OPEN TASKS fehlgeschlagen: "
027400                 FILE-STATUS
027500         GO TO B000-99
027600     END-IF
027700
027800     OPEN OUTPUT MISSLOG
027900     OPEN OUTPUT REPORT
028000     .
028100 B000-99.
028200     EXIT.
028300
028400******************************************************************
028500* Verarbeitung
028600******************************************************************
028700 B100-VERARBEITUNG SECTION.
028800 B100-00.
028900     PERFORM C100-GELAENDE-LESEN
029000     PERFORM C200-AUFGABEN-LESEN
029100     PERFORM C300-AUFGABEN-SORTIEREN
029200     PERFORM C400-AUFGABEN-AUSFUEHREN
029300     PERFORM C500-BERICHT
029400     .
029500 B100-99.
029600     EXIT.
029700
029800******************************************************************
029900* Ende - Dateien schliessen
030000******************************************************************
030100 B090-ENDE SECTION.
030200 B090-00.
030300     IF  PRG-ABBRUCH
030400         DISPLAY K-MODUL " >>> ABBRUCH <<<"
030500     ELSE
030600         CLOSE TERRAIN TASKS MISSLOG REPORT
030700         DISPLAY K-MODUL " >>> Verarbeitung beendet <<<"
030800     END-IF
030900     .
031000 B090-99.
031100     EXIT.
031200
031300******************************************************************
031400* Initialisierung
031500******************************************************************
031600 C000-INIT SECTION.
031700 C000-00.
031800     INITIALIZE SCHALTER
031900                WORK-FELDER
032000                TASK-TABELLE
032100     MOVE 1.000000     TO W-BATT-FRACTION
032200     .
032300 C000-99.
032400     EXIT.
032500
032600******************************************************************
032700* C100 - Gelaendedurchquerung (BATCH FLOW Schritt 1, B1.1-B1.5)
032800******************************************************************
032900 C100-GELAENDE-LESEN SECTION.
033000 C100-00.
033100     READ TERRAIN
033200         AT END SET FILE-EOF TO TRUE
033300     END-READ
033400
033500     PERFORM C110-SEGMENT-VERARBEITEN THRU C110-EXIT
033600         UNTIL FILE-EOF
033700
033800     COMPUTE W-ENERGY-SIGNED ROUNDED =
033900             W-TOTAL-TRV-ENERGY / RVCFG-BATT-KAPAZITAET
034000     COMPUTE W-BATT-FRACTION ROUNDED =
034100             W-BATT-FRACTION - W-ENERGY-SIGNED
034200     .
034300 C100-99.
034400     EXIT.
034500
034600 C110-SEGMENT-VERARBEITEN.
034700     MOVE SEG-DISTANCE        TO RVE-IN-DISTANCE
034800     MOVE SEG-SLOPE           TO RVE-IN-SLOPE
034900     MOVE SEG-ROUGH           TO RVE-IN-ROUGH
035000     MOVE RVCFG-NENNGESCHW    TO RVE-IN-VELOCITY
035100     SET  RVE-FN-SEGMENT      TO TRUE
035200
035300     CALL "RVENRG0M" USING RVE-LINK-REC
035400
035500     ADD  SEG-DISTANCE        TO W-TOTAL-DIST
035600     ADD  RVE-OUT-TIME-HRS    TO W-TOTAL-TIME
035700     ADD  RVE-OUT-ENERGY-KWH  TO W-TOTAL-TRV-ENERGY
035800
035900     READ TERRAIN
036000         AT END SET FILE-EOF TO TRUE
036100     END-READ
036200     .
036300 C110-EXIT.
036400     EXIT.
036500
036600******************************************************************
036700* C200 - Aufgabendatei vollstaendig einlesen, Prioritaet (B8a)
036800* ermitteln: cost = 1.0*energy + 0.5*(1/max(urgency,0.1))
036900*                  - 2.0*reward
037000******************************************************************
037100 C200-AUFGABEN-LESEN SECTION.
037200 C200-00.
037300     MOVE ZERO TO FILE-STATUS
037400     READ TASKS
037500         AT END SET FILE-EOF TO TRUE
037600     END-READ
037700
037800     PERFORM C210-AUFGABE-UEBERNEHMEN THRU C210-EXIT
037900         UNTIL FILE-EOF
038000            OR C4-TSK-COUNT > C4-MAX-TASKS
038100     .
038200 C200-99.
038300     EXIT.
038400
038500 C210-AUFGABE-UEBERNEHMEN.
038600     ADD  1                  TO C4-TSK-COUNT
038700     SET  TSK-IX             TO C4-TSK-COUNT
038800
038900     MOVE TSK-ID             TO TBL-ID       (TSK-IX)
039000     MOVE TSK-TYPE           TO TBL-TYPE     (TSK-IX)
039100     MOVE TSK-DURATION       TO TBL-DURATION (TSK-IX)
039200     MOVE TSK-URGENCY        TO TBL-URGENCY  (TSK-IX)
039300     MOVE TSK-REWARD         TO TBL-REWARD   (TSK-IX)
039400     MOVE TSK-LOCATION       TO TBL-LOCATION (TSK-IX)
039500     MOVE SPACES             TO TBL-STATUS   (TSK-IX)
039600
039700     MOVE TSK-TYPE           TO RVE-IN-TASK-TYPE
039800     MOVE TSK-DURATION       TO RVE-IN-DURATION
039900     SET  RVE-FN-TASK        TO TRUE
040000
040100     CALL "RVENRG0M" USING RVE-LINK-REC
040200
040300     MOVE RVE-OUT-ENERGY-KWH TO TBL-ENERGY  (TSK-IX)
040400
040500     IF  TSK-URGENCY NOT LESS THAN 0.1
040600         COMPUTE TBL-COST (TSK-IX) ROUNDED =
040700                 RVE-OUT-ENERGY-KWH
040800               + (0.5 / TSK-URGENCY)
040900               - (2.0 * TSK-REWARD)
041000     ELSE
041100         COMPUTE TBL-COST (TSK-IX) ROUNDED =
041200                 RVE-OUT-ENERGY-KWH
041300               + (0.5 / 0.1)
041400               - (2.0 * TSK-REWARD)
041500     END-IF
041600
041700     READ TASKS
041800         AT END SET FILE-EOF TO TRUE
041900     END-READ
042000     .
042100 C210-EXIT.
042200     EXIT.
042300
042400******************************************************************
042500* C300 - Bubblesort aufsteigend nach TBL-COST (niedrigster Wert
042600* = hoechste Prioritaet); Hausstandard: kein SORT-Verb, da
042700* Schluessel erst zur Laufzeit errechnet wird
042800******************************************************************
042900 C300-AUFGABEN-SORTIEREN SECTION.
043000 C300-00.
043100     IF  C4-TSK-COUNT < 2
043200         GO TO C300-99
043300     END-IF
043400
043500     MOVE ZERO TO C4-FERTIG
043600     PERFORM C310-SORTIERDURCHLAUF
043700         VARYING C4-IX FROM 1 BY 1
043800             UNTIL C4-IX >= C4-TSK-COUNT
043900                OR C4-FERTIG = 1
044000     .
044100 C300-99.
044200     EXIT.
044300
044400 C310-SORTIERDURCHLAUF.
044500     MOVE 1 TO C4-FERTIG
044600     PERFORM C320-VERGLEICHEN
044700         VARYING C4-JX FROM 1 BY 1
044800             UNTIL C4-JX > (C4-TSK-COUNT - C4-IX)
044900     .
045000
045100 C320-VERGLEICHEN.
045200     SET  TSK-IX TO C4-JX
045300     IF  TBL-COST (C4-JX) > TBL-COST (C4-JX + 1)
045400         MOVE TSK-EINTRAG (C4-JX)      TO W-TAUSCH-EINTRAG
045500         MOVE TSK-EINTRAG (C4-JX + 1)  TO TSK-EINTRAG (C4-JX)
045600         MOVE W-TAUSCH-EINTRAG         TO TSK-EINTRAG (C4-JX + 1)
045700         MOVE ZERO TO C4-FERTIG
045800     END-IF
045900     .
046000
046100******************************************************************
046200* C400 - Prioritaetsgeordnete Ausfuehrung gegen Batteriehaushalt
046300* (BATCH FLOW Schritt 3, B2/B3)
046400******************************************************************
046500 C400-AUFGABEN-AUSFUEHREN SECTION.
046600 C400-00.
046700     SET BATT-NICHT-KRITISCH TO TRUE
046800
046900     PERFORM C410-AUFGABE-PRUEFEN THRU C410-EXIT
047000         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TSK-COUNT
047100     .
047200 C400-99.
047300     EXIT.
047400
047500 C410-AUFGABE-PRUEFEN.
047600     SET  TSK-IX TO C4-IX
047700
047800     IF  W-BATT-FRACTION NOT GREATER THAN RVCFG-KRIT-SCHWELLE
047900         SET BATT-KRITISCH TO TRUE
048000     END-IF
048100
048200     IF  BATT-KRITISCH
048300         MOVE "deferred"   TO TBL-STATUS (TSK-IX)
048400         GO TO C410-PROTOKOLLIEREN
048500     END-IF
048600
048700     COMPUTE W-AVAIL-KWH ROUNDED =
048800             (RVCFG-BATT-KAPAZITAET * W-BATT-FRACTION)
048900           - (RVCFG-BATT-KAPAZITAET * RVCFG-RESERVEQUOTE)
049000     IF  W-AVAIL-KWH < ZERO
049100         MOVE ZERO TO W-AVAIL-KWH
049200     END-IF
049300
049400     IF  TBL-ENERGY (TSK-IX) > W-AVAIL-KWH
049500         MOVE "deferred"   TO TBL-STATUS (TSK-IX)
049600     ELSE
049700         MOVE "completed"  TO TBL-STATUS (TSK-IX)
049800         COMPUTE W-ENERGY-SIGNED ROUNDED =
049900                 TBL-ENERGY (TSK-IX) / RVCFG-BATT-KAPAZITAET
050000         COMPUTE W-BATT-FRACTION ROUNDED =
050100                 W-BATT-FRACTION - W-ENERGY-SIGNED
050200         ADD     TBL-ENERGY (TSK-IX) TO W-TOTAL-TSK-ENERGY
050300     END-IF
050400     .
050500 C410-PROTOKOLLIEREN.
050600     MOVE TBL-ID     (TSK-IX) TO LOG-TASK-ID
050700     MOVE TBL-TYPE   (TSK-IX) TO LOG-TASK-TYPE
050800     MOVE TBL-ENERGY (TSK-IX) TO LOG-ENERGY-KWH
050900     MOVE W-BATT-FRACTION     TO LOG-BATT-AFTER
051000     MOVE TBL-STATUS (TSK-IX) TO LOG-STATUS
051100     WRITE RVMISLOG-SATZ
051200     .
051300 C410-EXIT.
051400     EXIT.
051500
051600******************************************************************
051700* C500 - Missionsbericht auf REPORT schreiben
051800******************************************************************
051900 C500-BERICHT SECTION.
052000 C500-00.
052100     MOVE ZERO TO C4-FERTIG
052200     MOVE ZERO TO C4-ZURUECK
052300     PERFORM C510-ZAEHLEN
052400         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TSK-COUNT
052500
052600     IF  C4-TSK-COUNT > ZERO
052700         COMPUTE W-COMPLETION-RATE ROUNDED =
052800                 (C4-FERTIG / C4-TSK-COUNT) * 100
052900     ELSE
053000         MOVE ZERO TO W-COMPLETION-RATE
053100     END-IF
053200
053300     COMPUTE W-ENERGY-SIGNED ROUNDED =
053400             (1 - W-BATT-FRACTION) * RVCFG-BATT-KAPAZITAET
053500     MOVE W-ENERGY-SIGNED TO W-TOTAL-ENERGY-USED
053600
053700     MOVE SPACES TO ZEILE
053800     STRING "MISSION REPORT - ROVER BASISKONFIGURATION"
053900         DELIMITED BY SIZE INTO ZEILE
054000     PERFORM C590-ZEILE-SCHREIBEN
054100
054200     MOVE SPACES TO ZEILE
054300     MOVE C4-FERTIG     TO D-NUM3
054400     MOVE D-NUM3        TO W-NUM3-A
054500     MOVE C4-TSK-COUNT  TO D-NUM3
054600     MOVE D-NUM3        TO W-NUM3-B
054700     STRING "AUFGABEN ABGESCHLOSSEN: " DELIMITED BY SIZE,
054800            W-NUM3-A                   DELIMITED BY SIZE,
054900            " / "                      DELIMITED BY SIZE,
055000            W-NUM3-B                   DELIMITED BY SIZE
055100         INTO ZEILE
055200     PERFORM C590-ZEILE-SCHREIBEN
055300
055400     MOVE SPACES TO ZEILE
055500     MOVE W-COMPLETION-RATE TO D-NUM5D
055600     STRING "ABSCHLUSSQUOTE: " DELIMITED BY SIZE,
055700            D-NUM5D            DELIMITED BY SIZE,
055800            " PROZENT"         DELIMITED BY SIZE
055900         INTO ZEILE
056000     PERFORM C590-ZEILE-SCHREIBEN
056100
056200     MOVE SPACES TO ZEILE
056250     COMPUTE D-NUM6D ROUNDED = W-BATT-FRACTION * 100
056400     STRING "ENDBATTERIESTAND (PROZENT): " DELIMITED BY SIZE,
056500            D-NUM6D                        DELIMITED BY SIZE
056600         INTO ZEILE
056700     PERFORM C590-ZEILE-SCHREIBEN
056800
056900     MOVE SPACES TO ZEILE
057000     MOVE W-TOTAL-ENERGY-USED TO D-NUM6D
057100     STRING "ENERGIE GESAMT (KWH): " DELIMITED BY SIZE,
057200            D-NUM6D                  DELIMITED BY SIZE
057300         INTO ZEILE
057400     PERFORM C590-ZEILE-SCHREIBEN
057500
057600     MOVE SPACES TO ZEILE
057700     MOVE W-TOTAL-TSK-ENERGY TO D-NUM6D
057800     STRING "ENERGIE AUFGABEN (KWH): " DELIMITED BY SIZE,
057900            D-NUM6D                    DELIMITED BY SIZE
058000         INTO ZEILE
058100     PERFORM C590-ZEILE-SCHREIBEN
058200
058300     MOVE SPACES TO ZEILE
058400     MOVE W-TOTAL-DIST TO D-NUM6D
058500     STRING "GELAENDE DISTANZ (M): " DELIMITED BY SIZE,
058600            D-NUM6D                  DELIMITED BY SIZE
058700         INTO ZEILE
058800     PERFORM C590-ZEILE-SCHREIBEN
058900
059000     MOVE SPACES TO ZEILE
059100     MOVE W-TOTAL-TRV-ENERGY TO D-NUM6D
059200     STRING "GELAENDE ENERGIE (KWH): " DELIMITED BY SIZE,
059300            D-NUM6D                    DELIMITED BY SIZE
059400         INTO ZEILE
059500     PERFORM C590-ZEILE-SCHREIBEN
059600
059700     MOVE SPACES TO ZEILE
059800     STRING "ABGESCHLOSSENE AUFGABEN" DELIMITED BY SIZE INTO ZEILE
059900     PERFORM C590-ZEILE-SCHREIBEN
060000     PERFORM C520-LISTE-ABGESCHLOSSEN
060100         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TSK-COUNT
060200
060300     MOVE SPACES TO ZEILE
060400     STRING "ZURUECKGESTELLTE AUFGABEN" DELIMITED BY SIZE INTO ZEILE
060500     PERFORM C590-ZEILE-SCHREIBEN
060600     PERFORM C530-LISTE-ZURUECKGESTELLT
060700         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TSK-COUNT
060800     .
060900 C500-99.
061000     EXIT.
061100
061200 C510-ZAEHLEN.
061300     SET TSK-IX TO C4-IX
061400     IF  TBL-STATUS (TSK-IX) = "completed"
061500         ADD 1 TO C4-FERTIG
061600     ELSE
061700         ADD 1 TO C4-ZURUECK
061800     END-IF
061900     .
062000
062100 C520-LISTE-ABGESCHLOSSEN.
062200     SET TSK-IX TO C4-IX
062300     IF  TBL-STATUS (TSK-IX) = "completed"
062400         MOVE SPACES TO ZEILE
062500         MOVE TBL-ENERGY (TSK-IX) TO D-NUM6D
062600         STRING TBL-ID (TSK-IX)   DELIMITED BY SIZE,
062700                " "               DELIMITED BY SIZE,
062800                TBL-TYPE (TSK-IX) DELIMITED BY SIZE,
062900                " "               DELIMITED BY SIZE,
063000                D-NUM6D           DELIMITED BY SIZE
063100             INTO ZEILE
063200         PERFORM C590-ZEILE-SCHREIBEN
063300     END-IF
063400     .
063500
063600 C530-LISTE-ZURUECKGESTELLT.
063700     SET TSK-IX TO C4-IX
063800     IF  TBL-STATUS (TSK-IX) = "deferred"
063900         MOVE SPACES TO ZEILE
064000         MOVE TBL-ENERGY (TSK-IX) TO D-NUM6D
064100         STRING TBL-ID (TSK-IX)   DELIMITED BY SIZE,
064200                " "               DELIMITED BY SIZE,
064300                TBL-TYPE (TSK-IX) DELIMITED BY SIZE,
064400                " "               DELIMITED BY SIZE,
064500                D-NUM6D           DELIMITED BY SIZE
064600             INTO ZEILE
064700         PERFORM C590-ZEILE-SCHREIBEN
064800     END-IF
064900     .
065000
065100 C590-ZEILE-SCHREIBEN.
065200     MOVE ZEILE TO RVRPT-TEXT
065300     WRITE RVRPTLN-SATZ
065400     .
