000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID. RVVAL0E.
001600 AUTHOR. M. BRANDSTETTER.
001700 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
001800 DATE-WRITTEN. 1994-09-12.
001900 DATE-COMPILED.
002000 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2002-08-27
002400* Letzte Version   :: A.04.00
002500* Kurzbeschreibung :: Validierungslauf Aufgaben-Einplanungs-
002600*                     verfahren (sechs Strategien, Monte-Carlo)
002700* Auftrag          :: ROVER-4
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1994-09-12| mb  | Neuerstellung - Strategien FIFO,
003200*       |          |     | ENERGYGREEDY, URGENCYFIRST
003300*A.01.00|1994-11-30| mb  | Strategien RANDOM und WSPT ergaenzt,
003400*       |          |     | Pseudozufallsgenerator (Park-Miller)
003500*A.02.00|1995-03-08| lor | Strategie OURALGORITHM (Hausverfahren
003600*       |          |     | B8) ergaenzt
003700*A.02.01|1996-07-19| mb  | Energieskalierung bei ueberfuellten
003800*       |          |     | Szenarien (Regel B7) korrigiert
003900*A.03.00|1998-12-04| kl  | Jahr-2000 Pruefung - keine Aenderung
004000*A.03.01|1999-06-21| lor | Cohen's-d Interpretationstext in
004100*       |          |     | Bericht aufgenommen
004150*A.04.00|2002-08-27| ts  | K-TRIALS von 200 auf 1000 angehoben -
004160*       |          |     | Streuung der Kennzahlen bei kleinen
004170*       |          |     | Stichproben war fuer Abnahmetest zu hoch
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600*
004700* Erzeugt K-TRIALS zufaellige, aber reproduzierbare Test-
004800* Szenarien (Batteriestand, Aufgabenliste) und lässt jede der
004900* sechs Einplanungsstrategien gegen dieselbe beschraenkte
005000* Ausfuehrungssimulation (Regel B7) antreten. Je Strategie werden
005100* ueber alle Laeufe Mittelwert und Varianz von Erfuellungsquote,
005200* Effizienz, Erfolgspunkten und Energieverbrauch aufsummiert; am
005300* Ende werden die Verbesserungen gegenueber FIFO sowie Cohen's-d
005400* Effektstaerken auf REPORT ausgegeben.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT  REPORT      ASSIGN TO REPORT
006900                          ORGANIZATION IS LINE SEQUENTIAL
007000                          FILE STATUS IS FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  REPORT
007600     RECORD CONTAINS 132 CHARACTERS
007700     LABEL RECORD IS OMITTED.
007800     COPY    RVRPTLN OF "=RVRLIB".
007900
008000 WORKING-STORAGE SECTION.
008100*--------------------------------------------------------------------*
008200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008300*--------------------------------------------------------------------*
008400 01          COMP-FELDER.
008500     05      C4-TRIAL            PIC S9(04) COMP.
008600     05      C4-TASK-COUNT       PIC S9(04) COMP.
008700     05      C4-POL-IX           PIC S9(04) COMP.
008800     05      C4-IX               PIC S9(04) COMP.
008900     05      C4-JX               PIC S9(04) COMP.
009000     05      C4-KX               PIC S9(04) COMP.
009100     05      C4-TAUSCH           PIC S9(04) COMP.
009200     05      C4-TYP-IX           PIC S9(04) COMP.
009300     05      FILLER               PIC X(01).
009400
009500*--------------------------------------------------------------------*
009600* Display-Felder: Praefix D (fuer Berichtsaufbereitung)
009700*--------------------------------------------------------------------*
009800 01          DISPLAY-FELDER.
009900     05      D-NAME15             PIC  X(15).
010000     05      D-PCT1D              PIC  Z(03)9.9-.
010100     05      D-EFF1D              PIC  Z(05)9.9-.
010200     05      D-REW1D              PIC  Z(04)9.9-.
010300     05      D-ENE3D              PIC  Z(03)9.999-.
010400     05      D-DELTAPCT           PIC  Z(03)9.99-.
010500     05      D-DELTAEFF           PIC  Z(05)9.99-.
010600     05      D-DELTAREW           PIC  Z(04)9.99-.
010700     05      D-COHEND             PIC  Z(02)9.999-.
010800     05      D-LABEL              PIC  X(10).
010900     05      FILLER               PIC X(01).
011000
011100*--------------------------------------------------------------------*
011200* Felder mit konstantem Inhalt: Praefix K
011300*--------------------------------------------------------------------*
011400 01          KONSTANTE-FELDER.
011500     05      K-MODUL              PIC X(08)   VALUE "RVVAL0E".
011600     05      K-TRIALS             PIC 9(04)   VALUE 1000.
011700     05      K-MAX-TASKS          PIC 9(02)   VALUE 25.
011800     05      K-MIN-TASKS          PIC 9(02)   VALUE 12.
011900     05      K-TASKSPANNE         PIC 9(02)   VALUE 14.
012000     05      K-TERRAIN-ENERGIE    PIC 9V999   VALUE 0.061.
012100     05      K-RND-MULT           PIC 9(05)   VALUE 16807.
012200     05      K-RND-MOD            PIC 9(10)   VALUE 2147483647.
012300     05      FILLER               PIC X(01).
012400
012500*----------------------------------------------------------------*
012600* Konfigurationsdaten (Batteriekapazitaet u.a., Basis-Rover)
012700*----------------------------------------------------------------*
012800     COPY    RVCFG OF "=RVRLIB".
012900
013000*----------------------------------------------------------------*
013100* Conditional-Felder
013200*----------------------------------------------------------------*
013300 01          SCHALTER.
013400     05      FILE-STATUS          PIC X(02).
013500          88 FILE-OK                          VALUE "00".
013600          88 FILE-NOK                         VALUE "01" THRU "99".
013700     05      PRG-STATUS           PIC 9.
013800          88 PRG-OK                           VALUE ZERO.
013900          88 PRG-ABBRUCH                      VALUE 1.
014000     05      SKALIER-SCHALTER     PIC 9.
014100          88 SKALIERUNG-NOETIG                VALUE 1.
014200          88 SKALIERUNG-NICHT-NOETIG          VALUE ZERO.
014300     05      FILLER               PIC X(01).
014400
014500*--------------------------------------------------------------------*
014600* Strategienamen (feste Tabelle - nur Anzeige)
014700*--------------------------------------------------------------------*
014800 01          W-POLICY-NAMEN-WERTE.
014900     05      FILLER PIC X(15) VALUE "FIFO           ".
015000     05      FILLER PIC X(15) VALUE "ENERGYGREEDY   ".
015100     05      FILLER PIC X(15) VALUE "URGENCYFIRST   ".
015200     05      FILLER PIC X(15) VALUE "RANDOM         ".
015300     05      FILLER PIC X(15) VALUE "WSPT           ".
015400     05      FILLER PIC X(15) VALUE "OURALGORITHM   ".
015500
015600 01          W-POLICY-NAMEN-TABELLE REDEFINES W-POLICY-NAMEN-WERTE.
015700     05      WPN-EINTRAG OCCURS 6 TIMES INDEXED BY WPN-IX.
015800         10  WPN-NAME             PIC X(15).
015900     05      FILLER               PIC X(01).
016000
016100*--------------------------------------------------------------------*
016200* Aufgabentyp-Leistungstabelle fuer die Validierung (B7) - Index
016300* 1-6, entspricht den ersten sechs Eintraegen der Basis-Tabelle
016400*--------------------------------------------------------------------*
016500 01          W-TASKPOWER-WERTE.
016600     05      FILLER PIC 9(03) VALUE 050.
016700     05      FILLER PIC 9(03) VALUE 080.
016800     05      FILLER PIC 9(03) VALUE 120.
016900     05      FILLER PIC 9(03) VALUE 030.
017000     05      FILLER PIC 9(03) VALUE 045.
017100     05      FILLER PIC 9(03) VALUE 025.
017200
017300 01          W-TASKPOWER-TABELLE REDEFINES W-TASKPOWER-WERTE.
017400     05      WTP-EINTRAG OCCURS 6 TIMES INDEXED BY WTP-IX.
017500         10  WTP-POWER            PIC 9(03).
017600     05      FILLER               PIC X(01).
017700
017800*--------------------------------------------------------------------*
017900* Pseudozufallsgenerator (Park-Miller Minimal-Standard)
018000*--------------------------------------------------------------------*
018100 01          W-RND-FELDER.
018200     05      W-RND-SAAT           PIC  9(10) VALUE 48271.
018300     05      W-RND-PRODUKT        PIC  9(18).
018400     05      W-RND-QUOTIENT       PIC  9(10).
018500     05      W-RND-UNIFORM        PIC  9V9(09).
018600     05      FILLER               PIC X(01).
018700
018800*--------------------------------------------------------------------*
018900* Aktuelles Testszenario: Batteriestand und Aufgabenliste
019000*--------------------------------------------------------------------*
019100 01          W-SZENARIO-FELDER.
019200     05      W-TR-BATTERIE        PIC  9V9(06).
019300     05      W-TR-ENERGIE-GES     PIC S9(03)V9(06).
019400     05      W-TR-VERFUEGBAR      PIC S9(03)V9(06).
019500     05      W-TR-RESERVE         PIC S9(03)V9(06).
019600     05      W-TR-NUTZBAR         PIC S9(03)V9(06).
019700     05      W-TR-TASKENERGIE-GES PIC S9(05)V9(06).
019800     05      W-SKALIERFAKTOR      PIC S9(05)V9(06).
019900     05      FILLER               PIC X(01).
020000
020100 01          W-SKALIER-WORK.
020200     05      W-SKALIER-SIGNED     PIC S9(05)V9(06).
020300     05      FILLER               PIC X(01).
020400 01          W-SKALIER-VIEW REDEFINES W-SKALIER-WORK.
020500     05      W-SKALIER-UNSIGNED   PIC  9(05)V9(06).
020600     05      FILLER               PIC X(01).
020700
020800 01          AUFGABEN-TABELLE.
020900     05      TSK-EINTRAG OCCURS 25 TIMES.
021000         10  TBL-TYP-IX           PIC 9(01).
021100         10  TBL-DAUER            PIC S9(03)V9(04).
021200         10  TBL-DRINGLICHKEIT    PIC S9(02)V9(04).
021300         10  TBL-ERFOLG           PIC S9(03)V9(04).
021400         10  TBL-LEISTUNG         PIC S9(03)V9(01).
021500         10  TBL-ENERGIE          PIC S9(05)V9(06).
021600         10  WSPT-SCHLUESSEL      PIC S9(05)V9(04).
021700         10  OUR-SCHLUESSEL       PIC S9(05)V9(04).
021800     05      FILLER               PIC X(01).
021900
022000*--------------------------------------------------------------------*
022100* Reihenfolge-Tabelle (Permutation der Aufgaben-Indizes je
022200* Strategie) und Tauschpuffer fuer den Blasensortierlauf
022300*--------------------------------------------------------------------*
022400 01          REIHENFOLGE-TABELLE.
022500     05      ORD-EINTRAG OCCURS 25 TIMES.
022600         10  ORD-TASK-IX          PIC 9(02).
022700     05      FILLER               PIC X(01).
022800
022900*--------------------------------------------------------------------*
023000* Strategie-Statistik: Summen/Quadratsummen ueber alle Laeufe,
023100* anschliessend Mittelwert/Varianz je Strategie
023200*--------------------------------------------------------------------*
023300 01          POLICY-STATISTIK.
023400     05      POL-EINTRAG OCCURS 6 TIMES INDEXED BY POL-IX.
023500         10  POL-SUM-QUOTE        PIC S9(07)V9(04).
023600         10  POL-SUMQ-QUOTE       PIC S9(09)V9(04).
023700         10  POL-SUM-EFFIZ        PIC S9(09)V9(04).
023800         10  POL-SUMQ-EFFIZ       PIC S9(13)V9(04).
023900         10  POL-SUM-ERFOLG       PIC S9(07)V9(04).
024000         10  POL-SUMQ-ERFOLG      PIC S9(11)V9(04).
024100         10  POL-SUM-ENERGIE      PIC S9(07)V9(04).
024200         10  POL-SUMQ-ENERGIE     PIC S9(09)V9(04).
024300         10  POL-MITTEL-QUOTE     PIC S9(05)V9(04).
024400         10  POL-MITTEL-EFFIZ     PIC S9(07)V9(04).
024500         10  POL-MITTEL-ERFOLG    PIC S9(05)V9(04).
024600         10  POL-MITTEL-ENERGIE   PIC S9(05)V9(04).
024700         10  POL-VARIANZ-QUOTE    PIC S9(07)V9(04).
024800         10  POL-VARIANZ-EFFIZ    PIC S9(11)V9(04).
024900         10  POL-VARIANZ-ERFOLG   PIC S9(09)V9(04).
025000         10  POL-VARIANZ-ENERGIE  PIC S9(07)V9(04).
025100         10  FILLER               PIC X(08).
025200
025300*--------------------------------------------------------------------*
025400* Ergebnis eines Simulationslaufs (eine Strategie, ein Szenario)
025500*--------------------------------------------------------------------*
025600 01          LAUF-ERGEBNIS.
025700     05      LAUF-NUTZBAR-REST    PIC S9(03)V9(06).
025800     05      LAUF-ENERGIE-VERBR   PIC S9(03)V9(06).
025900     05      LAUF-ERFOLGSPUNKTE   PIC S9(05)V9(04).
026000     05      LAUF-ERLEDIGT        PIC S9(02).
026100     05      LAUF-QUOTE           PIC S9(05)V9(04).
026200     05      LAUF-EFFIZIENZ       PIC S9(07)V9(04).
026300     05      FILLER               PIC X(01).
026400
026500*--------------------------------------------------------------------*
026600* Arbeitsfelder
026700*--------------------------------------------------------------------*
026800 01          WORK-FELDER.
026900     05      W-U                  PIC  9V9(09).
027000     05      W-KEHRWERT-DRING     PIC S9(03)V9(04).
027100     05      W-MAX-DAUER          PIC S9(03)V9(04).
027200     05      W-MAX-ENERGIE        PIC S9(05)V9(06).
027300     05      W-ENERGIE-BODEN      PIC S9(05)V9(06).
027400     05      W-N                  PIC  9(04).
027500     05      W-DIFF-MEAN          PIC S9(09)V9(04).
027600     05      W-POOL-VARIANZ       PIC S9(13)V9(04).
027700     05      W-POOL-STDABW        PIC S9(07)V9(04).
027800     05      W-COHEND             PIC S9(05)V9(04).
027900     05      W-CD-ABS             PIC  9(05)V9(04).
028000     05      FILLER               PIC X(01).
028100
028200 01          ZEILE                PIC X(128) VALUE SPACES.
028300
028400 PROCEDURE DIVISION.
028500
028600******************************************************************
028700* Steuerungs-Section
028800******************************************************************
028900 A100-STEUERUNG SECTION.
029000 A100-00.
029100     PERFORM B000-VORLAUF
029200
029300     IF  PRG-ABBRUCH
029400         CONTINUE
029500     ELSE
029600         PERFORM B100-VERARBEITUNG
029700     END-IF
029800
029900     PERFORM B090-ENDE
030000     STOP RUN
030100     .
030200 A100-99.
030300     EXIT.
030400
030500******************************************************************
030600* Vorlauf
030700******************************************************************
030800 B000-VORLAUF SECTION.
030900 B000-00.
031000     INITIALIZE SCHALTER
031100     OPEN EXTEND REPORT
031200     IF  FILE-NOK
031300         SET PRG-ABBRUCH TO TRUE
031400         DISPLAY K-MODUL " - OPEN REPORT fehlgeschlagen: "
031500                 FILE-STATUS
031600     ELSE
031700         INITIALIZE POLICY-STATISTIK
031800     END-IF
031900     .
032000 B000-99.
032100     EXIT.
032200
032300******************************************************************
032400* Verarbeitung - K-TRIALS Testlaeufe, je sechs Strategien
032500******************************************************************
032600 B100-VERARBEITUNG SECTION.
032700 B100-00.
032800     PERFORM C100-TRIAL-DURCHFUEHREN THRU C100-EXIT
032900         VARYING C4-TRIAL FROM 1 BY 1 UNTIL C4-TRIAL > K-TRIALS
033000
033100     PERFORM C900-BERICHT
033200     .
033300 B100-99.
033400     EXIT.
033500
033600******************************************************************
033700* Ende
033800******************************************************************
033900 B090-ENDE SECTION.
034000 B090-00.
034100     IF  PRG-ABBRUCH
034200         DISPLAY K-MODUL " >>> ABBRUCH <<<"
034300     ELSE
034400         CLOSE REPORT
034500         DISPLAY K-MODUL " >>> Verarbeitung beendet <<<"
034600     END-IF
034700     .
034800 B090-99.
034900     EXIT.
035000
035100******************************************************************
035200* C100 - ein Testlauf: Szenario erzeugen, verfuegbare Energie
035300*         ermitteln, Skalierung pruefen, sechs Strategien testen
035400******************************************************************
035500 C100-TRIAL-DURCHFUEHREN.
035600     PERFORM C110-SZENARIO-ERZEUGEN
035700     PERFORM D200-VERFUEGBAR-BERECHNEN
035800     PERFORM C120-SKALIERUNG-PRUEFEN
035900
036000     PERFORM C150-POLICY-DURCHFUEHREN THRU C150-EXIT
036100         VARYING C4-POL-IX FROM 1 BY 1 UNTIL C4-POL-IX > 6
036200     .
036300 C100-EXIT.
036400     EXIT.
036500
036600******************************************************************
036700* C110 - Szenario erzeugen: Batteriestand und Aufgabenliste
036800******************************************************************
036900 C110-SZENARIO-ERZEUGEN.
037000     PERFORM D100-ZUFALLSZAHL
037100     COMPUTE W-TR-BATTERIE = 0.05 + (W-RND-UNIFORM * 0.15)
037200
037300     PERFORM D100-ZUFALLSZAHL
037400     COMPUTE C4-TASK-COUNT = K-MIN-TASKS +
037500             (W-RND-UNIFORM * K-TASKSPANNE)
037600
037700     MOVE ZERO TO W-TR-TASKENERGIE-GES
037800
037900     PERFORM C115-AUFGABE-ERZEUGEN THRU C115-EXIT
038000         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
038100     .
038200
038300 C115-AUFGABE-ERZEUGEN.
038400     PERFORM D100-ZUFALLSZAHL
038500     COMPUTE C4-TYP-IX = 1 + (W-RND-UNIFORM * 6)
038600     IF  C4-TYP-IX > 6
038700         MOVE 6 TO C4-TYP-IX
038800     END-IF
038900     MOVE C4-TYP-IX TO TBL-TYP-IX (C4-IX)
039000
039100     PERFORM D100-ZUFALLSZAHL
039200     COMPUTE TBL-DAUER (C4-IX) ROUNDED = 1.0 + (W-RND-UNIFORM * 6)
039300
039400     PERFORM D100-ZUFALLSZAHL
039500     COMPUTE TBL-DRINGLICHKEIT (C4-IX) ROUNDED =
039600             1 + (W-RND-UNIFORM * 9)
039700
039800     PERFORM D100-ZUFALLSZAHL
039900     COMPUTE TBL-ERFOLG (C4-IX) ROUNDED = 10 + (W-RND-UNIFORM * 90)
040000
040100     MOVE WTP-POWER (C4-TYP-IX) TO TBL-LEISTUNG (C4-IX)
040200
040300     COMPUTE TBL-ENERGIE (C4-IX) ROUNDED =
040400             TBL-LEISTUNG (C4-IX) * TBL-DAUER (C4-IX) / 1000
040500
040600     ADD  TBL-ENERGIE (C4-IX) TO W-TR-TASKENERGIE-GES
040700     .
040800 C115-EXIT.
040900     EXIT.
041000
041100******************************************************************
041200* C120 - Regel B7: liegt die Gesamt-Aufgabenenergie unter dem
041300*         Doppelten der nutzbaren Energie, wird die Liste auf das
041400*         Dreifache der nutzbaren Energie hochskaliert
041500******************************************************************
041600 C120-SKALIERUNG-PRUEFEN.
041700     COMPUTE W-MAX-ENERGIE = 2 * W-TR-NUTZBAR
041800     IF  W-TR-TASKENERGIE-GES NOT GREATER W-MAX-ENERGIE
041900         SET  SKALIERUNG-NOETIG TO TRUE
042000     ELSE
042100         SET  SKALIERUNG-NICHT-NOETIG TO TRUE
042200     END-IF
042300
042400     IF  SKALIERUNG-NOETIG
042500         IF  W-TR-TASKENERGIE-GES GREATER 0.1
042600             COMPUTE W-SKALIERFAKTOR ROUNDED =
042700                     (3 * W-TR-NUTZBAR) / W-TR-TASKENERGIE-GES
042800         ELSE
042900             COMPUTE W-SKALIERFAKTOR ROUNDED =
043000                     (3 * W-TR-NUTZBAR) / 0.1
043100         END-IF
043200
043300         PERFORM C125-AUFGABE-SKALIEREN THRU C125-EXIT
043400             VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
043500     END-IF
043600     .
043700
043800 C125-AUFGABE-SKALIEREN.
043900     COMPUTE TBL-ENERGIE (C4-IX) ROUNDED =
044000             TBL-ENERGIE (C4-IX) * W-SKALIERFAKTOR
044100     COMPUTE TBL-DAUER   (C4-IX) ROUNDED =
044200             TBL-DAUER   (C4-IX) * W-SKALIERFAKTOR
044300     .
044400 C125-EXIT.
044500     EXIT.
044600
044700******************************************************************
044800* C150 - eine Strategie: Reihenfolge aufbauen, simulieren,
044900*         Ergebnis in die Statistik aufnehmen
045000******************************************************************
045100 C150-POLICY-DURCHFUEHREN.
045200     PERFORM C200-ORDNUNG-AUFBAUEN
045300     PERFORM C300-SIMULIEREN
045400     PERFORM C400-AKKUMULIEREN
045500     .
045600 C150-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000* C200 - Reihenfolge nach der aktuellen Strategie (C4-POL-IX)
046100*         aufbauen
046200******************************************************************
046300 C200-ORDNUNG-AUFBAUEN SECTION.
046400 C200-00.
046500     PERFORM C205-REIHENFOLGE-IDENTITAET
046600
046700     EVALUATE TRUE
046800         WHEN C4-POL-IX = 1
046900             CONTINUE
047000         WHEN C4-POL-IX = 2
047100             PERFORM C220-SORTIEREN-ENERGIE
047200         WHEN C4-POL-IX = 3
047300             PERFORM C230-SORTIEREN-DRINGLICHKEIT
047400         WHEN C4-POL-IX = 4
047500             PERFORM C240-MISCHEN
047600         WHEN C4-POL-IX = 5
047700             PERFORM C250-SORTIEREN-WSPT
047800         WHEN C4-POL-IX = 6
047900             PERFORM C260-SORTIEREN-OURALGORITHM
048000     END-EVALUATE
048100     .
048200 C200-99.
048300     EXIT.
048400
048500 C205-REIHENFOLGE-IDENTITAET.
048600     PERFORM C206-INDEX-SETZEN THRU C206-EXIT
048700         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
048800     .
048900
049000 C206-INDEX-SETZEN.
049100     MOVE C4-IX TO ORD-TASK-IX (C4-IX)
049200     .
049300 C206-EXIT.
049400     EXIT.
049500
049600******************************************************************
049700* C220 - ENERGYGREEDY: aufsteigend nach Aufgabenenergie
049800******************************************************************
049900 C220-SORTIEREN-ENERGIE.
050000     PERFORM C221-DURCHLAUF THRU C221-EXIT
050100         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
050200     .
050300
050400 C221-DURCHLAUF.
050500     PERFORM C222-VERGLEICHEN THRU C222-EXIT
050600         VARYING C4-JX FROM 1 BY 1
050700             UNTIL C4-JX > C4-TASK-COUNT - C4-IX
050800     .
050900 C221-EXIT.
051000     EXIT.
051100
051200 C222-VERGLEICHEN.
051300     IF  TBL-ENERGIE (ORD-TASK-IX (C4-JX)) GREATER
051400         TBL-ENERGIE (ORD-TASK-IX (C4-JX + 1))
051500         MOVE ORD-TASK-IX (C4-JX)     TO C4-TAUSCH
051600         MOVE ORD-TASK-IX (C4-JX + 1) TO ORD-TASK-IX (C4-JX)
051700         MOVE C4-TAUSCH               TO ORD-TASK-IX (C4-JX + 1)
051800     END-IF
051900     .
052000 C222-EXIT.
052100     EXIT.
052200
052300******************************************************************
052400* C230 - URGENCYFIRST: absteigend nach Dringlichkeit
052500******************************************************************
052600 C230-SORTIEREN-DRINGLICHKEIT.
052700     PERFORM C231-DURCHLAUF THRU C231-EXIT
052800         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
052900     .
053000
053100 C231-DURCHLAUF.
053200     PERFORM C232-VERGLEICHEN THRU C232-EXIT
053300         VARYING C4-JX FROM 1 BY 1
053400             UNTIL C4-JX > C4-TASK-COUNT - C4-IX
053500     .
053600 C231-EXIT.
053700     EXIT.
053800
053900 C232-VERGLEICHEN.
054000     IF  TBL-DRINGLICHKEIT (ORD-TASK-IX (C4-JX)) LESS
054100         TBL-DRINGLICHKEIT (ORD-TASK-IX (C4-JX + 1))
054200         MOVE ORD-TASK-IX (C4-JX)     TO C4-TAUSCH
054300         MOVE ORD-TASK-IX (C4-JX + 1) TO ORD-TASK-IX (C4-JX)
054400         MOVE C4-TAUSCH               TO ORD-TASK-IX (C4-JX + 1)
054500     END-IF
054600     .
054700 C232-EXIT.
054800     EXIT.
054900
055000******************************************************************
055100* C240 - RANDOM: Fisher-Yates-Mischung ueber den Generator D100
055200******************************************************************
055300 C240-MISCHEN.
055400     PERFORM C241-MISCH-SCHRITT THRU C241-EXIT
055500         VARYING C4-IX FROM C4-TASK-COUNT BY -1 UNTIL C4-IX < 2
055600     .
055700
055800 C241-MISCH-SCHRITT.
055900     PERFORM D100-ZUFALLSZAHL
056000     COMPUTE C4-JX = 1 + (W-RND-UNIFORM * C4-IX)
056100     IF  C4-JX > C4-IX
056200         MOVE C4-IX TO C4-JX
056300     END-IF
056400     MOVE ORD-TASK-IX (C4-IX) TO C4-TAUSCH
056500     MOVE ORD-TASK-IX (C4-JX) TO ORD-TASK-IX (C4-IX)
056600     MOVE C4-TAUSCH           TO ORD-TASK-IX (C4-JX)
056700     .
056800 C241-EXIT.
056900     EXIT.
057000
057100******************************************************************
057200* C250 - WSPT: absteigend nach Erfolg / max(Dauer, 0.01)
057300******************************************************************
057400 C250-SORTIEREN-WSPT.
057500     PERFORM C251-SCHLUESSEL-BERECHNEN THRU C251-EXIT
057600         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
057700
057800     PERFORM C255-DURCHLAUF THRU C255-EXIT
057900         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
058000     .
058100
058200 C251-SCHLUESSEL-BERECHNEN.
058300     IF  TBL-DAUER (C4-IX) GREATER 0.01
058400         MOVE TBL-DAUER (C4-IX) TO W-MAX-DAUER
058500     ELSE
058600         MOVE 0.01 TO W-MAX-DAUER
058700     END-IF
058800     COMPUTE WSPT-SCHLUESSEL (C4-IX) ROUNDED =
058900             TBL-ERFOLG (C4-IX) / W-MAX-DAUER
059000     .
059100 C251-EXIT.
059200     EXIT.
059300
059400 C255-DURCHLAUF.
059500     PERFORM C256-VERGLEICHEN THRU C256-EXIT
059600         VARYING C4-JX FROM 1 BY 1
059700             UNTIL C4-JX > C4-TASK-COUNT - C4-IX
059800     .
059900 C255-EXIT.
060000     EXIT.
060100
060200 C256-VERGLEICHEN.
060300     IF  WSPT-SCHLUESSEL (ORD-TASK-IX (C4-JX)) LESS
060400         WSPT-SCHLUESSEL (ORD-TASK-IX (C4-JX + 1))
060500         MOVE ORD-TASK-IX (C4-JX)     TO C4-TAUSCH
060600         MOVE ORD-TASK-IX (C4-JX + 1) TO ORD-TASK-IX (C4-JX)
060700         MOVE C4-TAUSCH               TO ORD-TASK-IX (C4-JX + 1)
060800     END-IF
060900     .
061000 C256-EXIT.
061100     EXIT.
061200
061300******************************************************************
061400* C260 - OURALGORITHM: aufsteigend nach der Hausformel B8
061500******************************************************************
061600 C260-SORTIEREN-OURALGORITHM.
061700     PERFORM C261-SCHLUESSEL-BERECHNEN THRU C261-EXIT
061800         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
061900
062000     PERFORM C265-DURCHLAUF THRU C265-EXIT
062100         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-TASK-COUNT
062200     .
062300
062400 C261-SCHLUESSEL-BERECHNEN.
062500     IF  TBL-DRINGLICHKEIT (C4-IX) GREATER 0.1
062600         MOVE TBL-DRINGLICHKEIT (C4-IX) TO W-KEHRWERT-DRING
062700     ELSE
062800         MOVE 0.1 TO W-KEHRWERT-DRING
062900     END-IF
063000     IF  TBL-ENERGIE (C4-IX) GREATER 0.001
063100         MOVE TBL-ENERGIE (C4-IX) TO W-ENERGIE-BODEN
063200     ELSE
063300         MOVE 0.001 TO W-ENERGIE-BODEN
063400     END-IF
063500
063600     COMPUTE OUR-SCHLUESSEL (C4-IX) ROUNDED =
063700             (1.0 * TBL-ENERGIE (C4-IX))
063800             + (0.5 * (1 / W-KEHRWERT-DRING))
063900             - (2.0 * TBL-ERFOLG (C4-IX))
064000             - (0.5 * (TBL-ERFOLG (C4-IX) / W-ENERGIE-BODEN))
064100
064200     IF  TBL-DRINGLICHKEIT (C4-IX) GREATER 8.0
064300         COMPUTE OUR-SCHLUESSEL (C4-IX) ROUNDED =
064400                 OUR-SCHLUESSEL (C4-IX) - 1.0
064500     ELSE
064600         IF  TBL-DRINGLICHKEIT (C4-IX) LESS 3.0
064700             COMPUTE OUR-SCHLUESSEL (C4-IX) ROUNDED =
064800                     OUR-SCHLUESSEL (C4-IX) + 0.5
064900         END-IF
065000     END-IF
065100     .
065200 C261-EXIT.
065300     EXIT.
065400
065500 C265-DURCHLAUF.
065600     PERFORM C266-VERGLEICHEN THRU C266-EXIT
065700         VARYING C4-JX FROM 1 BY 1
065800             UNTIL C4-JX > C4-TASK-COUNT - C4-IX
065900     .
066000 C265-EXIT.
066100     EXIT.
066200
066300 C266-VERGLEICHEN.
066400     IF  OUR-SCHLUESSEL (ORD-TASK-IX (C4-JX)) GREATER
066500         OUR-SCHLUESSEL (ORD-TASK-IX (C4-JX + 1))
066600         MOVE ORD-TASK-IX (C4-JX)     TO C4-TAUSCH
066700         MOVE ORD-TASK-IX (C4-JX + 1) TO ORD-TASK-IX (C4-JX)
066800         MOVE C4-TAUSCH               TO ORD-TASK-IX (C4-JX + 1)
066900     END-IF
067000     .
067100 C266-EXIT.
067200     EXIT.
067300
067400******************************************************************
067500* C300 - Regel B7: beschraenkte Ausfuehrung der aktuellen
067600*         Reihenfolge gegen die nutzbare Energie des Szenarios
067700******************************************************************
067800 C300-SIMULIEREN SECTION.
067900 C300-00.
068000     MOVE W-TR-NUTZBAR      TO LAUF-NUTZBAR-REST
068100     MOVE K-TERRAIN-ENERGIE TO LAUF-ENERGIE-VERBR
068200     MOVE ZERO              TO LAUF-ERFOLGSPUNKTE
068300     MOVE ZERO              TO LAUF-ERLEDIGT
068400
068500     PERFORM C310-AUFGABE-PRUEFEN THRU C310-EXIT
068600         VARYING C4-KX FROM 1 BY 1 UNTIL C4-KX > C4-TASK-COUNT
068700
068800     IF  C4-TASK-COUNT GREATER ZERO
068900         COMPUTE LAUF-QUOTE ROUNDED =
069000                 (LAUF-ERLEDIGT / C4-TASK-COUNT) * 100
069100     ELSE
069200         MOVE ZERO TO LAUF-QUOTE
069300     END-IF
069400
069500     IF  LAUF-ENERGIE-VERBR GREATER 0.001
069600         COMPUTE LAUF-EFFIZIENZ ROUNDED =
069700                 LAUF-ERFOLGSPUNKTE / LAUF-ENERGIE-VERBR
069800     ELSE
069900         COMPUTE LAUF-EFFIZIENZ ROUNDED =
070000                 LAUF-ERFOLGSPUNKTE / 0.001
070100     END-IF
070200     .
070300 C300-99.
070400     EXIT.
070500
070600 C310-AUFGABE-PRUEFEN.
070700     MOVE ORD-TASK-IX (C4-KX) TO C4-IX
070800     IF  TBL-ENERGIE (C4-IX) NOT GREATER LAUF-NUTZBAR-REST
070900         SUBTRACT TBL-ENERGIE (C4-IX) FROM LAUF-NUTZBAR-REST
071000         ADD      TBL-ENERGIE (C4-IX) TO LAUF-ENERGIE-VERBR
071100         ADD      TBL-ERFOLG  (C4-IX) TO LAUF-ERFOLGSPUNKTE
071200         ADD      1                   TO LAUF-ERLEDIGT
071300     END-IF
071400     .
071500 C310-EXIT.
071600     EXIT.
071700
071800******************************************************************
071900* C400 - Lauf-Ergebnis der aktuellen Strategie (C4-POL-IX) in die
072000*         laufenden Summen und Quadratsummen aufnehmen
072100******************************************************************
072200 C400-AKKUMULIEREN SECTION.
072300 C400-00.
072400     ADD  LAUF-QUOTE      TO POL-SUM-QUOTE   (C4-POL-IX)
072500     ADD  LAUF-EFFIZIENZ  TO POL-SUM-EFFIZ   (C4-POL-IX)
072600     ADD  LAUF-ERFOLGSPUNKTE TO POL-SUM-ERFOLG (C4-POL-IX)
072700     ADD  LAUF-ENERGIE-VERBR TO POL-SUM-ENERGIE (C4-POL-IX)
072800
072900     COMPUTE POL-SUMQ-QUOTE (C4-POL-IX) ROUNDED =
073000             POL-SUMQ-QUOTE (C4-POL-IX) + (LAUF-QUOTE * LAUF-QUOTE)
073100     COMPUTE POL-SUMQ-EFFIZ (C4-POL-IX) ROUNDED =
073200             POL-SUMQ-EFFIZ (C4-POL-IX) +
073300             (LAUF-EFFIZIENZ * LAUF-EFFIZIENZ)
073400     COMPUTE POL-SUMQ-ERFOLG (C4-POL-IX) ROUNDED =
073500             POL-SUMQ-ERFOLG (C4-POL-IX) +
073600             (LAUF-ERFOLGSPUNKTE * LAUF-ERFOLGSPUNKTE)
073700     COMPUTE POL-SUMQ-ENERGIE (C4-POL-IX) ROUNDED =
073800             POL-SUMQ-ENERGIE (C4-POL-IX) +
073900             (LAUF-ENERGIE-VERBR * LAUF-ENERGIE-VERBR)
074000     .
074100 C400-99.
074200     EXIT.
074300
074400******************************************************************
074500* C900 - Mittelwerte/Varianzen bilden, Cohen's-d gegen FIFO
074600*         ermitteln und den Vergleichsbericht schreiben
074700******************************************************************
074800 C900-BERICHT SECTION.
074900 C900-00.
075000     MOVE K-TRIALS TO W-N
075100
075200     PERFORM C910-KENNZAHLEN-BILDEN THRU C910-EXIT
075300         VARYING POL-IX FROM 1 BY 1 UNTIL POL-IX > 6
075400
075500     MOVE SPACES TO ZEILE
075600     STRING "SCHEDULER VALIDATION REPORT"
075700         DELIMITED BY SIZE INTO ZEILE
075800     PERFORM C990-ZEILE-SCHREIBEN
075900
076000     MOVE SPACES TO ZEILE
076100     STRING "ALGORITHM       MEANCMPL MEANEFFIC MEANREWRD MEANENRGY"
076200         DELIMITED BY SIZE INTO ZEILE
076300     PERFORM C990-ZEILE-SCHREIBEN
076400
076500     PERFORM C920-TABELLENZEILE THRU C920-EXIT
076600         VARYING POL-IX FROM 1 BY 1 UNTIL POL-IX > 6
076700
076800     MOVE SPACES TO ZEILE
076900     STRING "IMPROVEMENTS OVER FIFO (COMPLETION/EFFICIENCY/REWARD)"
077000         DELIMITED BY SIZE INTO ZEILE
077100     PERFORM C990-ZEILE-SCHREIBEN
077200
077300     PERFORM C930-VERBESSERUNGSZEILE THRU C930-EXIT
077400         VARYING POL-IX FROM 2 BY 1 UNTIL POL-IX > 6
077500
077600     MOVE SPACES TO ZEILE
077700     STRING "COHEN'S D VS FIFO (COMPLETION / EFFICIENCY / REWARD)"
077800         DELIMITED BY SIZE INTO ZEILE
077900     PERFORM C990-ZEILE-SCHREIBEN
078000
078100     PERFORM C940-COHEND-ZEILE THRU C940-EXIT
078200         VARYING POL-IX FROM 2 BY 1 UNTIL POL-IX > 6
078300     .
078400 C900-99.
078500     EXIT.
078600
078700 C910-KENNZAHLEN-BILDEN.
078800     COMPUTE POL-MITTEL-QUOTE (POL-IX) ROUNDED =
078900             POL-SUM-QUOTE (POL-IX) / W-N
079000     COMPUTE POL-MITTEL-EFFIZ (POL-IX) ROUNDED =
079100             POL-SUM-EFFIZ (POL-IX) / W-N
079200     COMPUTE POL-MITTEL-ERFOLG (POL-IX) ROUNDED =
079300             POL-SUM-ERFOLG (POL-IX) / W-N
079400     COMPUTE POL-MITTEL-ENERGIE (POL-IX) ROUNDED =
079500             POL-SUM-ENERGIE (POL-IX) / W-N
079600
079700     PERFORM D300-VARIANZ-BERECHNEN
079800     .
079900 C910-EXIT.
080000     EXIT.
080100
080200 C920-TABELLENZEILE.
080300     MOVE WPN-NAME (POL-IX)             TO D-NAME15
080400     MOVE POL-MITTEL-QUOTE   (POL-IX)   TO D-PCT1D
080500     MOVE POL-MITTEL-EFFIZ   (POL-IX)   TO D-EFF1D
080600     MOVE POL-MITTEL-ERFOLG  (POL-IX)   TO D-REW1D
080700     MOVE POL-MITTEL-ENERGIE (POL-IX)   TO D-ENE3D
080800
080900     MOVE SPACES TO ZEILE
081000     STRING D-NAME15 DELIMITED BY SIZE,
081100            " "       DELIMITED BY SIZE,
081200            D-PCT1D   DELIMITED BY SIZE,
081300            " "       DELIMITED BY SIZE,
081400            D-EFF1D   DELIMITED BY SIZE,
081500            " "       DELIMITED BY SIZE,
081600            D-REW1D   DELIMITED BY SIZE,
081700            " "       DELIMITED BY SIZE,
081800            D-ENE3D   DELIMITED BY SIZE
081900         INTO ZEILE
082000     PERFORM C990-ZEILE-SCHREIBEN
082100     .
082200 C920-EXIT.
082300     EXIT.
082400
082500 C930-VERBESSERUNGSZEILE.
082600     COMPUTE D-DELTAPCT ROUNDED =
082700             POL-MITTEL-QUOTE (POL-IX) - POL-MITTEL-QUOTE (1)
082800     COMPUTE D-DELTAEFF ROUNDED =
082900             POL-MITTEL-EFFIZ (POL-IX) - POL-MITTEL-EFFIZ (1)
083000     COMPUTE D-DELTAREW ROUNDED =
083100             POL-MITTEL-ERFOLG (POL-IX) - POL-MITTEL-ERFOLG (1)
083200
083300     MOVE WPN-NAME (POL-IX) TO D-NAME15
083400
083500     MOVE SPACES TO ZEILE
083600     STRING D-NAME15   DELIMITED BY SIZE,
083700            " "        DELIMITED BY SIZE,
083800            D-DELTAPCT DELIMITED BY SIZE,
083900            " "        DELIMITED BY SIZE,
084000            D-DELTAEFF DELIMITED BY SIZE,
084100            " "        DELIMITED BY SIZE,
084200            D-DELTAREW DELIMITED BY SIZE
084300         INTO ZEILE
084400     PERFORM C990-ZEILE-SCHREIBEN
084500     .
084600 C930-EXIT.
084700     EXIT.
084800
084900 C940-COHEND-ZEILE.
085000     MOVE WPN-NAME (POL-IX) TO D-NAME15
085100
085200     PERFORM D400-COHEND-QUOTE
085300     MOVE W-COHEND TO D-COHEND
085400     PERFORM D500-LABEL-ERMITTELN
085500
085600     MOVE SPACES TO ZEILE
085700     STRING D-NAME15 DELIMITED BY SIZE,
085800            " COMPLETION D=" DELIMITED BY SIZE,
085900            D-COHEND         DELIMITED BY SIZE,
086000            " ("             DELIMITED BY SIZE,
086100            D-LABEL          DELIMITED BY SIZE,
086200            ")"              DELIMITED BY SIZE
086300         INTO ZEILE
086400     PERFORM C990-ZEILE-SCHREIBEN
086500
086600     PERFORM D410-COHEND-EFFIZIENZ
086700     MOVE W-COHEND TO D-COHEND
086800     PERFORM D500-LABEL-ERMITTELN
086900
087000     MOVE SPACES TO ZEILE
087100     STRING D-NAME15 DELIMITED BY SIZE,
087200            " EFFICIENCY D=" DELIMITED BY SIZE,
087300            D-COHEND         DELIMITED BY SIZE,
087400            " ("             DELIMITED BY SIZE,
087500            D-LABEL          DELIMITED BY SIZE,
087600            ")"              DELIMITED BY SIZE
087700         INTO ZEILE
087800     PERFORM C990-ZEILE-SCHREIBEN
087900
088000     PERFORM D420-COHEND-ERFOLG
088100     MOVE W-COHEND TO D-COHEND
088200     PERFORM D500-LABEL-ERMITTELN
088300
088400     MOVE SPACES TO ZEILE
088500     STRING D-NAME15 DELIMITED BY SIZE,
088600            " REWARD D="     DELIMITED BY SIZE,
088700            D-COHEND         DELIMITED BY SIZE,
088800            " ("             DELIMITED BY SIZE,
088900            D-LABEL          DELIMITED BY SIZE,
089000            ")"              DELIMITED BY SIZE
089100         INTO ZEILE
089200     PERFORM C990-ZEILE-SCHREIBEN
089300     .
089400 C940-EXIT.
089500     EXIT.
089600
089700 C990-ZEILE-SCHREIBEN.
089800     MOVE ZEILE TO RVRPT-TEXT
089900     WRITE RVRPTLN-SATZ
090000     .
090100
090200******************************************************************
090300* D100 - naechste Zufallszahl (Park-Miller Minimal-Standard,
090400*         Modulus 2**31-1) - liefert Gleichverteilung [0,1)
090500******************************************************************
090600 D100-ZUFALLSZAHL SECTION.
090700 D100-00.
090800     COMPUTE W-RND-PRODUKT = K-RND-MULT * W-RND-SAAT
090900     DIVIDE W-RND-PRODUKT BY K-RND-MOD
091000         GIVING W-RND-QUOTIENT REMAINDER W-RND-SAAT
091100     COMPUTE W-RND-UNIFORM ROUNDED = W-RND-SAAT / K-RND-MOD
091200     .
091300 D100-99.
091400     EXIT.
091500
091600******************************************************************
091700* D200 - Regel B7: Gesamtenergie/verfuegbare/nutzbare Energie aus
091800*         dem Batteriestand des Szenarios ermitteln
091900******************************************************************
092000 D200-VERFUEGBAR-BERECHNEN SECTION.
092100 D200-00.
092200     COMPUTE W-TR-ENERGIE-GES ROUNDED =
092300             RVCFG-BATT-KAPAZITAET * W-TR-BATTERIE
092400     COMPUTE W-TR-VERFUEGBAR ROUNDED =
092500             W-TR-ENERGIE-GES - K-TERRAIN-ENERGIE
092600     COMPUTE W-TR-RESERVE ROUNDED = W-TR-VERFUEGBAR * 0.20
092700
092800     COMPUTE W-SKALIER-SIGNED ROUNDED =
092900             W-TR-VERFUEGBAR - W-TR-RESERVE
093000     IF  W-SKALIER-SIGNED NOT LESS ZERO
093100         MOVE W-SKALIER-SIGNED TO W-TR-NUTZBAR
093200     ELSE
093300         MOVE ZERO TO W-TR-NUTZBAR
093400     END-IF
093500     .
093600 D200-99.
093700     EXIT.
093800
093900******************************************************************
094000* D300 - Stichprobenvarianz (Nenner n-1) aus Summe/Quadratsumme
094100*         fuer die vier Kennzahlen der aktuellen Strategie
094200******************************************************************
094300 D300-VARIANZ-BERECHNEN SECTION.
094400 D300-00.
094500     IF  W-N GREATER 1
094600         COMPUTE POL-VARIANZ-QUOTE (POL-IX) ROUNDED =
094700             (POL-SUMQ-QUOTE (POL-IX) -
094800             ((POL-SUM-QUOTE (POL-IX) * POL-SUM-QUOTE (POL-IX))
094900              / W-N)) / (W-N - 1)
095000         COMPUTE POL-VARIANZ-EFFIZ (POL-IX) ROUNDED =
095100             (POL-SUMQ-EFFIZ (POL-IX) -
095200             ((POL-SUM-EFFIZ (POL-IX) * POL-SUM-EFFIZ (POL-IX))
095300              / W-N)) / (W-N - 1)
095400         COMPUTE POL-VARIANZ-ERFOLG (POL-IX) ROUNDED =
095500             (POL-SUMQ-ERFOLG (POL-IX) -
095600             ((POL-SUM-ERFOLG (POL-IX) * POL-SUM-ERFOLG (POL-IX))
095700              / W-N)) / (W-N - 1)
095800         COMPUTE POL-VARIANZ-ENERGIE (POL-IX) ROUNDED =
095900             (POL-SUMQ-ENERGIE (POL-IX) -
096000             ((POL-SUM-ENERGIE (POL-IX) * POL-SUM-ENERGIE (POL-IX))
096100              / W-N)) / (W-N - 1)
096200     ELSE
096300         MOVE ZERO TO POL-VARIANZ-QUOTE   (POL-IX)
096400         MOVE ZERO TO POL-VARIANZ-EFFIZ   (POL-IX)
096500         MOVE ZERO TO POL-VARIANZ-ERFOLG  (POL-IX)
096600         MOVE ZERO TO POL-VARIANZ-ENERGIE (POL-IX)
096700     END-IF
096800     .
096900 D300-99.
097000     EXIT.
097100
097200******************************************************************
097300* D400/D410/D420 - Regel B9: Cohen's-d der aktuellen Strategie
097400*         (POL-IX) gegen FIFO (Eintrag 1) je Kennzahl
097500******************************************************************
097600 D400-COHEND-QUOTE SECTION.
097700 D400-00.
097800     COMPUTE W-DIFF-MEAN ROUNDED =
097900             POL-MITTEL-QUOTE (POL-IX) - POL-MITTEL-QUOTE (1)
098000     COMPUTE W-POOL-VARIANZ ROUNDED =
098100             (POL-VARIANZ-QUOTE (POL-IX) + POL-VARIANZ-QUOTE (1)) / 2
098200     PERFORM D450-D-AUS-DIFF-UND-VARIANZ
098300     .
098400 D400-99.
098500     EXIT.
098600
098700 D410-COHEND-EFFIZIENZ SECTION.
098800 D410-00.
098900     COMPUTE W-DIFF-MEAN ROUNDED =
099000             POL-MITTEL-EFFIZ (POL-IX) - POL-MITTEL-EFFIZ (1)
099100     COMPUTE W-POOL-VARIANZ ROUNDED =
099200             (POL-VARIANZ-EFFIZ (POL-IX) + POL-VARIANZ-EFFIZ (1)) / 2
099300     PERFORM D450-D-AUS-DIFF-UND-VARIANZ
099400     .
099500 D410-99.
099600     EXIT.
099700
099800 D420-COHEND-ERFOLG SECTION.
099900 D420-00.
100000     COMPUTE W-DIFF-MEAN ROUNDED =
100100             POL-MITTEL-ERFOLG (POL-IX) - POL-MITTEL-ERFOLG (1)
100200     COMPUTE W-POOL-VARIANZ ROUNDED =
100300             (POL-VARIANZ-ERFOLG (POL-IX) + POL-VARIANZ-ERFOLG (1))
100400             / 2
100500     PERFORM D450-D-AUS-DIFF-UND-VARIANZ
100600     .
100700 D420-99.
100800     EXIT.
100900
101000******************************************************************
101100* D450 - gemeinsame Schlussrechnung: Wurzel der gepoolten Varianz
101200*         (Heron-Verfahren) und Quotient fuer Cohen's-d
101300******************************************************************
101400 D450-D-AUS-DIFF-UND-VARIANZ.
101500     IF  W-POOL-VARIANZ NOT GREATER ZERO
101600         MOVE ZERO TO W-COHEND
101700     ELSE
101800         PERFORM D460-WURZEL-HERON
101900         IF  W-POOL-STDABW GREATER ZERO
102000             COMPUTE W-COHEND ROUNDED = W-DIFF-MEAN / W-POOL-STDABW
102100         ELSE
102200             MOVE ZERO TO W-COHEND
102300         END-IF
102400     END-IF
102500     .
102600
102700******************************************************************
102800* D460 - Quadratwurzel von W-POOL-VARIANZ nach Heron (kein
102900*         intrinsisches FUNKTION zulaessig, sechs Iterationen
103000*         genuegen bei dieser Groessenordnung)
103100******************************************************************
103200 D460-WURZEL-HERON SECTION.
103300 D460-00.
103400     MOVE W-POOL-VARIANZ TO W-POOL-STDABW
103500     PERFORM D465-ITERATIONSSCHRITT 6 TIMES
103600     .
103700 D460-99.
103800     EXIT.
103900
104000 D465-ITERATIONSSCHRITT.
104100     COMPUTE W-POOL-STDABW ROUNDED =
104200             (W-POOL-STDABW + (W-POOL-VARIANZ / W-POOL-STDABW)) / 2
104300     .
104400
104500******************************************************************
104600* D500 - Interpretationstext zu |Cohen's-d| ermitteln
104700******************************************************************
104800 D500-LABEL-ERMITTELN SECTION.
104900 D500-00.
105000     IF  W-COHEND NOT LESS ZERO
105100         MOVE W-COHEND TO W-CD-ABS
105200     ELSE
105300         COMPUTE W-CD-ABS ROUNDED = W-COHEND * -1
105400     END-IF
105500
105600     IF  W-CD-ABS LESS 0.2
105700         MOVE "NEGLIGIBLE" TO D-LABEL
105800     ELSE
105900         IF  W-CD-ABS LESS 0.5
106000             MOVE "SMALL     " TO D-LABEL
106100         ELSE
106200             IF  W-CD-ABS LESS 0.8
106300                 MOVE "MEDIUM    " TO D-LABEL
106400             ELSE
106500                 MOVE "LARGE     " TO D-LABEL
106600             END-IF
106700         END-IF
106800     END-IF
106900     .
107000 D500-99.
107100     EXIT.
