000100******************************************************************
000200* Copybook      :: RVMISLOG
000300* Letzte Aenderung :: 2002-05-30
000400* Letzte Version   :: A.02.00
000500* Kurzbeschreibung :: Satzbild Missionsprotokoll (MISSLOG-Datei)
000600* Auftrag          :: ROVER-1
000700*----------------------------------------------------------------*
000800* Vers.  | Datum    | von | Kommentar                            *
000900*--------|----------|-----|--------------------------------------*
001000*A.00.00 |1988-02-09| kl  | Neuerstellung
001100*A.01.00 |1998-03-05| kl  | Jahr-2000 Pruefung - Feldbreiten o.B.
001150*A.02.00 |2002-05-30| ts  | Gueltige Werte LOG-STATUS dokumentiert
001160*        |          |     | (Rueckfrage Auswertung RVRPT0E)
001200*----------------------------------------------------------------*
001300 01          RVMISLOG-SATZ.
001400     05      LOG-TASK-ID             PIC X(08).
001500     05      LOG-TASK-TYPE           PIC X(18).
001600     05      LOG-ENERGY-KWH          PIC 9(03)V9(06).
001700     05      LOG-BATT-AFTER          PIC 9V9(06).
001800     05      LOG-STATUS              PIC X(10).
001850*                                    "completed" oder "deferred"
001900     05      FILLER                  PIC X(08).
