000100******************************************************************
000200* Copybook      :: RVPLINK
000300* Letzte Aenderung :: 2003-01-14
000400* Letzte Version   :: B.01.00
000500* Kurzbeschreibung :: LINK-REC fuer Modul RVPWR0M (RTG+Batterie
000600*                     Detailmodell, Machbarkeitspruefung)
000700* Auftrag          :: ROVER-3
000800*----------------------------------------------------------------*
000900* Vers.  | Datum    | von | Kommentar                            *
001000*--------|----------|-----|--------------------------------------*
001100*A.00.00 |1989-06-01| lor | Neuerstellung - Funktionen 01/02
001200*A.01.00 |1993-10-18| mb  | Funktion 03 Machbarkeit ergaenzt
001300*A.02.00 |1996-01-20| lor | Funktion 04 Nachtladung ergaenzt
001400*B.00.00 |1998-04-02| kl  | Jahr-2000 Pruefung - keine Aenderung
001500*B.00.01 |1998-04-02| kl  | RVP-OUT-REASON auf 30 Stellen erw.
001550*B.01.00 |2003-01-14| ts  | Moegliche RVP-OUT-REASON-Texte (B6)
001560*        |          |     | im Feldkommentar aufgelistet
001600*----------------------------------------------------------------*
001700 01          RVP-LINK-REC.
001800     05      RVP-LINK-HDR.
001900         10  RVP-LINK-FUNCTION       PIC X(02).
002000             88  RVP-FN-BUDGET           VALUE "01".
002100             88  RVP-FN-AVAIL            VALUE "02".
002200             88  RVP-FN-FEASIBLE         VALUE "03".
002300             88  RVP-FN-RECHARGE         VALUE "04".
002400         10  RVP-LINK-RC             PIC S9(04) COMP.
002500*            00   = OK   100 = UNBEKANNTE AUFGABE
002600*            9999 = PROGRAMMABBRUCH - Hauptprogramm muss reagieren
002700     05      RVP-LINK-DATA.
002800         10  RVP-IN-TASK-NAME        PIC X(18).
002900         10  RVP-IN-SOC              PIC 9V99.
003000         10  RVP-IN-SOL              PIC 9(05).
003100         10  RVP-IN-CURR-DRAW        PIC 9(03)V9.
003200         10  RVP-OUT-RTG-KWH         PIC 9(01)V9(06).
003300         10  RVP-OUT-AVAIL-KWH       PIC 9(01)V9(06).
003400         10  RVP-OUT-ALLOWED-FLAG    PIC X(01).
003500             88  RVP-OUT-IS-ALLOWED      VALUE "Y".
003600             88  RVP-OUT-NOT-ALLOWED     VALUE "N".
003700         10  RVP-OUT-REASON          PIC X(30).
003750*            "Unknown task" / "Exceeds peak power limit" /
003760*            "Insufficient energy budget" / "Would violate
003770*            minimum SoC" / SPACES, wenn zulaessig (B6)
003800         10  RVP-OUT-PROJ-SOC        PIC 9V9(06).
003900         10  RVP-OUT-NEW-SOC         PIC 9V9(06).
004000         10  FILLER                  PIC X(20).
