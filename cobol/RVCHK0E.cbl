000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700* Rover-Module
000800?SEARCH  =RVPWR0M
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID. RVCHK0E.
001900 AUTHOR. L. ORTMANN.
002000 INSTALLATION. EDV-ABTEILUNG PLANETENROBOTIK.
002100 DATE-WRITTEN. 1993-11-04.
002200 DATE-COMPILED.
002300 SECURITY. INTERN - NUR FUER AUTORISIERTE BENUTZER.
002400
002500*****************************************************************
002600* Letzte Aenderung :: 2001-09-06
002700* Letzte Version   :: A.03.00
002800* Kurzbeschreibung :: Machbarkeitspruefung Detail-Leistungsmodell
002900*                     (feste Pruefliste Aufgabe/SoC/Sol)
003000* Auftrag          :: ROVER-3
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*A.00.00|1993-11-04| lor | Neuerstellung - Pruefliste gegen
003500*       |          |     | RVPWR0M Funktionen 01-03
003600*A.01.00|1996-01-25| lor | Funktion 04 (Nachtladung) in Pruefliste
003700*       |          |     | aufgenommen
003800*A.02.00|1998-12-04| kl  | Jahr-2000 Pruefung - keine Aenderung
003900*A.02.01|1999-05-11| mb  | Begruendungstext RVP-OUT-REASON wird
004000*       |          |     | jetzt vollstaendig mitgeschrieben
004050*A.03.00|2001-09-06| ts  | Hinweiskommentar zu Funktion 04
004060*       |          |     | (Nachtladung wirkt nur beim SOL-
004070*       |          |     | Wechsel) bei C100 ergaenzt
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500*
004600* Feste Pruefliste von Aufgabe/Batteriestand(SoC)/Sol-Kombinationen
004700* wird nacheinander gegen das Detail-Leistungsmodul RVPWR0M geprueft
004800* (Tagesbudget, verfuegbare Energie, Machbarkeit, Nachtladung) und
004900* das Ergebnis als Abschnitt "POWER SYSTEM FEASIBILITY CHECK" auf
005000* REPORT angehaengt.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS ALPHNUM IS "0123456789"
005800                      "abcdefghijklmnopqrstuvwxyz"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_!$%&/=*+".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT  REPORT      ASSIGN TO REPORT
006500                          ORGANIZATION IS LINE SEQUENTIAL
006600                          FILE STATUS IS FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  REPORT
007200     RECORD CONTAINS 132 CHARACTERS
007300     LABEL RECORD IS OMITTED.
007400     COPY    RVRPTLN OF "=RVRLIB".
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-IX               PIC S9(04) COMP.
008200     05      C4-POSTEN           PIC S9(04) COMP.
008300     05      FILLER               PIC X(01).
008400
008500*--------------------------------------------------------------------*
008600* Display-Felder: Praefix D (fuer Berichtsaufbereitung)
008700*--------------------------------------------------------------------*
008800 01          DISPLAY-FELDER.
008900     05      D-POSTEN             PIC  Z9.
009000     05      D-SOC                PIC  9.99.
009100     05      D-SOL                PIC  Z(04)9.
009200     05      D-RTG-KWH            PIC  9.999999.
009300     05      D-AVAIL-KWH          PIC  9.999999.
009400     05      D-NEW-SOC            PIC  9.999999.
009500     05      FILLER               PIC X(01).
009600
009700*--------------------------------------------------------------------*
009800* Felder mit konstantem Inhalt: Praefix K
009900*--------------------------------------------------------------------*
010000 01          KONSTANTE-FELDER.
010100     05      K-MODUL              PIC X(08)  VALUE "RVCHK0E".
010200     05      K-JA                 PIC X(01)  VALUE "J".
010300     05      K-NEIN               PIC X(01)  VALUE "N".
010400     05      FILLER               PIC X(01).
010500
010600*----------------------------------------------------------------*
010700* Conditional-Felder
010800*----------------------------------------------------------------*
010900 01          SCHALTER.
011000     05      FILE-STATUS          PIC X(02).
011100          88 FILE-OK                          VALUE "00".
011200          88 FILE-NOK                         VALUE "01" THRU "99".
011300     05      PRG-STATUS           PIC 9.
011400          88 PRG-OK                           VALUE ZERO.
011500          88 PRG-ABBRUCH                      VALUE 1.
011600     05      FILLER               PIC X(01).
011700
011800*--------------------------------------------------------------------*
011900* Feste Pruefliste: Aufgabe / SoC / Sol / Stromaufnahme - ueber
012000* VALUE/REDEFINES geladen (Hausstandard Konfigurationstabellen)
012100*--------------------------------------------------------------------*
012200 01          W-PRUEFLISTE-WERTE.
012300     05      FILLER PIC X(30) VALUE
012400             "drive_50m         099000010250".
012500     05      FILLER PIC X(30) VALUE
012600             "mastcam_panorama  070000500030".
012700     05      FILLER PIC X(30) VALUE
012800             "drill_core_sample 030001000800".
012900     05      FILLER PIC X(30) VALUE
013000             "moxie_oxygen      015002003000".
013100     05      FILLER PIC X(30) VALUE
013200             "direct_earth_comm 045000200120".
013300
013400 01          W-PRUEFLISTE-TABELLE REDEFINES W-PRUEFLISTE-WERTE.
013500     05      W-PRUEF-EINTRAG OCCURS 5 TIMES INDEXED BY W-PRF-IX.
013600         10  WP-TASK-NAME         PIC X(18).
013700         10  WP-SOC               PIC 9V99.
013800         10  WP-SOL               PIC 9(05).
013900         10  WP-CURR-DRAW         PIC 9(03)V9.
014000     05      FILLER               PIC X(01).
014100
014200*--------------------------------------------------------------------*
014300* Arbeitsfelder
014400*--------------------------------------------------------------------*
014500 01          WORK-FELDER.
014600     05      W-ALLOWED-TXT        PIC X(10).
014700     05      FILLER               PIC X(01).
014800
014900 01          W-RC-WORK.
015000     05      W-RC-SIGNED          PIC S9(04).
015100     05      FILLER               PIC X(01).
015200 01          W-RC-VIEW REDEFINES W-RC-WORK.
015300     05      W-RC-UNSIGNED        PIC  9(04).
015400     05      FILLER               PIC X(01).
015500
015600 01          W-NEWSOC-WORK.
015700     05      W-NEWSOC-SIGNED      PIC S9V999999.
015800     05      FILLER               PIC X(01).
015900 01          W-NEWSOC-VIEW REDEFINES W-NEWSOC-WORK.
016000     05      W-NEWSOC-UNSIGNED    PIC  9V999999.
016100     05      FILLER               PIC X(01).
016200
016300 01          ZEILE                PIC X(128) VALUE SPACES.
016400
016500*----------------------------------------------------------------*
016600* Linkage fuer Aufruf RVPWR0M
016700*----------------------------------------------------------------*
016800     COPY    RVPLINK OF "=RVRLIB".
016900
017000 PROCEDURE DIVISION.
017100
017200******************************************************************
017300* Steuerungs-Section
017400******************************************************************
017500 A100-STEUERUNG SECTION.
017600 A100-00.
017700     PERFORM B000-VORLAUF
017800
017900     IF  PRG-ABBRUCH
018000         CONTINUE
018100     ELSE
018200         PERFORM B100-VERARBEITUNG
018300     END-IF
018400
018500     PERFORM B090-ENDE
018600     STOP RUN
018700     .
018800 A100-99.
018900     EXIT.
019000
019100******************************************************************
019200* Vorlauf
019300******************************************************************
019400 B000-VORLAUF SECTION.
019500 B000-00.
019600     INITIALIZE SCHALTER
019700     OPEN EXTEND REPORT
019800     IF  FILE-NOK
019900         SET PRG-ABBRUCH TO TRUE
020000         DISPLAY K-MODUL " - OPEN REPORT fehlgeschlagen: "
020100                 FILE-STATUS
020200     END-IF
020300     .
020400 B000-99.
020500     EXIT.
020600
020700******************************************************************
020800* Verarbeitung
020900******************************************************************
021000 B100-VERARBEITUNG SECTION.
021100 B100-00.
021200     MOVE SPACES TO ZEILE
021300     STRING "POWER SYSTEM FEASIBILITY CHECK"
021400         DELIMITED BY SIZE INTO ZEILE
021500     PERFORM C900-ZEILE-SCHREIBEN
021600
021700     PERFORM C100-POSTEN-PRUEFEN
021800         VARYING W-PRF-IX FROM 1 BY 1 UNTIL W-PRF-IX > 5
021900     .
022000 B100-99.
022100     EXIT.
022200
022300******************************************************************
022400* Ende
022500******************************************************************
022600 B090-ENDE SECTION.
022700 B090-00.
022800     IF  PRG-ABBRUCH
022900         DISPLAY K-MODUL " >>> ABBRUCH <<<"
023000     ELSE
023100         CLOSE REPORT
023200         DISPLAY K-MODUL " >>> Verarbeitung beendet <<<"
023300     END-IF
023400     .
023500 B090-99.
023600     EXIT.
023700
023800******************************************************************
023900* C100 - ein Prueflisten-Posten: Tagesbudget, verfuegbare Energie,
024000*         Machbarkeit und Nachtladung nacheinander pruefen
024100******************************************************************
024200 C100-POSTEN-PRUEFEN SECTION.
024300 C100-00.
024400     COMPUTE C4-POSTEN = W-PRF-IX
024500     MOVE WP-TASK-NAME (W-PRF-IX) TO RVP-IN-TASK-NAME
024600     MOVE WP-SOC       (W-PRF-IX) TO RVP-IN-SOC
024700     MOVE WP-SOL       (W-PRF-IX) TO RVP-IN-SOL
024800     MOVE WP-CURR-DRAW (W-PRF-IX) TO RVP-IN-CURR-DRAW
024900
025000     SET  RVP-FN-BUDGET  TO TRUE
025100     CALL "RVPWR0M" USING RVP-LINK-REC
025200     MOVE RVP-OUT-RTG-KWH TO D-RTG-KWH
025300
025400     SET  RVP-FN-AVAIL   TO TRUE
025500     CALL "RVPWR0M" USING RVP-LINK-REC
025600     MOVE RVP-OUT-AVAIL-KWH TO D-AVAIL-KWH
025700
025800     SET  RVP-FN-FEASIBLE TO TRUE
025900     CALL "RVPWR0M" USING RVP-LINK-REC
026000
026100     IF  RVP-OUT-IS-ALLOWED
026200         MOVE "ALLOWED   " TO W-ALLOWED-TXT
026300     ELSE
026400         MOVE "NOT ALLOW." TO W-ALLOWED-TXT
026500     END-IF
026600
026620*    Hinweis (ts, 2001): Funktion 04 liefert nur beim naechsten
026630*    SOL-Wechsel einen Ladezuwachs - fuer die Pruefliste wird
026640*    hier dennoch je Posten projiziert, s. RVPLINK RVP-OUT-NEW-SOC
026700     SET  RVP-FN-RECHARGE TO TRUE
026800     CALL "RVPWR0M" USING RVP-LINK-REC
026900     MOVE RVP-OUT-NEW-SOC TO W-NEWSOC-SIGNED
027000     MOVE W-NEWSOC-UNSIGNED TO D-NEW-SOC
027100
027200     MOVE C4-POSTEN         TO D-POSTEN
027300     MOVE WP-SOC (W-PRF-IX) TO D-SOC
027400     MOVE WP-SOL (W-PRF-IX) TO D-SOL
027500
027600     MOVE SPACES TO ZEILE
027700     STRING D-POSTEN            DELIMITED BY SIZE,
027800            " "                 DELIMITED BY SIZE,
027900            WP-TASK-NAME (W-PRF-IX) DELIMITED BY SIZE,
028000            " SOC="             DELIMITED BY SIZE,
028100            D-SOC               DELIMITED BY SIZE,
028200            " SOL="             DELIMITED BY SIZE,
028300            D-SOL               DELIMITED BY SIZE,
028400            " "                 DELIMITED BY SIZE,
028500            W-ALLOWED-TXT       DELIMITED BY SIZE
028600         INTO ZEILE
028700     PERFORM C900-ZEILE-SCHREIBEN
028800
028900     MOVE SPACES TO ZEILE
029000     STRING "     RTG=" DELIMITED BY SIZE,
029100            D-RTG-KWH   DELIMITED BY SIZE,
029200            " AVAIL="   DELIMITED BY SIZE,
029300            D-AVAIL-KWH DELIMITED BY SIZE,
029400            " NEWSOC="  DELIMITED BY SIZE,
029500            D-NEW-SOC   DELIMITED BY SIZE,
029600            " - "       DELIMITED BY SIZE,
029700            RVP-OUT-REASON DELIMITED BY SIZE
029800         INTO ZEILE
029900     PERFORM C900-ZEILE-SCHREIBEN
030000     .
030100
030200 C900-ZEILE-SCHREIBEN.
030300     MOVE ZEILE TO RVRPT-TEXT
030400     WRITE RVRPTLN-SATZ
030500     .
