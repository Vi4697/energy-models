000100******************************************************************
000200* Copybook      :: RVTLIB
000300* Letzte Aenderung :: 2004-10-05
000400* Letzte Version   :: B.01.00
000500* Kurzbeschreibung :: Detail-Task-Bibliothek und RTG/Batterie-
000600*                     Legacy-Tabelle fuer das Detailmodell
000700*                     (Modul RVPWR0M)
000800* Auftrag          :: ROVER-3
000900*----------------------------------------------------------------*
001000* Vers.  | Datum    | von | Kommentar                            *
001100*--------|----------|-----|--------------------------------------*
001200*A.00.00 |1989-05-30| lor | Neuerstellung Task-Bibliothek
001300*A.01.00 |1993-10-18| mb  | Kategorie-Kennzeichen ergaenzt
001400*B.00.00 |1998-12-04| kl  | Jahr-2000 Pruefung - keine Aenderung
001500*B.00.01 |1999-02-22| lor | Legacy-Leistungstabelle (B6c) ergaenzt
001550*B.01.00 |2004-10-05| ts  | Einheiten TL-DURATION/TL-ENERGY-WH im
001560*        |          |     | Tabellenkopf dokumentiert (Min./Wh)
001600*----------------------------------------------------------------*
001700* Beschreibung
001800* ------------
001900* TL-Tabelle: Leistung/Dauer/Energie je Einzelaufgabe fuer das
002000* RTG+Batterie-Detailmodell. Die anschliessende Legacy-Tabelle
002100* bildet die Leistungswerte der alten Basis-Konfiguration ab und
002200* dient nur als Konfigurationsdaten (B6c) - sie wird von RVPWR0M
002300* nicht ausgewertet, Units 4/6 rechnen mit RVCFG-TP-TABELLE.
002400******************************************************************
002500 01          RVTLIB-WERTE.
002600     05      FILLER PIC X(43) VALUE
002700             "drive_50m         150120300MOBILITY        ".
002800     05      FILLER PIC X(43) VALUE
002900             "mastcam_panorama  020010003IMAGING         ".
003000     05      FILLER PIC X(43) VALUE
003100             "supercam_laser    065005005SCIENCE         ".
003200     05      FILLER PIC X(43) VALUE
003300             "pixl_analysis     080060080SCIENCE         ".
003400     05      FILLER PIC X(43) VALUE
003500             "drill_core_sample 600010100SAMPLING        ".
003600     05      FILLER PIC X(43) VALUE
003700             "sample_handling   040030020SAMPLING        ".
003800     05      FILLER PIC X(43) VALUE
003900             "moxie_oxygen      300060300POWER           ".
004000     05      FILLER PIC X(43) VALUE
004100             "weather_reading   018015005ATMOS           ".
004200     05      FILLER PIC X(43) VALUE
004300             "arm_deployment    030002001ARM             ".
004400     05      FILLER PIC X(43) VALUE
004500             "uhf_transmission  015010003COMMS           ".
004600     05      FILLER PIC X(43) VALUE
004700             "direct_earth_comm 035020012COMMS           ".
004800
004900 01          RVTLIB-TABELLE REDEFINES RVTLIB-WERTE.
005000     05      RVTLIB-EINTRAG OCCURS 11 TIMES
005100                             INDEXED BY RVTLIB-IX.
005200         10  TL-NAME             PIC X(18).
005300         10  TL-POWER            PIC 9(03).
005400         10  TL-DURATION         PIC 9(03).
005450*                                 TL-DURATION in Minuten
005500         10  TL-ENERGY-WH        PIC 9(03).
005550*                                 TL-ENERGY-WH in Wattstunden
005600         10  TL-CATEGORY         PIC X(16).
005700     05      FILLER               PIC X(01).
005800
005900******************************************************************
006000* B6c - Legacy-Abbildung (Konfigurationsdaten, nicht aktiv genutzt)
006100******************************************************************
006200 01          RVTLIB-LEGACY-KAPAZITAET.
006300     05      RVTLIB-LEGACY-KAPAZITAET-W PIC 9V9(06) VALUE 1.272000.
006400     05      FILLER                     PIC X(01).
006500
006600 01          RVTLIB-LEGACY-WERTE.
006700     05      FILLER PIC X(21) VALUE "navigation        150".
006800     05      FILLER PIC X(21) VALUE "sample_collection 080".
006900     05      FILLER PIC X(21) VALUE "drilling          600".
007000     05      FILLER PIC X(21) VALUE "imaging           020".
007100     05      FILLER PIC X(21) VALUE "spectrometry      065".
007200     05      FILLER PIC X(21) VALUE "communication     015".
007300     05      FILLER PIC X(21) VALUE "idle              040".
007400
007500 01          RVTLIB-LEGACY-TABELLE REDEFINES RVTLIB-LEGACY-WERTE.
007600     05      RVTLIB-LEGACY-EINTRAG OCCURS 7 TIMES
007700                                    INDEXED BY RVTLIB-LEGACY-IX.
007800         10  TPL-NAME            PIC X(18).
007900         10  TPL-POWER           PIC 9(03).
008000     05      FILLER               PIC X(01).
